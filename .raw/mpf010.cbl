      *****************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    MPF010.
       AUTHOR.        V B CHOW.
       INSTALLATION.  CENTRAL PAYROLL BUREAU - CONTRIBUTIONS UNIT.
       DATE-WRITTEN.  11/03/1987.
       DATE-COMPILED.
       SECURITY.      PAYROLL BUREAU INTERNAL USE ONLY.
      *****************************************************
      *                                                   *
      *   M P F 0 1 0  -  MANDATORY PROVIDENT FUND        *
      *                    CONTRIBUTION SCHEDULE AND      *
      *                    AMOUNT RUN                     *
      *                                                   *
      *   ORIGINALLY WRITTEN AS THE LONG SERVICE PAYMENT  *
      *   DATE CALCULATOR FOR THE OLD OCCUPATIONAL        *
      *   RETIREMENT SCHEMES ORDINANCE BOOK.  RE-PURPOSED *
      *   WHOLESALE IN 2000 TO DRIVE THE NEW MANDATORY    *
      *   PROVIDENT FUND SCHEMES ORDINANCE CONTRIBUTION   *
      *   RUN - THE DATE ARITHMETIC PARAGRAPHS (AA1NN)    *
      *   ARE THE ONLY SURVIVORS FROM THE ORIGINAL        *
      *   PROGRAM.                                        *
      *                                                   *
      *   READS THE NEW-HIRE FEED (EMPREQ), WORKS OUT     *
      *   EACH EMPLOYEE'S 18TH/65TH BIRTHDAY, 30TH/31ST/  *
      *   60TH DAY OF EMPLOYMENT AND MPF ENROLMENT        *
      *   DEADLINE, BUILDS THE CONTRIBUTION PERIOD        *
      *   SCHEDULE FOR THE EMPLOYEE'S PAYROLL FREQUENCY,  *
      *   WORKS OUT CONTRIBUTION DAYS AND AMOUNTS PER     *
      *   PERIOD AND WRITES THE RESULTS FILE AND THE      *
      *   PRINTED SCHEDULE REPORT.                        *
      *                                                   *
      *****************************************************
      *              C H A N G E   L O G                  *
      *****************************************************
      * 11/03/87 VBC - WRITTEN FOR THE LONG SERVICE PAYMENT
      *                DATE CALCULATOR - ORSO BOOK, REQUEST
      *                P-114.
      * 02/09/87 VBC - FIXED LEAP-YEAR TEST, WAS FAILING ON
      *                CENTURY YEARS (1900 COUNTED AS LEAP
      *                IN ERROR).
      * 14/11/89 RTL - ADD-DAYS PARAGRAPH REWRITTEN, OLD
      *                VERSION COULD NOT CROSS A YEAR
      *                BOUNDARY.
      * 23/05/91 RTL - AGE-AT PARAGRAPH ADDED FOR THE
      *                55-YEAR-OLD EARLY RETIREMENT OPTION,
      *                REQUEST P-220.
      * 30/07/93 KLM - MINOR - DAY-OF-WEEK TABLE REBUILT,
      *                MONDAY NOW DAY 1 THROUGHOUT TO MATCH
      *                THE BUREAU STANDARD, WAS SUNDAY=1
      *                BEFORE.
      * 19/02/96 KLM - HOLIDAY TABLE BUMPED FROM 40 TO 60
      *                ENTRIES.
      * 02/09/98 KLM - Y2K REVIEW - ALL DATE FIELDS ALREADY
      *                CCYYMMDD 8-DIGIT, NO WINDOWING LOGIC
      *                IN THIS PROGRAM, SIGNED OFF CLEAN BY
      *                THE Y2K TASK FORCE.
      * 14/01/00 KLM - OLD ORSO LONG-SERVICE-PAYMENT LOGIC
      *                STRIPPED OUT.  PROGRAM RE-PURPOSED
      *                FOR THE NEW MANDATORY PROVIDENT FUND
      *                SCHEMES ORDINANCE - REQUEST P-401.
      *                KEY-DATES, PERIOD GENERATORS,
      *                CONTRIBUTION-DAYS AND AMOUNT LOGIC
      *                ALL NEW.
      * 22/03/00 KLM - ENROLMENT DEADLINE ROLL-PAST-HOLIDAY
      *                LOGIC ADDED PER MPFA CIRCULAR 2/2000.
      * 11/09/01 DWP - NON-CALENDAR-MONTH GENERATOR (CC2NN)
      *                ADDED - SOME EMPLOYERS RUN PAYROLL
      *                MONTHS ENDING MID-CALENDAR-MONTH.
      * 05/02/03 DWP - FORTNIGHTLY AND WEEKLY GENERATORS
      *                ADDED - REQUEST P-488, SHIFT-WORKER
      *                EMPLOYERS.
      * 17/06/05 DWP - END-OF-EMPLOYMENT RECTIFICATION
      *                (DD000) ADDED - SCHEDULE WAS RUNNING
      *                PAST LEAVERS.
      * 02/11/07 PFL - VALIDATION TIGHTENED (EE000/EE050)
      *                AFTER BAD SALARY-COUNT VALUES WERE
      *                GETTING THROUGH TO THE AMOUNT
      *                CALCULATION UNCHECKED.
      * 28/04/10 PFL - MIN/MAX RELEVANT INCOME LEVELS
      *                UPDATED PER MPFA NOTICE, SEE WSMPFCON
      *                COPYBOOK.
      * 19/08/13 PFL - GAP/OVERLAP WARNING LINES ADDED TO
      *                EE100, NON-STRICT - SCHEDULE STILL
      *                PRINTS.
      * 03/03/16 SGN - MIN/MAX LEVELS REVISED AGAIN, SAME
      *                NOTICE SERIES AS 2010.
      * 21/07/19 SGN - REPORT LAYOUT RE-FORMATTED TO THE
      *                CURRENT BUREAU HOUSE STYLE
      *                (===...=== BANNERS).
      * 09/02/22 SGN - FORTNIGHTLY STUB RULE (CC460)
      *                CORRECTED - WAS ROLLING THE ANCHOR
      *                THE WRONG DIRECTION WHEN END-OF-
      *                EMPLOY FELL EXACTLY ON A CYCLE
      *                BOUNDARY.
      * 14/01/26 VBC - SEMI-MONTHLY AND NON-CAL GENERATORS
      *                RE-WORKED TO SHARE THE SAME CYCLE-
      *                END PATTERN RATHER THAN EACH
      *                CARRYING ITS OWN COPY.
      * 04/02/26 VBC - GRAND TOTALS PARAGRAPH (ZZ900) ADDED.
      *****************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-3090.
       OBJECT-COMPUTER.  IBM-3090.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS MPF-NUMERIC-DATE IS "0" THRU "9"
           UPSI-0 IS MPF-RUN-SWITCH.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           COPY SELMPFHOL.
           COPY SELMPFREQ.
           COPY SELMPFRES.
           COPY SELMPFRPT.
      *
       DATA DIVISION.
       FILE SECTION.
       COPY FDMPFHOL.
       COPY FDMPFREQ.
       COPY FDMPFRES.
       COPY FDMPFRPT.
      *
       WORKING-STORAGE SECTION.
       77  WS-PROGRAM-NAME          PIC X(08) VALUE "MPF010".
       COPY WSMPFHOL.
       COPY WSMPFPER.
       COPY WSMPFDAT.
       COPY WSMPFCON.
      *
      * REPORT LINE BUILD AREA - BUILT INLINE IN THIS PROGRAM
      * RATHER THAN AS A SEPARATE COPYBOOK, SAME HABIT AS THE
      * OLD VACATION PRINT PROGRAM.
      *
       01  WS-PRINT-LINE.
           03  WS-PL-TEXT            PIC X(120).
           03  FILLER                PIC X(012).
      *
       01  WS-DATE-DISPLAY.
           03  WDD-DD                PIC 99.
           03  FILLER                PIC X VALUE "/".
           03  WDD-MM                PIC 99.
           03  FILLER                PIC X VALUE "/".
           03  WDD-CCYY              PIC 9999.
      *
       01  WS-DATE-TEXT-HOLD.
           03  WS-DATE-TEXT-1        PIC X(10).
           03  WS-DATE-TEXT-2        PIC X(10).
           03  FILLER                PIC X(04).
      *
       01  WS-REPORT-EDIT-FIELDS.
           03  WS-ED-SEQ             PIC Z9.
           03  WS-ED-COUNT           PIC ZZ9.
           03  WS-ED-DAYS1           PIC ZZ9.
           03  WS-ED-DAYS2           PIC ZZ9.
           03  WS-ED-AMT1            PIC Z,ZZZ,ZZ9.99.
           03  WS-ED-AMT2            PIC Z,ZZZ,ZZ9.99.
           03  WS-ED-GRAND-AMT       PIC Z,ZZZ,ZZ9.99.
           03  WS-ED-GRAND-CNT       PIC ZZZ,ZZ9.
           03  FILLER                PIC X(08).
      *
       PROCEDURE DIVISION.
      *
      *****************************************************
      *  AA000 SERIES - MAIN CONTROL AND U1 DATE-UTILS     *
      *****************************************************
      *
       AA000-MAIN-LINE.
           PERFORM AA010-INITIALISE THRU AA010-EXIT.
           PERFORM BB000-PROCESS-ONE-REQUEST THRU BB000-EXIT
               UNTIL WS-END-OF-REQUESTS.
           PERFORM ZZ900-GRAND-TOTALS THRU ZZ900-EXIT.
           PERFORM AA900-TERMINATE THRU AA900-EXIT.
           STOP RUN.
      *
       AA010-INITIALISE.
           OPEN INPUT  HOLIDAY-FILE
                       EMP-REQUEST-FILE
                OUTPUT RESULT-FILE
                       REPORT-FILE.
           ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
           PERFORM AA020-LOAD-HOLIDAYS THRU AA020-EXIT.
           PERFORM ZZ800-PRINT-HEADING THRU ZZ800-EXIT.
           PERFORM BB900-READ-NEXT-REQUEST THRU BB900-EXIT.
       AA010-EXIT.
           EXIT.
      *
       AA020-LOAD-HOLIDAYS.
           MOVE ZERO TO WS-HOLIDAY-COUNT.
           PERFORM AA030-READ-ONE-HOLIDAY THRU AA030-EXIT
               UNTIL HOL-EOF.
       AA020-EXIT.
           EXIT.
      *
       AA030-READ-ONE-HOLIDAY.
           READ HOLIDAY-FILE
               AT END
                   SET HOL-EOF TO TRUE
               NOT AT END
                   ADD 1 TO WS-HOLIDAY-COUNT
                   SET WS-HOL-IDX TO WS-HOLIDAY-COUNT
                   MOVE HOL-DATE TO WS-HOLIDAY-DATE (WS-HOL-IDX)
           END-READ.
       AA030-EXIT.
           EXIT.
      *
       AA900-TERMINATE.
           CLOSE HOLIDAY-FILE
                 EMP-REQUEST-FILE
                 RESULT-FILE
                 REPORT-FILE.
       AA900-EXIT.
           EXIT.
      *
      * AA100 - LAST DAY OF MONTH OF WS-WORK-DATE-A, RESULT IN
      * WS-LAST-DAY-OF-MTH.  LEAP TEST FIXED 02/09/87 - CENTURY
      * YEARS ARE ONLY LEAP WHEN DIVISIBLE BY 400.
      *
       AA100-LAST-DAY-OF-MONTH.
           MOVE WS-MONTH-LEN (WS-WDA-MM) TO WS-LAST-DAY-OF-MTH.
           IF WS-WDA-MM = 02
               DIVIDE WS-WDA-CCYY BY 4 GIVING WS-DIV-QUOT
                   REMAINDER WS-DIV-REM
               IF WS-DIV-REM = 0
                   DIVIDE WS-WDA-CCYY BY 100 GIVING WS-DIV-QUOT
                       REMAINDER WS-DIV-REM
                   IF WS-DIV-REM NOT = 0
                       MOVE 29 TO WS-LAST-DAY-OF-MTH
                   ELSE
                       DIVIDE WS-WDA-CCYY BY 400 GIVING
                           WS-DIV-QUOT REMAINDER WS-DIV-REM
                       IF WS-DIV-REM = 0
                           MOVE 29 TO WS-LAST-DAY-OF-MTH
                       END-IF
                   END-IF
               END-IF
           END-IF.
       AA100-EXIT.
           EXIT.
      *
      * AA110/AA115 - ADD WS-ADD-N DAYS TO WS-WORK-DATE-A.
      *
       AA110-ADD-DAYS.
           PERFORM AA115-ADD-ONE-DAY THRU AA115-EXIT
               WS-ADD-N TIMES.
       AA110-EXIT.
           EXIT.
      *
       AA115-ADD-ONE-DAY.
           PERFORM AA100-LAST-DAY-OF-MONTH THRU AA100-EXIT.
           IF WS-WDA-DD < WS-LAST-DAY-OF-MTH
               ADD 1 TO WS-WDA-DD
           ELSE
               MOVE 1 TO WS-WDA-DD
               IF WS-WDA-MM < 12
                   ADD 1 TO WS-WDA-MM
               ELSE
                   MOVE 1 TO WS-WDA-MM
                   ADD 1 TO WS-WDA-CCYY
               END-IF
           END-IF.
       AA115-EXIT.
           EXIT.
      *
      * 14/11/89 RTL - AA118/AA119 ADDED - SUBTRACT WS-ADD-N
      * DAYS FROM WS-WORK-DATE-A.  REPLACES THE OLD ADD-DAYS-
      * WITH-A-NEGATIVE-COUNT TRICK WHICH COULD NOT CROSS A
      * YEAR BOUNDARY.
      *
       AA118-SUBTRACT-DAYS.
           PERFORM AA119-SUBTRACT-ONE-DAY THRU AA119-EXIT
               WS-ADD-N TIMES.
       AA118-EXIT.
           EXIT.
      *
       AA119-SUBTRACT-ONE-DAY.
           IF WS-WDA-DD > 1
               SUBTRACT 1 FROM WS-WDA-DD
           ELSE
               IF WS-WDA-MM > 1
                   SUBTRACT 1 FROM WS-WDA-MM
               ELSE
                   MOVE 12 TO WS-WDA-MM
                   SUBTRACT 1 FROM WS-WDA-CCYY
               END-IF
               PERFORM AA100-LAST-DAY-OF-MONTH THRU AA100-EXIT
               MOVE WS-LAST-DAY-OF-MTH TO WS-WDA-DD
           END-IF.
       AA119-EXIT.
           EXIT.
      *
      * AA130 - DAY NUMBER OF WS-DC-DATE, RESULT IN WS-DC-
      * DAYNUM.  JULIAN-DAY-NUMBER METHOD, CONSTANT 32045
      * DROPPED SO THE RESULT FITS A 7-DIGIT COMP COUNTER.
      *
       AA130-DAY-NUMBER-OF.
           MOVE WS-DC-DATE TO WS-WORK-DATE-B.
           SUBTRACT WS-WDB-MM FROM 14 GIVING WS-JDN-T1.
           DIVIDE WS-JDN-T1 BY 12 GIVING WS-JDN-A.
           COMPUTE WS-JDN-Y = WS-WDB-CCYY + 4800 - WS-JDN-A.
           COMPUTE WS-JDN-M = WS-WDB-MM + 12 * WS-JDN-A - 3.
           COMPUTE WS-JDN-T1 = 153 * WS-JDN-M + 2.
           DIVIDE WS-JDN-T1 BY 5 GIVING WS-DIV-QUOT.
           COMPUTE WS-DC-DAYNUM = WS-WDB-DD + WS-DIV-QUOT +
               365 * WS-JDN-Y - 32045.
           DIVIDE WS-JDN-Y BY 4 GIVING WS-DIV-QUOT.
           ADD WS-DIV-QUOT TO WS-DC-DAYNUM.
           DIVIDE WS-JDN-Y BY 100 GIVING WS-DIV-QUOT.
           SUBTRACT WS-DIV-QUOT FROM WS-DC-DAYNUM.
           DIVIDE WS-JDN-Y BY 400 GIVING WS-DIV-QUOT.
           ADD WS-DIV-QUOT TO WS-DC-DAYNUM.
       AA130-EXIT.
           EXIT.
      *
      * 30/07/93 KLM - AA135 REBUILT, MONDAY IS NOW DAY 1
      * THROUGHOUT (WAS SUNDAY=1).
      *
       AA135-DAY-OF-WEEK-OF.
           PERFORM AA130-DAY-NUMBER-OF THRU AA130-EXIT.
           DIVIDE WS-DC-DAYNUM BY 7 GIVING WS-DIV-QUOT
               REMAINDER WS-DIV-REM.
           IF WS-DIV-REM = 0
               MOVE 7 TO WS-DAY-OF-WEEK
           ELSE
               MOVE WS-DIV-REM TO WS-DAY-OF-WEEK
           END-IF.
       AA135-EXIT.
           EXIT.
      *
      * AA140 - INCLUSIVE-DAY-COUNT BETWEEN WS-TEMP-DATE-1 AND
      * WS-TEMP-DATE-2, RESULT IN WS-DAY-DIFF.
      *
       AA140-INCLUSIVE-DAY-COUNT.
           MOVE WS-TEMP-DATE-1 TO WS-DC-DATE.
           PERFORM AA130-DAY-NUMBER-OF THRU AA130-EXIT.
           MOVE WS-DC-DAYNUM TO WS-DAY-NUMBER-A.
           MOVE WS-TEMP-DATE-2 TO WS-DC-DATE.
           PERFORM AA130-DAY-NUMBER-OF THRU AA130-EXIT.
           MOVE WS-DC-DAYNUM TO WS-DAY-NUMBER-B.
           IF WS-DAY-NUMBER-A > WS-DAY-NUMBER-B
               COMPUTE WS-DAY-DIFF =
                   WS-DAY-NUMBER-A - WS-DAY-NUMBER-B + 1
           ELSE
               COMPUTE WS-DAY-DIFF =
                   WS-DAY-NUMBER-B - WS-DAY-NUMBER-A + 1
           END-IF.
       AA140-EXIT.
           EXIT.
      *
      * AA150 - DAY-DIFFERENCE (NO +1) BETWEEN WS-TEMP-DATE-1
      * AND WS-TEMP-DATE-2, RESULT IN WS-DAY-DIFF.
      *
       AA150-DAY-DIFFERENCE.
           MOVE WS-TEMP-DATE-1 TO WS-DC-DATE.
           PERFORM AA130-DAY-NUMBER-OF THRU AA130-EXIT.
           MOVE WS-DC-DAYNUM TO WS-DAY-NUMBER-A.
           MOVE WS-TEMP-DATE-2 TO WS-DC-DATE.
           PERFORM AA130-DAY-NUMBER-OF THRU AA130-EXIT.
           MOVE WS-DC-DAYNUM TO WS-DAY-NUMBER-B.
           IF WS-DAY-NUMBER-A > WS-DAY-NUMBER-B
               COMPUTE WS-DAY-DIFF = WS-DAY-NUMBER-A - WS-DAY-NUMBER-B
           ELSE
               COMPUTE WS-DAY-DIFF = WS-DAY-NUMBER-B - WS-DAY-NUMBER-A
           END-IF.
       AA150-EXIT.
           EXIT.
      *
      * AA160 - THE LATER OF WS-TEMP-DATE-1/2, RESULT IN
      * WS-TEMP-DATE-3.  8-DIGIT CCYYMMDD COMPARES NUMERICALLY
      * IN CALENDAR ORDER SO NO DECOMPOSITION IS NEEDED HERE.
      *
       AA160-LARGER-DATE.
           IF WS-TEMP-DATE-1 >= WS-TEMP-DATE-2
               MOVE WS-TEMP-DATE-1 TO WS-TEMP-DATE-3
           ELSE
               MOVE WS-TEMP-DATE-2 TO WS-TEMP-DATE-3
           END-IF.
       AA160-EXIT.
           EXIT.
      *
      * 23/05/91 RTL - AA180 AGE-AT, WRITTEN FOR THE 55-YEAR-
      * OLD EARLY RETIREMENT OPTION (REQUEST P-220), NOW
      * REUSED THROUGHOUT THE MPF KEY-DATE LOGIC.
      *
       AA180-AGE-AT.
           MOVE WS-TEMP-DATE-1 TO WS-WORK-DATE-A.
           MOVE WS-TEMP-DATE-2 TO WS-WORK-DATE-B.
           IF WS-WDA-CCYY = WS-WDB-CCYY
               MOVE ZERO TO WS-AGE-YEARS
           ELSE
               COMPUTE WS-AGE-YEARS = WS-WDB-CCYY - WS-WDA-CCYY
               IF WS-WDB-MM < WS-WDA-MM
                   SUBTRACT 1 FROM WS-AGE-YEARS
               ELSE
                   IF WS-WDB-MM = WS-WDA-MM
                           AND WS-WDB-DD < WS-WDA-DD
                       SUBTRACT 1 FROM WS-AGE-YEARS
                   END-IF
               END-IF
           END-IF.
       AA180-EXIT.
           EXIT.
      *
      * AA190/AA191/AA192 - FIRST DATE ON OR AFTER WS-TEMP-DATE-1
      * WHOSE DAY OF WEEK IS WS-NDW-TARGET, RESULT IN
      * WS-TEMP-DATE-3.  SEARCHES AT MOST 8 DAYS - A WEEK PLUS
      * ONE, SO A BAD WS-NDW-TARGET VALUE CANNOT SPIN FOREVER.
      * WRITTEN AS A GO TO LOOP IN THE BUREAU'S OLD STYLE
      * RATHER THAN PERFORM...UNTIL, SO AA191 CAN FALL THROUGH
      * TO AA190-EXIT THE MOMENT EITHER STOP CONDITION IS MET.
      *
       AA190-NEXT-DATE-BY-WEEKDAY.
           MOVE WS-TEMP-DATE-1 TO WS-TEMP-DATE-3.
           MOVE ZERO TO WS-NDW-TRY.
      *
      * AA191 IS THE LOOP HEAD - TEST THE CANDIDATE DATE'S DAY
      * OF WEEK, DROP OUT TO AA190-EXIT AS SOON AS IT MATCHES
      * WS-NDW-TARGET OR THE 8-DAY SEARCH LIMIT IS HIT,
      * OTHERWISE STEP THE CANDIDATE ON A DAY AND LOOP BACK.
      *
       AA191-NDW-LOOP.
           MOVE WS-TEMP-DATE-3 TO WS-DC-DATE.
           PERFORM AA135-DAY-OF-WEEK-OF THRU AA135-EXIT.
           IF WS-DAY-OF-WEEK = WS-NDW-TARGET
               GO TO AA190-EXIT
           END-IF.
           IF WS-NDW-TRY >= 8
               GO TO AA190-EXIT
           END-IF.
           PERFORM AA192-NDW-STEP THRU AA192-EXIT.
           GO TO AA191-NDW-LOOP.
       AA190-EXIT.
           EXIT.
      *
      * AA192 - STEP THE CANDIDATE DATE IN WS-TEMP-DATE-3
      * FORWARD ONE DAY AND COUNT THE TRY.  THE DAY-OF-WEEK
      * RE-TEST HAPPENS BACK AT THE AA191 LOOP HEAD, NOT HERE.
      *
       AA192-NDW-STEP.
           MOVE WS-TEMP-DATE-3 TO WS-WORK-DATE-A.
           MOVE 1 TO WS-ADD-N.
           PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
           MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-3.
           ADD 1 TO WS-NDW-TRY.
       AA192-EXIT.
           EXIT.
      *
      * AA200/AA201/AA210/AA212/AA220/AA225 - ROLL WS-TEMP-
      * DATE-1 FORWARD WHILE IT IS A SATURDAY, SUNDAY OR
      * GAZETTED HOLIDAY.  RESULT IN WS-TEMP-DATE-3.  USED BY
      * BB100 FOR THE ENROLMENT DEADLINE (U2 KEY-DATES) AND BY
      * CC420 FOR THE FORTNIGHTLY ANCHOR CHECK (U6).  22/03/00
      * KLM - WRITTEN FOR MPFA CIRCULAR 2/2000, WHICH SAYS A
      * DEADLINE FALLING ON A NON-WORKING DAY MOVES TO THE
      * NEXT WORKING DAY, NOT THE PREVIOUS ONE.
      *
       AA200-ROLL-PAST-HOLIDAY.
           MOVE WS-TEMP-DATE-1 TO WS-TEMP-DATE-3.
      *
      * AA201 IS THE LOOP HEAD, GO-TO STYLE AGAIN - RE-TEST
      * AFTER EVERY SINGLE-DAY ROLL SINCE A ROLLED-FORWARD
      * FRIDAY CAN LAND ON A SATURDAY, A ROLLED SATURDAY CAN
      * LAND ON A GAZETTED MONDAY, AND SO ON.
      *
       AA201-ROLL-LOOP.
           PERFORM AA220-ROLL-TEST THRU AA220-EXIT.
           IF NOT WS-ROLL-NEEDED
               GO TO AA200-EXIT
           END-IF.
           PERFORM AA225-ROLL-ONE-DAY THRU AA225-EXIT.
           GO TO AA201-ROLL-LOOP.
       AA200-EXIT.
           EXIT.
      *
      * AA210/AA212 - LINEAR SCAN OF THE IN-MEMORY HOLIDAY
      * TABLE (LOADED ONCE AT AA020) FOR WS-TEMP-DATE-3.  THE
      * TABLE IS ONLY EVER A FEW DOZEN ENTRIES SO A STRAIGHT
      * SCAN IS PLENTY FAST ENOUGH - NO NEED FOR A BINARY
      * SEARCH ON TOP OF SORTED DATES.
      *
       AA210-IS-HOLIDAY.
           MOVE "N" TO WS-HOL-FOUND-SWITCH.
           IF WS-HOLIDAY-COUNT > ZERO
               PERFORM AA212-CHECK-ONE-HOLIDAY THRU AA212-EXIT
                   VARYING WS-HOL-IDX FROM 1 BY 1
                   UNTIL WS-HOL-IDX > WS-HOLIDAY-COUNT
                      OR WS-DATE-IS-HOLIDAY
           END-IF.
       AA210-EXIT.
           EXIT.
      *
       AA212-CHECK-ONE-HOLIDAY.
           IF WS-TEMP-DATE-3 = WS-HOLIDAY-DATE (WS-HOL-IDX)
               MOVE "Y" TO WS-HOL-FOUND-SWITCH
           END-IF.
       AA212-EXIT.
           EXIT.
      *
      * AA220 - TRUE (WS-ROLL-NEEDED) WHEN WS-TEMP-DATE-3 IS A
      * SATURDAY, A SUNDAY OR A GAZETTED HOLIDAY.  DAYS 6 AND 7
      * ARE SATURDAY/SUNDAY UNDER THE BUREAU'S MONDAY=1 WEEK
      * NUMBERING (SEE THE 30/07/93 KLM CHANGE-LOG ENTRY).
      *
       AA220-ROLL-TEST.
           MOVE WS-TEMP-DATE-3 TO WS-DC-DATE.
           PERFORM AA135-DAY-OF-WEEK-OF THRU AA135-EXIT.
           PERFORM AA210-IS-HOLIDAY THRU AA210-EXIT.
           IF WS-DAY-OF-WEEK = 6 OR WS-DAY-OF-WEEK = 7
                   OR WS-DATE-IS-HOLIDAY
               MOVE "Y" TO WS-ROLL-NEEDED-SWITCH
           ELSE
               MOVE "N" TO WS-ROLL-NEEDED-SWITCH
           END-IF.
       AA220-EXIT.
           EXIT.
      *
      * AA225 - STEP WS-TEMP-DATE-3 ON BY ONE DAY.  THE RETEST
      * OF THE NEW DATE HAPPENS BACK AT THE AA201 LOOP HEAD,
      * NOT HERE - KEEPS THIS PARAGRAPH A PLAIN SINGLE-PURPOSE
      * "ADD ONE DAY" STEP.
      *
       AA225-ROLL-ONE-DAY.
           MOVE WS-TEMP-DATE-3 TO WS-WORK-DATE-A.
           MOVE 1 TO WS-ADD-N.
           PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
           MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-3.
       AA225-EXIT.
           EXIT.
      *
      *****************************************************
      *  BB000 SERIES - PER-REQUEST CONTROL AND U2         *
      *  KEY-DATES                                         *
      *****************************************************
      *
       BB000-PROCESS-ONE-REQUEST.
           PERFORM EE000-VALIDATE-REQUEST THRU EE000-EXIT.
           IF WS-REQUEST-VALID
               PERFORM BB100-DERIVE-KEY-DATES THRU BB100-EXIT
               PERFORM CC000-GENERATE-SCHEDULE THRU CC000-EXIT
               IF END-OF-EMPLOY NOT = ZERO
                       AND WS-MORE-COUNT > ZERO
                   PERFORM DD000-RECTIFY-SCHEDULE THRU DD000-EXIT
               END-IF
               PERFORM EE050-VALIDATE-SALARY-COUNT THRU EE050-EXIT
               IF WS-REQUEST-VALID
                   PERFORM EE100-VALIDATE-SCHEDULE THRU EE100-EXIT
                   PERFORM FF000-COMPUTE-AND-WRITE THRU FF000-EXIT
                   PERFORM HH000-PRINT-EMPLOYEE-REPORT THRU
                       HH000-EXIT
                   ADD 1 TO WS-EMP-PROCESSED
               ELSE
                   PERFORM HH900-PRINT-ERROR-LINE THRU HH900-EXIT
                   ADD 1 TO WS-EMP-REJECTED
               END-IF
           ELSE
               PERFORM HH900-PRINT-ERROR-LINE THRU HH900-EXIT
               ADD 1 TO WS-EMP-REJECTED
           END-IF.
           PERFORM BB900-READ-NEXT-REQUEST THRU BB900-EXIT.
       BB000-EXIT.
           EXIT.
      *
       BB900-READ-NEXT-REQUEST.
           READ EMP-REQUEST-FILE
               AT END
                   SET WS-END-OF-REQUESTS TO TRUE
               NOT AT END
                   CONTINUE
           END-READ.
       BB900-EXIT.
           EXIT.
      *
      * BB100 - U2 KEY-DATES.  WORKS OUT THE 18TH AND 65TH
      * BIRTHDAY, THE 30TH/31ST/60TH DAY OF EMPLOYMENT AND THE
      * ENROLMENT DEADLINE FOR THE CURRENT EMPLOYEE REQUEST.
      *
       BB100-DERIVE-KEY-DATES.
           MOVE DATE-OF-BIRTH TO WS-TEMP-DATE-1.
           MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-2.
           PERFORM AA180-AGE-AT THRU AA180-EXIT.
           COMPUTE WS-YEAR-DIFF = WS-AGE-YEARS - 18.
           MOVE DATE-OF-BIRTH TO WS-WORK-DATE-A.
           MOVE DATE-OF-EMPLOY TO WS-WORK-DATE-B.
           COMPUTE WS-WDA-CCYY = WS-WDB-CCYY - WS-YEAR-DIFF.
           MOVE WS-WORK-DATE-A TO WS-KD-18-CAND.
           MOVE DATE-OF-BIRTH TO WS-TEMP-DATE-1.
           MOVE WS-KD-18-CAND TO WS-TEMP-DATE-2.
           PERFORM AA180-AGE-AT THRU AA180-EXIT.
           IF WS-AGE-YEARS > 18
               MOVE WS-KD-18-CAND TO WS-WORK-DATE-A
               SUBTRACT 1 FROM WS-WDA-CCYY
               MOVE WS-WORK-DATE-A TO WS-BIRTH-18
           ELSE
               MOVE WS-KD-18-CAND TO WS-BIRTH-18
           END-IF.
           MOVE DATE-OF-BIRTH TO WS-TEMP-DATE-1.
           MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-2.
           PERFORM AA180-AGE-AT THRU AA180-EXIT.
           COMPUTE WS-YEAR-DIFF = WS-AGE-YEARS - 65.
           MOVE DATE-OF-BIRTH TO WS-WORK-DATE-A.
           MOVE DATE-OF-EMPLOY TO WS-WORK-DATE-B.
           COMPUTE WS-WDA-CCYY = WS-WDB-CCYY - WS-YEAR-DIFF.
           MOVE WS-WORK-DATE-A TO WS-BIRTH-65.
           MOVE DATE-OF-EMPLOY TO WS-WORK-DATE-A.
           MOVE 29 TO WS-ADD-N.
           PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
           MOVE WS-WORK-DATE-A TO WS-DOE-30TH.
           MOVE DATE-OF-EMPLOY TO WS-WORK-DATE-A.
           MOVE 30 TO WS-ADD-N.
           PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
           MOVE WS-WORK-DATE-A TO WS-DOE-31ST.
           MOVE WS-DOE-31ST TO WS-EXEMPT-DEADLINE.
           MOVE DATE-OF-EMPLOY TO WS-WORK-DATE-A.
           MOVE 59 TO WS-ADD-N.
           PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
           MOVE WS-WORK-DATE-A TO WS-DOE-60TH.
           MOVE DATE-OF-BIRTH TO WS-TEMP-DATE-1.
           MOVE WS-RUN-DATE TO WS-TEMP-DATE-2.
           PERFORM AA180-AGE-AT THRU AA180-EXIT.
           IF WS-AGE-YEARS < 18
               MOVE WS-BIRTH-18 TO WS-TEMP-DATE-1
               MOVE WS-DOE-60TH TO WS-TEMP-DATE-2
               PERFORM AA160-LARGER-DATE THRU AA160-EXIT
               MOVE WS-TEMP-DATE-3 TO WS-TEMP-DATE-1
           ELSE
               MOVE WS-DOE-60TH TO WS-TEMP-DATE-1
           END-IF.
           PERFORM AA200-ROLL-PAST-HOLIDAY THRU AA200-EXIT.
           MOVE WS-TEMP-DATE-3 TO WS-ENROL-DEADLINE.
       BB100-EXIT.
           EXIT.
      *
      *****************************************************
      *  CC000 SERIES - U3-U7 PERIOD SCHEDULE GENERATORS   *
      *****************************************************
      *
       CC000-GENERATE-SCHEDULE.
           MOVE ZERO TO WS-PAY-COUNT.
           MOVE ZERO TO WS-MORE-COUNT.
           EVALUATE TRUE
               WHEN FREQ-CAL-MONTH
                   PERFORM CC100-GEN-MONTHLY THRU CC100-EXIT
               WHEN FREQ-NONCAL-MONTH
                   PERFORM CC200-GEN-NONCAL THRU CC200-EXIT
               WHEN FREQ-SEMI-MONTHLY
                   PERFORM CC300-GEN-SEMIMON THRU CC300-EXIT
               WHEN FREQ-FORTNIGHTLY
                   PERFORM CC400-GEN-FORTNIGHT THRU CC400-EXIT
               WHEN FREQ-WEEKLY
                   PERFORM CC500-GEN-WEEKLY THRU CC500-EXIT
           END-EVALUATE.
       CC000-EXIT.
           EXIT.
      *
      *****************************************************
      * CC100-CC150 - U3 PERIOD-GEN-MONTHLY.  THE ORDINARY
      * CALENDAR-MONTH SCHEDULE AND THE PATTERN EVERY OTHER
      * CC-SERIES GENERATOR IN THIS PROGRAM FOLLOWS: ADJUST
      * THE FIRST CYCLE FOR THE EMPLOYEE'S 18TH BIRTHDAY IF
      * HIRED UNDER-AGE, WORK OUT THE INCLUSIVE DAY COUNT TO
      * THE MANDATORY-ENROLMENT DEADLINE, THEN LOOP CYCLE BY
      * CYCLE (CC110) UNTIL BOTH MORE-PERIODS HAVE BEEN
      * GENERATED PAST THAT DEADLINE AND THE ELAPSED-DAY COUNT
      * HAS CAUGHT UP TO IT - THE "AND" IN THE UNTIL CLAUSE IS
      * DELIBERATE, SINCE SPEC RULE U3 REQUIRES BOTH TESTS TO
      * BE SATISFIED BEFORE GENERATION STOPS.
      *****************************************************
      *
       CC100-GEN-MONTHLY.
           MOVE DATE-OF-EMPLOY TO WS-ADJ-START.
           MOVE ZERO TO WS-TOTAL-DAYS.
           MOVE ZERO TO WS-MORE-GEN-COUNT.
      *
      * BIRTHDAY ADJUSTMENT - IF THE EMPLOYEE IS STILL UNDER
      * 18 AT HIRE, THE SCHEDULE CANNOT BEGIN BEFORE THE 1ST
      * OF THE MONTH CONTAINING THE 18TH BIRTHDAY.  WHEN THAT
      * MOVES THE START FORWARD, THE SKIPPED DAYS ARE COUNTED
      * INTO WS-TOTAL-DAYS SO THEY ARE NOT LOST FROM THE
      * DEADLINE ARITHMETIC BELOW.
      *
           IF WS-BIRTH-18 > WS-ADJ-START
               MOVE WS-BIRTH-18 TO WS-WORK-DATE-A
               MOVE 1 TO WS-WDA-DD
               MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-1
               MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-2
               PERFORM AA160-LARGER-DATE THRU AA160-EXIT
               IF WS-TEMP-DATE-3 > WS-ADJ-START
                   MOVE WS-TEMP-DATE-3 TO WS-TEMP-DATE-1
                   MOVE WS-ADJ-START TO WS-TEMP-DATE-2
                   PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT
                   ADD WS-DAY-DIFF TO WS-TOTAL-DAYS
               END-IF
               MOVE WS-TEMP-DATE-3 TO WS-ADJ-START
           END-IF.
           MOVE WS-ADJ-START TO WS-TEMP-DATE-1.
           MOVE WS-ENROL-DEADLINE TO WS-TEMP-DATE-2.
           PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT.
           MOVE WS-DAY-DIFF TO WS-DAYS-TO-DEADLINE.
           PERFORM CC110-MONTHLY-LOOP-STEP THRU CC110-EXIT
               UNTIL WS-MORE-GEN-COUNT >= MORE-PERIODS
                  AND WS-TOTAL-DAYS >= WS-DAYS-TO-DEADLINE.
       CC100-EXIT.
           EXIT.
      *
      * CC110 - ONE CALENDAR-MONTH CYCLE STEP.  THE CYCLE END
      * IS SIMPLY THE LAST DAY OF THE CYCLE-START'S MONTH
      * (AA100) - NO ROLLOVER CASES ARE POSSIBLE, UNLIKE THE
      * NON-CAL GENERATOR, SINCE A CALENDAR MONTH ALWAYS ENDS
      * WITHIN ITSELF.  EXEMPTION-DEADLINE TESTING DOES NOT
      * APPLY TO THE MONTHLY SCHEDULE (SPEC U3 HAS NO
      * EXEMPTION WINDOW OF ITS OWN), SO THE MORE-PERIOD TEST
      * HERE IS SIMPLER THAN CC210's - IT CHECKS ONLY THE
      * MORE-PERIODS COUNT AND THE ENROLMENT-DEADLINE DAY
      * COUNT.
      *
       CC110-MONTHLY-LOOP-STEP.
           MOVE WS-ADJ-START TO WS-CUR-START.
           MOVE WS-ADJ-START TO WS-WORK-DATE-A.
           PERFORM AA100-LAST-DAY-OF-MONTH THRU AA100-EXIT.
           MOVE WS-LAST-DAY-OF-MTH TO WS-WDA-DD.
           MOVE WS-WORK-DATE-A TO WS-CUR-END.
           MOVE WS-CUR-START TO WS-TEMP-DATE-1.
           MOVE WS-CUR-END TO WS-TEMP-DATE-2.
           PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT.
           ADD WS-DAY-DIFF TO WS-TOTAL-DAYS.
           MOVE WS-CUR-END TO WS-WORK-DATE-A.
           MOVE 1 TO WS-ADD-N.
           PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
           MOVE WS-WORK-DATE-A TO WS-ADJ-START.
           IF WS-MORE-GEN-COUNT < MORE-PERIODS
                   AND WS-TOTAL-DAYS >= WS-DAYS-TO-DEADLINE
               PERFORM CC120-APPEND-MORE THRU CC120-EXIT
               ADD 1 TO WS-MORE-GEN-COUNT
           ELSE
               PERFORM CC130-APPEND-PAY THRU CC130-EXIT
           END-IF.
       CC110-EXIT.
           EXIT.
      *
      * CC120/CC130 - TABLE APPEND HELPERS, SHARED BY ALL
      * FIVE GENERATORS.  CC120 FILES A CYCLE UNDER THE
      * MORE-CONTRIBUTION TABLE (SPEC "MORE PERIODS" - PAST
      * THE EMPLOYEE'S EXEMPT/ENROLMENT WINDOW), CC130 FILES
      * AN ORDINARY CONTRIBUTION-DUE CYCLE.  BOTH SIMPLY BUMP
      * THE RESPECTIVE OCCURS COUNTER AND SET THE NEW ENTRY'S
      * START/END FROM WS-CUR-START/WS-CUR-END - EVERY ONE OF
      * THE FIVE CC1XX/CC2XX/CC3XX/CC4XX/CC5XX LOOP-STEP
      * PARAGRAPHS CALLS THROUGH HERE RATHER THAN POKE THE
      * TABLES DIRECTLY, SO THE OCCURS-LIMIT CHECK ONLY HAS TO
      * LIVE IN ONE PLACE.
      *
       CC120-APPEND-MORE.
           ADD 1 TO WS-MORE-COUNT.
           SET WS-MORE-IDX TO WS-MORE-COUNT.
           MOVE WS-CUR-START TO WS-MORE-START (WS-MORE-IDX).
           MOVE WS-CUR-END TO WS-MORE-END (WS-MORE-IDX).
       CC120-EXIT.
           EXIT.
      *
       CC130-APPEND-PAY.
           ADD 1 TO WS-PAY-COUNT.
           SET WS-PAY-IDX TO WS-PAY-COUNT.
           MOVE WS-CUR-START TO WS-PAY-START (WS-PAY-IDX).
           MOVE WS-CUR-END TO WS-PAY-END (WS-PAY-IDX).
       CC130-EXIT.
           EXIT.
      *
      * CC150 - U8's MONTHLY STUB RULE.  THE FINAL (SHORT)
      * PERIOD FOR AN EMPLOYEE WHO LEAVES MID-MONTH RUNS FROM
      * THE 1ST OF THE TERMINATION MONTH THROUGH THE ACTUAL
      * END-OF-EMPLOY DATE - THE SIMPLEST OF THE FIVE STUB
      * RULES SINCE THE CALENDAR MONTH START NEVER NEEDS DATE
      * ARITHMETIC TO LOCATE.
      *
       CC150-STUB-MONTHLY.
           MOVE END-OF-EMPLOY TO WS-WORK-DATE-A.
           MOVE 1 TO WS-WDA-DD.
           MOVE WS-WORK-DATE-A TO WS-STUB-START.
           MOVE END-OF-EMPLOY TO WS-STUB-END.
       CC150-EXIT.
           EXIT.
      *
      *****************************************************
      * CC200-CC250 - U4 PERIOD-GEN-NONCAL.  SOME EMPLOYERS
      * RUN THEIR PAYROLL MONTH FROM A FIXED DAY-OF-MONTH
      * (NONCAL-START-DAY) RATHER THAN THE 1ST TO THE LAST -
      * E.G. A "MONTH" OF THE 21ST THROUGH THE 20TH.  11/09/01
      * DWP - WRITTEN FOR THAT GROUP OF EMPLOYERS, REQUEST
      * P-?? (JOURNAL NOT TO HAND - SEE THE EMPLOYER MASTER
      * COMMENTS INSTEAD).  SHARES THE SAME OVERALL SHAPE AS
      * CC100 (ADJUST START FOR THE 18TH BIRTHDAY, LOOP UNTIL
      * MORE-PERIODS SATISFIED AND PAST THE EXEMPTION DEADLINE,
      * APPEND EACH CYCLE VIA CC120/CC130) BUT THE CYCLE-END
      * CALCULATION ITSELF (CC215) IS MATERIALLY DIFFERENT
      * BECAUSE THE CYCLE DOES NOT ALWAYS LAND ON A CALENDAR
      * MONTH BOUNDARY.
      *****************************************************
      *
       CC200-GEN-NONCAL.
           MOVE DATE-OF-EMPLOY TO WS-ADJ-START.
           MOVE ZERO TO WS-TOTAL-DAYS.
           MOVE ZERO TO WS-MORE-GEN-COUNT.
           PERFORM CC205-NONCAL-BIRTHDAY-ADJ THRU CC205-EXIT.
      *
      * DAYS-TO-DEADLINE IS THE INCLUSIVE DAY COUNT FROM THE
      * (POSSIBLY BIRTHDAY-ADJUSTED) SCHEDULE START TO THE
      * 30-DAY EXEMPTION DEADLINE - THE LOOP BELOW STOPS
      * GENERATING MORE PERIODS ONCE THIS MANY DAYS HAVE BEEN
      * COVERED AND MORE-PERIODS HAVE ALSO BEEN SATISFIED.
      *
           MOVE WS-ADJ-START TO WS-TEMP-DATE-1.
           MOVE WS-EXEMPT-DEADLINE TO WS-TEMP-DATE-2.
           PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT.
           MOVE WS-DAY-DIFF TO WS-DAYS-TO-DEADLINE.
           PERFORM CC210-NONCAL-LOOP-STEP THRU CC210-EXIT
               UNTIL WS-MORE-GEN-COUNT >= MORE-PERIODS
                  AND WS-TOTAL-DAYS >= WS-DAYS-TO-DEADLINE.
       CC200-EXIT.
           EXIT.
      *
      * CC205 - IF THE EMPLOYEE TURNS 18 PARTWAY THROUGH THE
      * FIRST NON-CAL CYCLE (BELOW THE MPF ENROLMENT AGE AT
      * HIRE), THE SCHEDULE CANNOT START UNTIL THE CYCLE THAT
      * CONTAINS THE 18TH BIRTHDAY.  FIND THAT CYCLE'S START
      * DAY (NONCAL-START-DAY, IN THE SAME MONTH IF THE
      * BIRTHDAY FALLS ON OR AFTER IT, OTHERWISE THE PRIOR
      * MONTH) AND, IF IT IS LATER THAN DATE-OF-EMPLOY, COUNT
      * THE SKIPPED DAYS INTO WS-TOTAL-DAYS SO THE DEADLINE
      * LOOP ABOVE STILL SEES THE RIGHT ELAPSED-DAYS PICTURE.
      *
       CC205-NONCAL-BIRTHDAY-ADJ.
           IF WS-BIRTH-18 > WS-ADJ-START
               MOVE WS-BIRTH-18 TO WS-WORK-DATE-A
               IF WS-WDA-DD < NONCAL-START-DAY
                   IF WS-WDA-MM = 1
                       MOVE 12 TO WS-WDA-MM
                       SUBTRACT 1 FROM WS-WDA-CCYY
                   ELSE
                       SUBTRACT 1 FROM WS-WDA-MM
                   END-IF
               END-IF
               MOVE NONCAL-START-DAY TO WS-WDA-DD
               MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-1
               MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-2
               PERFORM AA160-LARGER-DATE THRU AA160-EXIT
               IF WS-TEMP-DATE-3 > WS-ADJ-START
                   MOVE WS-TEMP-DATE-3 TO WS-TEMP-DATE-1
                   MOVE WS-ADJ-START TO WS-TEMP-DATE-2
                   PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT
                   ADD WS-DAY-DIFF TO WS-TOTAL-DAYS
               END-IF
               MOVE WS-TEMP-DATE-3 TO WS-ADJ-START
           END-IF.
       CC205-EXIT.
           EXIT.
      *
      *****************************************************
      * CC215 - NON-CAL CYCLE END FOR A PERIOD START IN
      * WS-CUR-START, RESULT IN WS-CUR-END.  THE "NEXT CYCLE
      * DAY" IS NONCAL-START-DAY + 1 (WS-CYCLE-DAY).  THREE
      * CASES, IN THE ORDER THE SPEC WALKS THEM:
      *   1. THE START DATE IS ITSELF THE CYCLE START DAY -
      *      A ONE-DAY STUB CYCLE, END = START.  THIS CAN ONLY
      *      HAPPEN RIGHT AFTER THE CC205 BIRTHDAY ADJUSTMENT.
      *   2. THE CYCLE DAY DOES NOT EXIST IN THE START MONTH
      *      (E.G. START DAY 30 IN A 29-DAY FEBRUARY) - THE
      *      CYCLE RUNS TO THE LAST DAY OF THE START MONTH.
      *   3. OTHERWISE THE CYCLE RUNS INTO THE FOLLOWING
      *      MONTH, ENDING ON NONCAL-START-DAY THERE (OR THAT
      *      MONTH'S LAST DAY IF NONCAL-START-DAY DOES NOT
      *      EXIST IN IT EITHER) - WS-TEMP-CCYY/WS-TEMP-MM
      *      HOLD THE START MONTH WHILE WS-WORK-DATE-A IS
      *      REUSED TO PROBE THE FOLLOWING MONTH'S LENGTH.
      *****************************************************
      *
       CC215-NONCAL-CYCLE-END.
           MOVE WS-CUR-START TO WS-WORK-DATE-A.
           COMPUTE WS-CYCLE-DAY = NONCAL-START-DAY + 1.
           IF WS-WDA-DD = NONCAL-START-DAY
      *
      * CASE 1 - ONE-DAY STUB CYCLE.
      *
               MOVE WS-CUR-START TO WS-CUR-END
           ELSE
               PERFORM AA100-LAST-DAY-OF-MONTH THRU AA100-EXIT
               IF WS-CYCLE-DAY > WS-LAST-DAY-OF-MTH
      *
      * CASE 2 - THE CYCLE DAY DOES NOT EXIST THIS MONTH, SO
      * THE CYCLE IS CUT SHORT AT THE MONTH'S OWN LAST DAY.
      *
                   MOVE WS-LAST-DAY-OF-MTH TO WS-WDA-DD
                   MOVE WS-WORK-DATE-A TO WS-CUR-END
               ELSE
      *
      * CASE 3 - CYCLE RUNS INTO NEXT MONTH.  WS-TEMP-DATE-2
      * HOLDS THE "END ON NONCAL-START-DAY (OR LESS) IN THE
      * START MONTH" CANDIDATE - ONLY USED IF THE START DATE
      * ITSELF IS EARLIER THAN THAT CANDIDATE, WHICH HAPPENS
      * WHEN THE CYCLE HAS ALREADY CROSSED THE START-DAY ONCE
      * THIS MONTH (E.G. STARTED ON THE 1ST, CYCLE DAY 21ST
      * FALLS LATER THIS SAME MONTH).
      *
                   IF NONCAL-START-DAY < WS-LAST-DAY-OF-MTH
                       MOVE NONCAL-START-DAY TO WS-TEMP-END-1
                   ELSE
                       MOVE WS-LAST-DAY-OF-MTH TO WS-TEMP-END-1
                   END-IF
                   MOVE WS-WDA-CCYY TO WS-TEMP-CCYY
                   MOVE WS-WDA-MM TO WS-TEMP-MM
                   MOVE WS-TEMP-END-1 TO WS-WDA-DD
                   MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-2
      *
      * RESTORE THE START YEAR/MONTH, THEN STEP TO THE 1ST OF
      * THE FOLLOWING MONTH TO LOOK UP ITS OWN LAST DAY.
      *
                   MOVE WS-TEMP-CCYY TO WS-WDA-CCYY
                   MOVE WS-TEMP-MM TO WS-WDA-MM
                   MOVE 1 TO WS-WDA-DD
                   IF WS-WDA-MM = 12
                       MOVE 1 TO WS-WDA-MM
                       ADD 1 TO WS-WDA-CCYY
                   ELSE
                       ADD 1 TO WS-WDA-MM
                   END-IF
                   PERFORM AA100-LAST-DAY-OF-MONTH THRU AA100-EXIT
                   IF NONCAL-START-DAY < WS-LAST-DAY-OF-MTH
                       MOVE NONCAL-START-DAY TO WS-TEMP-END-2
                   ELSE
                       MOVE WS-LAST-DAY-OF-MTH TO WS-TEMP-END-2
                   END-IF
                   MOVE WS-TEMP-END-2 TO WS-WDA-DD
                   MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-3
      *
      * PICK WHICHEVER CANDIDATE IS LATER THAN THE CYCLE
      * START - THAT IS THE GENUINE CYCLE END.
      *
                   IF WS-CUR-START < WS-TEMP-DATE-2
                       MOVE WS-TEMP-DATE-2 TO WS-CUR-END
                   ELSE
                       MOVE WS-TEMP-DATE-3 TO WS-CUR-END
                   END-IF
               END-IF
           END-IF.
       CC215-EXIT.
           EXIT.
      *
      * CC210 - ONE NON-CAL CYCLE STEP: WORK OUT THIS CYCLE'S
      * END (CC215), ADD ITS LENGTH TO THE RUNNING TOTAL,
      * ADVANCE THE NEXT CYCLE'S START TO THE DAY AFTER, THEN
      * DECIDE WHETHER THIS CYCLE IS A MORE-PERIOD (PAST THE
      * 30-DAY EXEMPTION WINDOW AND MORE-PERIODS NOT YET
      * SATISFIED, AND NOT THE CYCLE THAT CONTAINS THE
      * DEADLINE ITSELF) OR AN ORDINARY PAY PERIOD.
      *
       CC210-NONCAL-LOOP-STEP.
           MOVE WS-ADJ-START TO WS-CUR-START.
           PERFORM CC215-NONCAL-CYCLE-END THRU CC215-EXIT.
           MOVE WS-CUR-START TO WS-TEMP-DATE-1.
           MOVE WS-CUR-END TO WS-TEMP-DATE-2.
           PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT.
           ADD WS-DAY-DIFF TO WS-TOTAL-DAYS.
           MOVE WS-CUR-END TO WS-WORK-DATE-A.
           MOVE 1 TO WS-ADD-N.
           PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
           MOVE WS-WORK-DATE-A TO WS-ADJ-START.
           IF WS-MORE-GEN-COUNT < MORE-PERIODS
                   AND WS-TOTAL-DAYS >= WS-DAYS-TO-DEADLINE
                   AND NOT (WS-EXEMPT-DEADLINE >= WS-CUR-START
                        AND WS-EXEMPT-DEADLINE <= WS-CUR-END)
               PERFORM CC120-APPEND-MORE THRU CC120-EXIT
               ADD 1 TO WS-MORE-GEN-COUNT
           ELSE
               PERFORM CC130-APPEND-PAY THRU CC130-EXIT
           END-IF.
       CC210-EXIT.
           EXIT.
      *
      * CC250 - U8's NON-CAL STUB RULE.  IF END-OF-EMPLOY IS
      * ITSELF A CYCLE-START DAY THE STUB IS A ONE-DAY PERIOD
      * (SAME AS CC215 CASE 1).  OTHERWISE THE STUB RUNS FROM
      * DAY MIN(NONCAL-START-DAY, PREVIOUS-MONTH-LENGTH + 1)
      * OF THE PREVIOUS MONTH THROUGH END-OF-EMPLOY - WORKED
      * OUT BY DATE ARITHMETIC (STEP TO THE 1ST OF THE
      * PREVIOUS MONTH, THEN ADD WS-ADD-N DAYS) RATHER THAN A
      * DIRECT MOVE, SINCE A DIRECT MOVE COULD TRY TO SET AN
      * ILLEGAL DAY NUMBER (E.G. DAY 31 INTO A 30-DAY MONTH).
      *
       CC250-STUB-NONCAL.
           MOVE END-OF-EMPLOY TO WS-WORK-DATE-A.
           IF WS-WDA-DD = NONCAL-START-DAY
               MOVE END-OF-EMPLOY TO WS-STUB-START
               MOVE END-OF-EMPLOY TO WS-STUB-END
           ELSE
               IF WS-WDA-MM = 1
                   MOVE 12 TO WS-WDA-MM
                   SUBTRACT 1 FROM WS-WDA-CCYY
               ELSE
                   SUBTRACT 1 FROM WS-WDA-MM
               END-IF
               MOVE 1 TO WS-WDA-DD
               PERFORM AA100-LAST-DAY-OF-MONTH THRU AA100-EXIT
               COMPUTE WS-TEMP-END-1 = WS-LAST-DAY-OF-MTH + 1
               IF NONCAL-START-DAY < WS-TEMP-END-1
                   MOVE NONCAL-START-DAY TO WS-TEMP-END-2
               ELSE
                   MOVE WS-TEMP-END-1 TO WS-TEMP-END-2
               END-IF
               COMPUTE WS-ADD-N = WS-TEMP-END-2 - 1
               PERFORM AA110-ADD-DAYS THRU AA110-EXIT
               MOVE WS-WORK-DATE-A TO WS-STUB-START
               MOVE END-OF-EMPLOY TO WS-STUB-END
           END-IF.
       CC250-EXIT.
           EXIT.
      *
      *****************************************************
      * CC300-CC350 - U5 PERIOD-GEN-SEMIMON.  TWICE-MONTHLY
      * PAYROLL: CYCLE 1ST-15TH, CYCLE 2ND 16TH-LAST DAY OF
      * THE MONTH.  SAME OVERALL SKELETON AS CC100/CC200 BUT
      * THE CYCLE BOUNDARY (CC315) IS A SIMPLE FIXED-DAY TEST
      * RATHER THAN THE NON-CAL MATH IN CC215, SINCE 16 NEVER
      * FALLS OUTSIDE A MONTH THE WAY AN ARBITRARY
      * NONCAL-START-DAY CAN.  SEE THE 14/01/26 VBC CHANGE-LOG
      * ENTRY ABOVE - THIS GENERATOR WAS REWORKED AT THAT TIME
      * TO SHARE THE CC120/CC130 APPEND HELPERS WITH THE OTHER
      * FOUR GENERATORS RATHER THAN CARRY ITS OWN COPY OF THE
      * APPEND LOGIC.
      *****************************************************
      *
       CC300-GEN-SEMIMON.
           MOVE DATE-OF-EMPLOY TO WS-ADJ-START.
           MOVE ZERO TO WS-TOTAL-DAYS.
           MOVE ZERO TO WS-MORE-GEN-COUNT.
           PERFORM CC305-SEMIMON-BIRTHDAY-ADJ THRU CC305-EXIT.
      *
      * SAME DEADLINE-DAY-COUNT SETUP AS CC200 ABOVE - SEE
      * THE COMMENTS THERE FOR WHY THE COUNT IS TAKEN FROM
      * THE ADJUSTED START, NOT THE RAW HIRE DATE.
      *
           MOVE WS-ADJ-START TO WS-TEMP-DATE-1.
           MOVE WS-EXEMPT-DEADLINE TO WS-TEMP-DATE-2.
           PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT.
           MOVE WS-DAY-DIFF TO WS-DAYS-TO-DEADLINE.
           PERFORM CC310-SEMIMON-LOOP-STEP THRU CC310-EXIT
               UNTIL WS-MORE-GEN-COUNT >= MORE-PERIODS
                  AND WS-TOTAL-DAYS >= WS-DAYS-TO-DEADLINE.
       CC300-EXIT.
           EXIT.
      *
      * CC305 - BIRTHDAY ADJUSTMENT FOR THE SEMI-MONTHLY
      * SCHEDULE.  THE HALF-MONTH THAT CONTAINS THE 18TH
      * BIRTHDAY IS FOUND BY FLOORING THE BIRTHDAY'S
      * DAY-OF-MONTH TO EITHER THE 1ST OR THE 16TH - THERE IS
      * NO "DOES THE CYCLE-START-DAY EXIST THIS MONTH" CASE
      * TO WORRY ABOUT HERE, UNLIKE CC205's NONCAL-START-DAY.
      *
       CC305-SEMIMON-BIRTHDAY-ADJ.
           IF WS-BIRTH-18 > WS-ADJ-START
               MOVE WS-BIRTH-18 TO WS-WORK-DATE-A
               IF WS-WDA-DD < 16
                   MOVE 1 TO WS-WDA-DD
               ELSE
                   MOVE 16 TO WS-WDA-DD
               END-IF
               MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-1
               MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-2
               PERFORM AA160-LARGER-DATE THRU AA160-EXIT
               IF WS-TEMP-DATE-3 > WS-ADJ-START
                   MOVE WS-TEMP-DATE-3 TO WS-TEMP-DATE-1
                   MOVE WS-ADJ-START TO WS-TEMP-DATE-2
                   PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT
                   ADD WS-DAY-DIFF TO WS-TOTAL-DAYS
               END-IF
               MOVE WS-TEMP-DATE-3 TO WS-ADJ-START
           END-IF.
       CC305-EXIT.
           EXIT.
      *
      * CC315 - SEMI-MONTHLY CYCLE END FOR A START IN
      * WS-CUR-START.  FIRST-HALF CYCLES (START DAY < 16)
      * ALWAYS END THE 15TH; SECOND-HALF CYCLES END THE
      * MONTH'S LAST DAY (28-31, VIA AA100) - NO FURTHER
      * MONTH-ROLLOVER LOGIC IS NEEDED BECAUSE NEITHER
      * BOUNDARY EVER CROSSES OUT OF THE START MONTH.
      *
       CC315-SEMIMON-CYCLE-END.
           MOVE WS-CUR-START TO WS-WORK-DATE-A.
           IF WS-WDA-DD < 16
               MOVE 15 TO WS-WDA-DD
               MOVE WS-WORK-DATE-A TO WS-CUR-END
           ELSE
               PERFORM AA100-LAST-DAY-OF-MONTH THRU AA100-EXIT
               MOVE WS-LAST-DAY-OF-MTH TO WS-WDA-DD
               MOVE WS-WORK-DATE-A TO WS-CUR-END
           END-IF.
       CC315-EXIT.
           EXIT.
      *
      * CC310 - ONE SEMI-MONTHLY CYCLE STEP.  SAME PATTERN AS
      * CC210 (FIND CYCLE END, ACCUMULATE DAYS, ADVANCE TO
      * THE NEXT CYCLE START, DECIDE MORE-PERIOD VS. ORDINARY
      * PAY PERIOD) - SEE CC210's COMMENTS FOR THE MORE-PERIOD
      * TEST ITSELF.
      *
       CC310-SEMIMON-LOOP-STEP.
           MOVE WS-ADJ-START TO WS-CUR-START.
           PERFORM CC315-SEMIMON-CYCLE-END THRU CC315-EXIT.
           MOVE WS-CUR-START TO WS-TEMP-DATE-1.
           MOVE WS-CUR-END TO WS-TEMP-DATE-2.
           PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT.
           ADD WS-DAY-DIFF TO WS-TOTAL-DAYS.
           MOVE WS-CUR-END TO WS-WORK-DATE-A.
           MOVE 1 TO WS-ADD-N.
           PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
           MOVE WS-WORK-DATE-A TO WS-ADJ-START.
           IF WS-MORE-GEN-COUNT < MORE-PERIODS
                   AND WS-TOTAL-DAYS >= WS-DAYS-TO-DEADLINE
                   AND NOT (WS-EXEMPT-DEADLINE >= WS-CUR-START
                        AND WS-EXEMPT-DEADLINE <= WS-CUR-END)
               PERFORM CC120-APPEND-MORE THRU CC120-EXIT
               ADD 1 TO WS-MORE-GEN-COUNT
           ELSE
               PERFORM CC130-APPEND-PAY THRU CC130-EXIT
           END-IF.
       CC310-EXIT.
           EXIT.
      *
      * CC350 - U8's SEMI-MONTHLY STUB RULE.  IF END-OF-EMPLOY
      * LANDS EXACTLY ON A CYCLE-START DAY (1ST OR 16TH) THE
      * STUB IS A ONE-DAY PERIOD; OTHERWISE THE STUB RUNS FROM
      * WHICHEVER CYCLE-START DAY BEGAN THE HALF-MONTH
      * END-OF-EMPLOY FALLS IN, THROUGH END-OF-EMPLOY ITSELF.
      *
       CC350-STUB-SEMIMON.
           MOVE END-OF-EMPLOY TO WS-WORK-DATE-A.
           IF WS-WDA-DD = 1 OR WS-WDA-DD = 16
               MOVE END-OF-EMPLOY TO WS-STUB-START
           ELSE
               IF WS-WDA-DD < 16
                   MOVE 1 TO WS-WDA-DD
               ELSE
                   MOVE 16 TO WS-WDA-DD
               END-IF
               MOVE WS-WORK-DATE-A TO WS-STUB-START
           END-IF.
           MOVE END-OF-EMPLOY TO WS-STUB-END.
       CC350-EXIT.
           EXIT.
      *
      *****************************************************
      * CC400-CC465 - U6 PERIOD-GEN-FORTNIGHT.  UNLIKE THE
      * OTHER FOUR GENERATORS, THE FORTNIGHTLY SCHEDULE IS
      * NOT ANCHORED TO THE EMPLOYEE AT ALL - IT IS ANCHORED
      * TO THE EMPLOYER'S FNIGHT-START DATE, WHICH MUST BE
      * ROLLED BACKWARD (CC410) IN 14-DAY STEPS UNTIL IT
      * LANDS ON OR BEFORE THE EMPLOYEE'S ADJUSTED START, SO
      * EVERY EMPLOYEE UNDER THE SAME EMPLOYER SHARES THE
      * SAME 14-DAY CYCLE BOUNDARIES REGARDLESS OF HIRE DATE.
      * IF THE ADJUSTED START HAPPENS TO LAND EXACTLY ON AN
      * ANCHOR BOUNDARY THE FIRST CYCLE IS A ONE-DAY STUB;
      * OTHERWISE CC420 WALKS FULL FORTNIGHTS FORWARD FROM
      * THE ANCHOR (TRIMMING THE FIRST ONE TO START ON THE
      * ACTUAL HIRE DATE) UNTIL THE ENROLMENT DEADLINE IS
      * COVERED.  MORE-PERIODS ARE THEN APPENDED (CC430) AS
      * ADDITIONAL FULL FORTNIGHTS PAST THAT POINT.
      *****************************************************
      *
       CC400-GEN-FORTNIGHT.
      *
      * THE SCHEDULE CANNOT START BEFORE THE LATER OF THE
      * HIRE DATE AND THE 18TH BIRTHDAY (SAME RULE AS THE
      * OTHER FOUR GENERATORS, EXPRESSED HERE VIA AA160
      * RATHER THAN THE CC205/CC305/CC505-STYLE IF-TEST SINCE
      * THERE IS NO MONTH-BOUNDARY SNAPPING TO DO FIRST).
      *
           MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-1.
           MOVE WS-BIRTH-18 TO WS-TEMP-DATE-2.
           PERFORM AA160-LARGER-DATE THRU AA160-EXIT.
           MOVE WS-TEMP-DATE-3 TO WS-ADJ-START.
           MOVE FNIGHT-START TO WS-ANCHOR-DATE.
           PERFORM CC410-ROLL-ANCHOR-BACK THRU CC410-EXIT
               UNTIL WS-ANCHOR-DATE <= WS-ADJ-START.
           MOVE ZERO TO WS-MORE-GEN-COUNT.
           IF WS-ANCHOR-DATE = WS-ADJ-START
               MOVE WS-ADJ-START TO WS-CUR-START
               MOVE WS-ANCHOR-DATE TO WS-CUR-END
               PERFORM CC130-APPEND-PAY THRU CC130-EXIT
           ELSE
               MOVE WS-ANCHOR-DATE TO WS-CUR-START
               MOVE WS-ANCHOR-DATE TO WS-CUR-END
               PERFORM CC420-FNIGHT-LOOP-STEP THRU CC420-EXIT
                   UNTIL WS-CUR-END >= WS-ENROL-DEADLINE
           END-IF.
      *
      * MORE-PERIODS FOR THE FORTNIGHTLY SCHEDULE ARE A
      * STRAIGHT COUNTED LOOP OF MORE-PERIODS FULL FORTNIGHTS
      * - THERE IS NO EXEMPTION-WINDOW OVERLAP TEST HERE (U6
      * DOES NOT CARRY ONE) THE WAY CC210/CC310/CC510 DO.
      *
           PERFORM CC430-FNIGHT-APPEND-MORE THRU CC430-EXIT
               VARYING WS-SCAN-SUB FROM 1 BY 1
               UNTIL WS-SCAN-SUB > MORE-PERIODS.
       CC400-EXIT.
           EXIT.
      *
      * CC410 - STEP THE EMPLOYER'S FORTNIGHT ANCHOR BACK ONE
      * 14-DAY CYCLE.  CALLED REPEATEDLY BY CC400 AND CC460
      * UNTIL THE ANCHOR REACHES OR PASSES THE TARGET DATE.
      *
       CC410-ROLL-ANCHOR-BACK.
           MOVE WS-ANCHOR-DATE TO WS-WORK-DATE-A.
           MOVE 14 TO WS-ADD-N.
           PERFORM AA118-SUBTRACT-DAYS THRU AA118-EXIT.
           MOVE WS-WORK-DATE-A TO WS-ANCHOR-DATE.
       CC410-EXIT.
           EXIT.
      *
      * CC420 - ONE FORTNIGHT CYCLE STEP ON THE EMPLOYER'S
      * ANCHOR GRID.  IF THIS IS THE EMPLOYEE'S VERY FIRST
      * CYCLE AND THE HIRE DATE FALLS AFTER THE ANCHOR, THE
      * CYCLE START IS TRIMMED FORWARD TO THE ACTUAL HIRE
      * DATE SO THE EMPLOYEE IS NOT CREDITED CONTRIBUTION DAYS
      * BEFORE THEY WERE EMPLOYED.  THE TRAILING IF HANDLES
      * THE HOLIDAY-ON-DEADLINE EDGE CASE FIXED 02/22/09 BELOW
      * (AA210) - WHEN THE CYCLE THAT WOULD OTHERWISE END
      * EXACTLY ON THE ENROLMENT DEADLINE ENDS ON A HOLIDAY,
      * AN EXTRA FULL FORTNIGHT IS APPENDED SO THE DEADLINE
      * ITSELF IS STILL COVERED BY AN ORDINARY PAY PERIOD.
      *
       CC420-FNIGHT-LOOP-STEP.
           MOVE WS-CUR-START TO WS-WORK-DATE-A.
           MOVE 13 TO WS-ADD-N.
           PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
           MOVE WS-WORK-DATE-A TO WS-CUR-END.
           IF WS-PAY-COUNT = 0 AND DATE-OF-EMPLOY >= WS-ANCHOR-DATE
               MOVE DATE-OF-EMPLOY TO WS-CUR-START
           END-IF.
           PERFORM CC130-APPEND-PAY THRU CC130-EXIT.
           MOVE WS-CUR-END TO WS-WORK-DATE-A.
           MOVE 1 TO WS-ADD-N.
           PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
           MOVE WS-WORK-DATE-A TO WS-CUR-START.
           IF WS-CUR-END = WS-ENROL-DEADLINE
               MOVE WS-ENROL-DEADLINE TO WS-TEMP-DATE-3
               PERFORM AA210-IS-HOLIDAY THRU AA210-EXIT
               IF WS-DATE-IS-HOLIDAY
                   MOVE WS-CUR-START TO WS-WORK-DATE-A
                   MOVE 13 TO WS-ADD-N
                   PERFORM AA110-ADD-DAYS THRU AA110-EXIT
                   MOVE WS-WORK-DATE-A TO WS-CUR-END
                   PERFORM CC130-APPEND-PAY THRU CC130-EXIT
                   MOVE WS-CUR-END TO WS-WORK-DATE-A
                   MOVE 1 TO WS-ADD-N
                   PERFORM AA110-ADD-DAYS THRU AA110-EXIT
                   MOVE WS-WORK-DATE-A TO WS-CUR-START
               END-IF
           END-IF.
       CC420-EXIT.
           EXIT.
      *
      * CC430 - APPEND ONE MORE-PERIOD FORTNIGHT, THEN ADVANCE
      * WS-CUR-START/END TO THE NEXT FORTNIGHT FOR THE NEXT
      * ITERATION OF THE VARYING LOOP IN CC400.
      *
       CC430-FNIGHT-APPEND-MORE.
           MOVE WS-CUR-START TO WS-WORK-DATE-A.
           MOVE 13 TO WS-ADD-N.
           PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
           MOVE WS-WORK-DATE-A TO WS-CUR-END.
           PERFORM CC120-APPEND-MORE THRU CC120-EXIT.
           MOVE WS-CUR-END TO WS-WORK-DATE-A.
           MOVE 1 TO WS-ADD-N.
           PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
           MOVE WS-WORK-DATE-A TO WS-CUR-START.
       CC430-EXIT.
           EXIT.
      *
      *****************************************************
      * CC460/CC465 - U8's FORTNIGHTLY STUB RULE.  ROLL THE
      * EMPLOYER'S ANCHOR BACK (CC410) UNTIL IT IS AT OR
      * BEFORE END-OF-EMPLOY, THEN WALK IT FORWARD FORTNIGHT
      * BY FORTNIGHT (CC465) UNTIL THE CYCLE THAT WOULD COME
      * AFTER IT WOULD OVERSHOOT END-OF-EMPLOY - THAT LAST
      * ANCHOR IS THE STUB'S START, AND END-OF-EMPLOY ITSELF
      * IS THE STUB'S END.  09/02/22 SGN - CC460/CC465
      * CORRECTED - WAS ROLLING THE ANCHOR THE WRONG DIRECTION
      * WHEN END-OF-EMPLOY FELL EXACTLY ON A CYCLE BOUNDARY,
      * TICKET P-189, PRODUCING A ONE-DAY-SHORT FINAL STUB.
      *****************************************************
      *
       CC460-STUB-FORTNIGHT.
           MOVE FNIGHT-START TO WS-ANCHOR-DATE.
           PERFORM CC410-ROLL-ANCHOR-BACK THRU CC410-EXIT
               UNTIL WS-ANCHOR-DATE <= END-OF-EMPLOY.
           MOVE WS-ANCHOR-DATE TO WS-WORK-DATE-A.
           MOVE 13 TO WS-ADD-N.
           PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
           MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-3.
           PERFORM CC465-ROLL-ANCHOR-FORWARD THRU CC465-EXIT
               UNTIL WS-TEMP-DATE-3 >= END-OF-EMPLOY.
           MOVE WS-ANCHOR-DATE TO WS-STUB-START.
           MOVE END-OF-EMPLOY TO WS-STUB-END.
       CC460-EXIT.
           EXIT.
      *
      * CC465 - STEP THE ANCHOR ONE FORTNIGHT FORWARD AND
      * RECOMPUTE WS-TEMP-DATE-3 AS THAT CYCLE'S END, SO THE
      * UNTIL TEST IN CC460 CAN TELL WHEN TO STOP.
      *
       CC465-ROLL-ANCHOR-FORWARD.
           MOVE WS-ANCHOR-DATE TO WS-WORK-DATE-A.
           MOVE 14 TO WS-ADD-N.
           PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
           MOVE WS-WORK-DATE-A TO WS-ANCHOR-DATE.
           MOVE WS-ANCHOR-DATE TO WS-WORK-DATE-A.
           MOVE 13 TO WS-ADD-N.
           PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
           MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-3.
       CC465-EXIT.
           EXIT.
      *
      *****************************************************
      * CC500-CC555 - U7 PERIOD-GEN-WEEKLY.  WEEKLY-CYCLE
      * (1=MONDAY ... 7=SUNDAY) NAMES THE WEEKDAY THE PAY
      * WEEK ENDS ON; CYCLE START IS ALWAYS THE DAY AFTER THE
      * PRIOR CYCLE'S END, SO THE ONLY REAL WORK IS FINDING
      * THE NEXT OCCURRENCE OF THAT WEEKDAY (AA190, VIA
      * CC515).  THE BIRTHDAY ADJUSTMENT (CC505) HAS TO WORK
      * BACKWARD FROM THE 18TH-BIRTHDAY WEEK RATHER THAN
      * FORWARD FROM IT, SINCE THE FIRST CYCLE MUST BE THE ONE
      * THAT *CONTAINS* THE BIRTHDAY, NOT THE ONE AFTER.
      *****************************************************
      *
       CC500-GEN-WEEKLY.
           MOVE DATE-OF-EMPLOY TO WS-ADJ-START.
           MOVE ZERO TO WS-TOTAL-DAYS.
           MOVE ZERO TO WS-MORE-GEN-COUNT.
           PERFORM CC505-WEEKLY-BIRTHDAY-ADJ THRU CC505-EXIT.
      *
      * SAME DEADLINE DAY-COUNT / MORE-PERIOD LOOP SHAPE AS
      * THE OTHER DEADLINE-DRIVEN GENERATORS (CC200, CC300) -
      * SEE THEIR HEADER COMMENTS FOR THE REASONING.
      *
           MOVE WS-ADJ-START TO WS-TEMP-DATE-1.
           MOVE WS-EXEMPT-DEADLINE TO WS-TEMP-DATE-2.
           PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT.
           MOVE WS-DAY-DIFF TO WS-DAYS-TO-DEADLINE.
           PERFORM CC510-WEEKLY-LOOP-STEP THRU CC510-EXIT
               UNTIL WS-MORE-GEN-COUNT >= MORE-PERIODS
                  AND WS-TOTAL-DAYS >= WS-DAYS-TO-DEADLINE.
       CC500-EXIT.
           EXIT.
      *
      * CC505 - WEEKLY BIRTHDAY ADJUSTMENT.  BACK UP 7 DAYS
      * FROM THE 18TH BIRTHDAY, THEN RUN AA190 FORWARD TO THE
      * NEXT WEEKLY-CYCLE WEEKDAY - THAT LANDS ON THE END OF
      * THE CYCLE WEEK THE BIRTHDAY FALLS WITHIN (NOT THE
      * FOLLOWING WEEK), WHICH IS WHAT MAKES THE BACK-UP-7
      * TRICK WORK.  THE LARGER-DATE CALL THEN GUARDS AGAINST
      * AN EMPLOYEE HIRED WELL PAST THEIR 18TH BIRTHDAY.
      *
       CC505-WEEKLY-BIRTHDAY-ADJ.
           IF WS-BIRTH-18 > WS-ADJ-START
               MOVE WS-BIRTH-18 TO WS-WORK-DATE-A
               MOVE 7 TO WS-ADD-N
               PERFORM AA118-SUBTRACT-DAYS THRU AA118-EXIT
               MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-1
               MOVE WEEKLY-CYCLE TO WS-NDW-TARGET
               PERFORM AA190-NEXT-DATE-BY-WEEKDAY THRU AA190-EXIT
               MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-1
               MOVE WS-TEMP-DATE-3 TO WS-TEMP-DATE-2
               PERFORM AA160-LARGER-DATE THRU AA160-EXIT
               IF WS-TEMP-DATE-3 > WS-ADJ-START
                   MOVE WS-TEMP-DATE-3 TO WS-TEMP-DATE-1
                   MOVE WS-ADJ-START TO WS-TEMP-DATE-2
                   PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT
                   ADD WS-DAY-DIFF TO WS-TOTAL-DAYS
               END-IF
               MOVE WS-TEMP-DATE-3 TO WS-ADJ-START
           END-IF.
       CC505-EXIT.
           EXIT.
      *
      * CC515 - WEEKLY CYCLE END: THE NEXT OCCURRENCE OF
      * WEEKLY-CYCLE'S WEEKDAY ON OR AFTER THE CYCLE START,
      * VIA THE AA190 PRIMITIVE SHARED WITH CC505 ABOVE.
      *
       CC515-WEEKLY-CYCLE-END.
           MOVE WS-CUR-START TO WS-TEMP-DATE-1.
           MOVE WEEKLY-CYCLE TO WS-NDW-TARGET.
           PERFORM AA190-NEXT-DATE-BY-WEEKDAY THRU AA190-EXIT.
           MOVE WS-TEMP-DATE-3 TO WS-CUR-END.
       CC515-EXIT.
           EXIT.
      *
      * CC510 - ONE WEEKLY CYCLE STEP.  SAME OVERALL PATTERN
      * AS CC210/CC310 - SEE CC210's COMMENTS FOR THE
      * MORE-PERIOD-VERSUS-ORDINARY-PERIOD TEST.
      *
       CC510-WEEKLY-LOOP-STEP.
           MOVE WS-ADJ-START TO WS-CUR-START.
           PERFORM CC515-WEEKLY-CYCLE-END THRU CC515-EXIT.
           MOVE WS-CUR-START TO WS-TEMP-DATE-1.
           MOVE WS-CUR-END TO WS-TEMP-DATE-2.
           PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT.
           ADD WS-DAY-DIFF TO WS-TOTAL-DAYS.
           MOVE WS-CUR-END TO WS-WORK-DATE-A.
           MOVE 1 TO WS-ADD-N.
           PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
           MOVE WS-WORK-DATE-A TO WS-ADJ-START.
           IF WS-MORE-GEN-COUNT < MORE-PERIODS
                   AND WS-TOTAL-DAYS >= WS-DAYS-TO-DEADLINE
                   AND NOT (WS-EXEMPT-DEADLINE >= WS-CUR-START
                        AND WS-EXEMPT-DEADLINE <= WS-CUR-END)
               PERFORM CC120-APPEND-MORE THRU CC120-EXIT
               ADD 1 TO WS-MORE-GEN-COUNT
           ELSE
               PERFORM CC130-APPEND-PAY THRU CC130-EXIT
           END-IF.
       CC510-EXIT.
           EXIT.
      *
      * CC550/CC555 - U8's WEEKLY STUB RULE.  THE STUB RUNS
      * FROM THE DAY AFTER THE PRECEDING WEEKLY-CYCLE WEEKDAY
      * THROUGH END-OF-EMPLOY, SO THE START IS FOUND BY
      * STEPPING BACKWARD ONE DAY AT A TIME (CC555) FROM
      * END-OF-EMPLOY UNTIL LANDING ON THE WEEKDAY IMMEDIATELY
      * AFTER WEEKLY-CYCLE'S WEEKDAY (WS-NDW-TARGET, WRAPPED
      * FROM 7 BACK TO 1 FOR A SUNDAY CYCLE).
      *
       CC550-STUB-WEEKLY.
           IF WEEKLY-CYCLE = 7
               MOVE 1 TO WS-NDW-TARGET
           ELSE
               COMPUTE WS-NDW-TARGET = WEEKLY-CYCLE + 1
           END-IF.
           MOVE END-OF-EMPLOY TO WS-STUB-START.
           MOVE END-OF-EMPLOY TO WS-DC-DATE.
           PERFORM AA135-DAY-OF-WEEK-OF THRU AA135-EXIT.
           PERFORM CC555-WEEKLY-STUB-BACK THRU CC555-EXIT
               UNTIL WS-DAY-OF-WEEK = WS-NDW-TARGET.
           MOVE END-OF-EMPLOY TO WS-STUB-END.
       CC550-EXIT.
           EXIT.
      *
       CC555-WEEKLY-STUB-BACK.
           MOVE WS-STUB-START TO WS-WORK-DATE-A.
           MOVE 1 TO WS-ADD-N.
           PERFORM AA119-SUBTRACT-ONE-DAY THRU AA119-EXIT.
           MOVE WS-WORK-DATE-A TO WS-STUB-START.
           MOVE WS-STUB-START TO WS-DC-DATE.
           PERFORM AA135-DAY-OF-WEEK-OF THRU AA135-EXIT.
       CC555-EXIT.
           EXIT.
      *
      *****************************************************
      *  DD000 SERIES - U8 PERIOD-RECTIFY                  *
      *****************************************************
      *
      * 17/06/05 DWP - SCANS THE MORE LIST FROM THE TOP DOWN
      * FOR THE FIRST PERIOD THAT STRICTLY STRADDLES THE
      * LEAVING DATE, TRUNCATES THE LIST THERE AND REPLACES
      * THE TAIL WITH THE FREQUENCY STUB.  IF NOTHING
      * STRADDLES (LEAVER RAN PAST THE WHOLE SCHEDULE) THE
      * WHOLE MORE LIST IS DROPPED - THIS IS A KNOWN QUIRK
      * CARRIED FORWARD FROM THE ORIGINAL LOGIC, NOT A BUG.
      *
       DD000-RECTIFY-SCHEDULE.
           MOVE ZERO TO WS-RECTIFY-IDX.
           PERFORM DD010-SCAN-MORE-FOR-EOE THRU DD010-EXIT
               VARYING WS-SCAN-SUB FROM WS-MORE-COUNT BY -1
               UNTIL WS-SCAN-SUB < 1 OR WS-RECTIFY-IDX > ZERO.
           IF WS-RECTIFY-IDX > ZERO
               COMPUTE WS-MORE-COUNT = WS-RECTIFY-IDX - 1
           ELSE
               MOVE ZERO TO WS-MORE-COUNT
           END-IF.
           PERFORM DD100-STUB-DISPATCH THRU DD100-EXIT.
           ADD 1 TO WS-MORE-COUNT.
           SET WS-MORE-IDX TO WS-MORE-COUNT.
           MOVE WS-STUB-START TO WS-MORE-START (WS-MORE-IDX).
           MOVE WS-STUB-END TO WS-MORE-END (WS-MORE-IDX).
       DD000-EXIT.
           EXIT.
      *
       DD010-SCAN-MORE-FOR-EOE.
           SET WS-MORE-IDX TO WS-SCAN-SUB.
           IF WS-MORE-START (WS-MORE-IDX) < END-OF-EMPLOY
                   AND WS-MORE-END (WS-MORE-IDX) > END-OF-EMPLOY
               MOVE WS-SCAN-SUB TO WS-RECTIFY-IDX
           END-IF.
       DD010-EXIT.
           EXIT.
      *
       DD100-STUB-DISPATCH.
           EVALUATE TRUE
               WHEN FREQ-CAL-MONTH
                   PERFORM CC150-STUB-MONTHLY THRU CC150-EXIT
               WHEN FREQ-NONCAL-MONTH
                   PERFORM CC250-STUB-NONCAL THRU CC250-EXIT
               WHEN FREQ-SEMI-MONTHLY
                   PERFORM CC350-STUB-SEMIMON THRU CC350-EXIT
               WHEN FREQ-FORTNIGHTLY
                   PERFORM CC460-STUB-FORTNIGHT THRU CC460-EXIT
               WHEN FREQ-WEEKLY
                   PERFORM CC550-STUB-WEEKLY THRU CC550-EXIT
           END-EVALUATE.
       DD100-EXIT.
           EXIT.
      *
      *****************************************************
      *  EE000 SERIES - U9 PERIOD-VALIDATE                 *
      *****************************************************
      *
      * EE000 - U9 PERIOD-VALIDATE, THE INPUT-PRECONDITION HALF.
      * CHECKED ONCE PER REQUEST BEFORE BB100/CC000 TOUCH IT -
      * A BAD FREQUENCY-SPECIFIC FIELD HERE WOULD OTHERWISE
      * SEND THE GENERATORS INTO NONSENSE DATE ARITHMETIC.
      * 02/11/07 PFL - REWRITTEN AS A GO-TO SHORT-CIRCUIT CHAIN,
      * BUREAU STYLE - THE FIRST FAILING CHECK DROPS STRAIGHT TO
      * EE000-EXIT WITH WRL-TEXT ALREADY SET, SO THE CALLER
      * NEVER SEES A CHECK OVERWRITE AN EARLIER ONE'S MESSAGE.
      *
       EE000-VALIDATE-REQUEST.
           MOVE "Y" TO WS-VALID-SWITCH.
           MOVE SPACES TO WRL-TEXT.
           MOVE EMP-ID TO WRL-EMP-ID.
      *
      * NO EMPLOYEE CAN BE BORN AFTER TODAY'S RUN DATE - CATCHES
      * A TRANSPOSED CCYYMMDD ON THE INCOMING FEED.
      *
           IF DATE-OF-BIRTH > WS-RUN-DATE
               MOVE "N" TO WS-VALID-SWITCH
               MOVE "DATE OF BIRTH IS IN THE FUTURE" TO WRL-TEXT
               GO TO EE000-EXIT
           END-IF.
      *
      * NON-CAL-MONTH REQUESTS MUST CARRY A VALID DAY-OF-MONTH
      * CYCLE START (1-31) - NONCAL-START-DAY DRIVES CC200/CC205/
      * CC215/CC250 BELOW AND AN OUT-OF-RANGE VALUE WOULD MOVE
      * AN ILLEGAL DAY NUMBER INTO A WORKING DATE.
      *
           IF FREQ-NONCAL-MONTH
               IF NONCAL-START-DAY < 1 OR NONCAL-START-DAY > 31
                   MOVE "N" TO WS-VALID-SWITCH
                   MOVE "NON-CAL START DAY OUT OF RANGE" TO WRL-TEXT
                   GO TO EE000-EXIT
               END-IF
           END-IF.
      *
      * FORTNIGHTLY REQUESTS MUST CARRY THE EMPLOYER'S 14-DAY
      * CYCLE ANCHOR DATE (FNIGHT-START) - CC400/CC410 ROLL THIS
      * BACK TO FIND THE CYCLE CONTAINING DATE-OF-EMPLOY AND
      * CANNOT DO SO FROM A ZERO DATE.
      *
           IF FREQ-FORTNIGHTLY
               IF FNIGHT-START = ZERO
                   MOVE "N" TO WS-VALID-SWITCH
                   MOVE "FORTNIGHT ANCHOR DATE MISSING" TO WRL-TEXT
                   GO TO EE000-EXIT
               END-IF
           END-IF.
      *
      * WEEKLY REQUESTS MUST CARRY A VALID PAY-WEEK CYCLE DAY
      * (1=MONDAY..7=SUNDAY) - FEEDS WS-NDW-TARGET AT CC505/
      * CC515/CC550.
      *
           IF FREQ-WEEKLY
               IF WEEKLY-CYCLE < 1 OR WEEKLY-CYCLE > 7
                   MOVE "N" TO WS-VALID-SWITCH
                   MOVE "WEEKLY CYCLE DAY OUT OF RANGE" TO WRL-TEXT
                   GO TO EE000-EXIT
               END-IF
           END-IF.
      *
      * MORE-PERIODS IS OPTIONAL (ZERO MEANS "NO MORE PERIODS
      * REQUESTED") BUT WHEN PRESENT MUST BE A SANE COUNT - THE
      * SALARY-TABLE IN FDMPFREQ ONLY HOLDS 24 ENTRIES.
      *
           IF MORE-PERIODS NOT = ZERO
               IF MORE-PERIODS < 1 OR MORE-PERIODS > 30
                   MOVE "N" TO WS-VALID-SWITCH
                   MOVE "MORE-PERIODS OUT OF RANGE" TO WRL-TEXT
                   GO TO EE000-EXIT
               END-IF
           END-IF.
       EE000-EXIT.
           EXIT.
      *
      * 02/11/07 PFL - EE050 ADDED AFTER BAD SALARY-COUNT
      * VALUES WERE GETTING THROUGH TO THE AMOUNT CALCULATION
      * UNCHECKED.
      *
       EE050-VALIDATE-SALARY-COUNT.
           COMPUTE WS-COMBINED-COUNT = WS-PAY-COUNT + WS-MORE-COUNT.
           IF SALARY-COUNT NOT = WS-COMBINED-COUNT
               MOVE "N" TO WS-VALID-SWITCH
               MOVE "SALARY COUNT DOES NOT MATCH SCHEDULE"
                   TO WRL-TEXT
               MOVE EMP-ID TO WRL-EMP-ID
           END-IF.
       EE050-EXIT.
           EXIT.
      *
      * 19/08/13 PFL - EE100 STRUCTURAL CHECK, NON-STRICT -
      * A GAP OR OVERLAP PRINTS A WARNING BUT DOES NOT STOP
      * THE EMPLOYEE BEING PROCESSED.
      *
       EE100-VALIDATE-SCHEDULE.
           MOVE "N" TO WS-SCHED-WARN-SWITCH.
           IF WS-PAY-COUNT > ZERO
               PERFORM EE110-CHECK-ONE-PAY THRU EE110-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > WS-PAY-COUNT
           END-IF.
           IF WS-MORE-COUNT > ZERO
               PERFORM EE120-CHECK-ONE-MORE THRU EE120-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > WS-MORE-COUNT
           END-IF.
       EE100-EXIT.
           EXIT.
      *
      * EE110 - ONE PAY-TABLE ENTRY'S STRUCTURAL CHECK, CALLED
      * ONCE PER OCCURRENCE BY THE EE100 VARYING LOOP ABOVE.
      * TWO INDEPENDENT TESTS, EITHER ONE TRIPS THE WARNING
      * SWITCH BUT NEITHER STOPS THE SCAN: (1) THE ENTRY'S OWN
      * START IS AFTER ITS OWN END (A GENERATOR DEFECT), AND
      * (2) THIS ENTRY DOES NOT BEGIN THE DAY AFTER THE
      * PREVIOUS ENTRY ENDED (A GAP OR OVERLAP BETWEEN
      * CONSECUTIVE CYCLES).  THE SECOND TEST IS SKIPPED ON
      * THE FIRST OCCURRENCE SINCE THERE IS NO PRIOR ENTRY.
      *
       EE110-CHECK-ONE-PAY.
           SET WS-PAY-IDX TO WS-SCAN-SUB.
           IF WS-PAY-START (WS-PAY-IDX) > WS-PAY-END (WS-PAY-IDX)
               MOVE "Y" TO WS-SCHED-WARN-SWITCH
               PERFORM HH910-PRINT-WARNING THRU HH910-EXIT
           END-IF.
           IF WS-SCAN-SUB > 1
               IF WS-PAY-START (WS-PAY-IDX) NOT =
                       WS-PAY-END (WS-PAY-IDX - 1) + 1
                   MOVE "Y" TO WS-SCHED-WARN-SWITCH
                   PERFORM HH910-PRINT-WARNING THRU HH910-EXIT
               END-IF
           END-IF.
       EE110-EXIT.
           EXIT.
      *
      * EE120 - THE SAME STRUCTURAL CHECK AS EE110, RUN
      * AGAINST THE MORE-CONTRIBUTION TABLE INSTEAD OF THE
      * ORDINARY PAY TABLE - KEPT AS A SEPARATE PARAGRAPH
      * RATHER THAN A SHARED ONE BECAUSE THE TWO TABLES ARE
      * DISTINCT OCCURS AREAS WITH THEIR OWN SUBSCRIPTS.
      *
       EE120-CHECK-ONE-MORE.
           SET WS-MORE-IDX TO WS-SCAN-SUB.
           IF WS-MORE-START (WS-MORE-IDX) > WS-MORE-END (WS-MORE-IDX)
               MOVE "Y" TO WS-SCHED-WARN-SWITCH
               PERFORM HH910-PRINT-WARNING THRU HH910-EXIT
           END-IF.
           IF WS-SCAN-SUB > 1
               IF WS-MORE-START (WS-MORE-IDX) NOT =
                       WS-MORE-END (WS-MORE-IDX - 1) + 1
                   MOVE "Y" TO WS-SCHED-WARN-SWITCH
                   PERFORM HH910-PRINT-WARNING THRU HH910-EXIT
               END-IF
           END-IF.
       EE120-EXIT.
           EXIT.
      *
      *****************************************************
      *  FF000 SERIES - U10 CONTR-DAYS, RESULT WRITE        *
      *  WALKS THE FINISHED PAY AND MORE TABLES IN ORDER,     *
      *  RENUMBERING BOTH INTO ONE CONTINUOUS PERIOD-SEQUENCE *
      *  (WS-PERIOD-SUB) THAT ALSO KEYS THE SALARY-TABLE       *
      *  OCCURRENCE FOR THAT PERIOD, THEN WRITES ONE MPF-RES   *
      *  RECORD PER PERIOD AND ROLLS UP THE EMPLOYEE/GRAND     *
      *  TOTALS USED BY THE HH060/ZZ900 REPORT PARAGRAPHS.     *
      *****************************************************
      *
       FF000-COMPUTE-AND-WRITE.
           MOVE ZERO TO WS-ER-COUNT.
           MOVE ZERO TO WS-PERIOD-SUB.
           MOVE ZERO TO WS-EMP-PERIOD-COUNT.
           MOVE ZERO TO WS-EMP-AMOUNT.
           IF WS-PAY-COUNT > ZERO
               PERFORM FF010-PROCESS-ONE-PAY THRU FF010-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > WS-PAY-COUNT
           END-IF.
      *
      * MORE-CONTRIBUTION PERIODS ARE ALWAYS WRITTEN AFTER
      * ALL ORDINARY PAY PERIODS, REGARDLESS OF DATE ORDER -
      * THIS MATCHES THE ORDER THE GENERATORS BUILD THE TWO
      * TABLES IN, AND THE SALARY-TABLE ENTRIES SUPPLIED BY
      * THE INPUT RECORD ARE EXPECTED IN THAT SAME ORDER.
      *
           IF WS-MORE-COUNT > ZERO
               PERFORM FF020-PROCESS-ONE-MORE THRU FF020-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > WS-MORE-COUNT
           END-IF.
       FF000-EXIT.
           EXIT.
      *
      * FF010 - ONE ORDINARY PAY-TABLE ENTRY.  RES-PERIOD-KIND
      * "PAY " AND THE AFTER-EXEMPT SWITCH "N" MARK THIS AS A
      * NORMAL CONTRIBUTION PERIOD FOR GG000's RATE LOOKUP.
      *
       FF010-PROCESS-ONE-PAY.
           SET WS-PAY-IDX TO WS-SCAN-SUB.
           ADD 1 TO WS-PERIOD-SUB.
           MOVE WS-PAY-START (WS-PAY-IDX) TO WS-CUR-START.
           MOVE WS-PAY-END (WS-PAY-IDX) TO WS-CUR-END.
           MOVE "PAY " TO RES-PERIOD-KIND.
           MOVE "N" TO WS-AFTER-EXEMPT-SWITCH.
           PERFORM FF100-BUILD-AND-WRITE-RESULT THRU FF100-EXIT.
       FF010-EXIT.
           EXIT.
      *
      * FF020 - ONE MORE-CONTRIBUTION-TABLE ENTRY.
      * RES-PERIOD-KIND "MORE" AND THE AFTER-EXEMPT SWITCH "Y"
      * FLAG THIS PERIOD AS PAST THE EMPLOYEE'S
      * EXEMPT/ENROLMENT WINDOW, WHICH GG000 NEEDS TO KNOW
      * SINCE U11's MIN-LEVY FLOOR DOES NOT APPLY TO THESE.
      *
       FF020-PROCESS-ONE-MORE.
           SET WS-MORE-IDX TO WS-SCAN-SUB.
           ADD 1 TO WS-PERIOD-SUB.
           MOVE WS-MORE-START (WS-MORE-IDX) TO WS-CUR-START.
           MOVE WS-MORE-END (WS-MORE-IDX) TO WS-CUR-END.
           MOVE "MORE" TO RES-PERIOD-KIND.
           MOVE "Y" TO WS-AFTER-EXEMPT-SWITCH.
           PERFORM FF100-BUILD-AND-WRITE-RESULT THRU FF100-EXIT.
       FF020-EXIT.
           EXIT.
      *
      * FF100 - COMMON RESULT-RECORD BUILD/WRITE FOR BOTH
      * FF010 AND FF020.  SALARY-TABLE (WS-PERIOD-SUB) ASSUMES
      * THE INPUT RECORD SUPPLIED EXACTLY ONE SALARY ENTRY PER
      * GENERATED PERIOD, IN PERIOD ORDER - EE050 ABOVE IS
      * WHAT GUARANTEES THE COUNTS LINE UP BEFORE THIS
      * PARAGRAPH EVER RUNS.  WS-ER-xxx (WS-ER-IDX) BUILDS THE
      * PER-PERIOD TABLE THAT HH020/HH030 PRINT FROM LATER.
      *
       FF100-BUILD-AND-WRITE-RESULT.
           MOVE EMP-ID TO RES-EMP-ID.
           MOVE WS-PERIOD-SUB TO RES-PERIOD-SEQ.
           MOVE WS-CUR-START TO RES-PERIOD-START.
           MOVE WS-CUR-END TO RES-PERIOD-END.
           MOVE SALARY-TABLE (WS-PERIOD-SUB) TO RES-SALARY.
           PERFORM FF200-CONTR-DAYS THRU FF200-EXIT.
           PERFORM GG000-CALC-AMOUNT THRU GG000-EXIT.
           WRITE RESULT-RECORD.
           ADD 1 TO WS-RESULTS-WRITTEN.
           ADD 1 TO WS-EMP-PERIOD-COUNT.
           ADD RES-AMOUNT TO WS-EMP-AMOUNT.
           ADD RES-AMOUNT TO WS-GRAND-AMOUNT.
           ADD 1 TO WS-ER-COUNT.
           SET WS-ER-IDX TO WS-PERIOD-SUB.
           MOVE RES-EE-DAYS TO WS-ER-EE-DAYS (WS-ER-IDX).
           MOVE RES-ER-DAYS TO WS-ER-ER-DAYS (WS-ER-IDX).
           MOVE RES-SALARY TO WS-ER-SALARY (WS-ER-IDX).
           MOVE RES-AMOUNT TO WS-ER-AMOUNT (WS-ER-IDX).
       FF100-EXIT.
           EXIT.
      *
      * FF200 - U10 CONTR-DAYS FOR THE PERIOD [WS-CUR-START,
      * WS-CUR-END].  COMMENCE = LATER OF DATE-OF-EMPLOY AND
      * THE PERIOD START.  ZERO FOR BOTH VIEWS ONCE THE 65TH
      * BIRTHDAY HAS PASSED OR FALLS WITHIN THE PERIOD.
      *
       FF200-CONTR-DAYS.
           MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-1.
           MOVE WS-CUR-START TO WS-TEMP-DATE-2.
           PERFORM AA160-LARGER-DATE THRU AA160-EXIT.
           MOVE WS-TEMP-DATE-3 TO WS-CANDIDATE.
           IF WS-CUR-END > WS-BIRTH-65
                   OR (WS-BIRTH-65 >= WS-CUR-START
                       AND WS-BIRTH-65 <= WS-CUR-END)
               MOVE ZERO TO RES-EE-DAYS
               MOVE ZERO TO RES-ER-DAYS
           ELSE
               IF WS-CANDIDATE <= WS-CUR-END
                   MOVE WS-CANDIDATE TO WS-TEMP-DATE-1
                   MOVE WS-CUR-END TO WS-TEMP-DATE-2
                   PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT
                   MOVE WS-DAY-DIFF TO RES-EE-DAYS
                   MOVE WS-DAY-DIFF TO RES-ER-DAYS
               ELSE
                   MOVE ZERO TO RES-EE-DAYS
                   MOVE WS-CUR-START TO WS-TEMP-DATE-1
                   MOVE WS-CUR-END TO WS-TEMP-DATE-2
                   PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT
                   MOVE WS-DAY-DIFF TO RES-ER-DAYS
               END-IF
           END-IF.
       FF200-EXIT.
           EXIT.
      *
      *****************************************************
      *  GG000 SERIES - U11 AMT-CALC.  TWO DISTINCT BASES,
      *  PICKED BY WHETHER THIS EMPLOYEE'S CONTRIBUTION
      *  FREQUENCY IS CALENDAR-MONTH OR NOT: THE MONTHLY BASE
      *  (GG100) APPLIES THE MIN/MAX DIRECTLY TO THE PERIOD
      *  SALARY FIGURE, WHILE EVERY OTHER FREQUENCY (GG200)
      *  MUST FIRST PRORATE THE MIN/MAX DAILY FIGURE BY THE
      *  ACTUAL CONTRIBUTION-DAY COUNT FOR THE PERIOD (FROM
      *  FF200) BEFORE THE SAME MIN/MAX/RATE LOGIC APPLIES.
      *  WS-PROD-4DEC IS COMP-3 WITH 4 DECIMAL PLACES; THE
      *  MOVE TO RES-AMOUNT (2 DECIMALS) TRUNCATES RATHER THAN
      *  ROUNDS, PER MPFA PRACTICE NOTE - DO NOT ADD ROUNDED
      *  HERE.
      *****************************************************
      *
      * 28/04/10 PFL - MIN/MAX LEVELS UPDATED PER MPFA
      * NOTICE.  03/03/16 SGN - REVISED AGAIN, SAME NOTICE
      * SERIES.  SEE WSMPFCON FOR THE CURRENT FIGURES.
      *
       GG000-CALC-AMOUNT.
           IF FREQ-CAL-MONTH
               PERFORM GG100-MONTH-BASE THRU GG100-EXIT
           ELSE
               PERFORM GG200-DAY-BASE THRU GG200-EXIT
           END-IF.
       GG000-EXIT.
           EXIT.
      *
      * GG100 - MONTHLY-BASIS AMOUNT.  AN EMPLOYEE-SIDE
      * CONTRIBUTION FOR A PERIOD NOT YET PAST THE EXEMPTION
      * WINDOW (WS-AFTER-EXEMPT-SWITCH = "N") IS ZERO - THIS
      * IS THE 30/60-DAY EXEMPTION ITSELF, NOT A SALARY TEST.
      * BELOW THE MONTHLY MIN LEVEL THE EMPLOYEE CONTRIBUTES
      * NOTHING (THE EMPLOYER SIDE STILL DOES - THIS PARAGRAPH
      * IS CALLED ONCE PER SIDE VIA USER-IS-EMPLOYEE); ABOVE
      * THE MONTHLY MAX THE SALARY USED IS CAPPED AT THE MAX
      * RATHER THAN THE ACTUAL FIGURE.
      *
       GG100-MONTH-BASE.
           IF USER-IS-EMPLOYEE AND WS-AFTER-EXEMPT-SWITCH = "N"
               MOVE ZERO TO RES-AMOUNT
           ELSE
               IF RES-SALARY < WS-MONTHLY-MIN
                   MOVE ZERO TO RES-AMOUNT
               ELSE
                   IF RES-SALARY > WS-MONTHLY-MAX
                       COMPUTE WS-PROD-4DEC = WS-MONTHLY-MAX * WS-RATE
                   ELSE
                       COMPUTE WS-PROD-4DEC = RES-SALARY * WS-RATE
                   END-IF
                   MOVE WS-PROD-4DEC TO RES-AMOUNT
               END-IF
           END-IF.
       GG100-EXIT.
           EXIT.
      *
      * GG200 - NON-MONTHLY (NON-CAL/SEMI/FORTNIGHT/WEEKLY)
      * BASIS.  WS-EE-OR-ER-DAYS PICKS UP RES-EE-DAYS OR
      * RES-ER-DAYS FROM FF200 ACCORDING TO WHICH SIDE IS
      * BEING CALCULATED - THE TWO CAN DIFFER ONLY WHEN THE
      * 65TH BIRTHDAY CUTS THE EMPLOYEE SIDE SHORT WITHIN A
      * PERIOD THE EMPLOYER SIDE STILL COVERS IN FULL.  THE
      * DAILY MIN/MAX ARE THEN SCALED BY THAT DAY COUNT BEFORE
      * BEING COMPARED AGAINST AND APPLIED TO RES-SALARY -
      * OTHERWISE IDENTICAL IN SHAPE TO GG100.
      *
       GG200-DAY-BASE.
           IF USER-IS-EMPLOYEE
               MOVE RES-EE-DAYS TO WS-EE-OR-ER-DAYS
           ELSE
               MOVE RES-ER-DAYS TO WS-EE-OR-ER-DAYS
           END-IF.
           IF USER-IS-EMPLOYEE AND WS-AFTER-EXEMPT-SWITCH = "N"
               MOVE ZERO TO RES-AMOUNT
           ELSE
               COMPUTE WS-DAY-LIMIT-AMT =
                   WS-DAILY-MIN * WS-EE-OR-ER-DAYS
               IF RES-SALARY < WS-DAY-LIMIT-AMT
                   MOVE ZERO TO RES-AMOUNT
               ELSE
                   COMPUTE WS-DAY-LIMIT-AMT =
                       WS-DAILY-MAX * WS-EE-OR-ER-DAYS
                   IF RES-SALARY > WS-DAY-LIMIT-AMT
                       COMPUTE WS-PROD-4DEC =
                           WS-DAY-LIMIT-AMT * WS-RATE
                   ELSE
                       COMPUTE WS-PROD-4DEC = RES-SALARY * WS-RATE
                   END-IF
                   MOVE WS-PROD-4DEC TO RES-AMOUNT
               END-IF
           END-IF.
       GG200-EXIT.
           EXIT.
      *
      *****************************************************
      *  HH000/ZZ000 SERIES - U12 REPORT                   *
      *****************************************************
      *
      * HH000 - ONE EMPLOYEE'S FULL PRINTED SECTION, CALLED
      * ONCE PER INPUT RECORD AFTER THE SCHEDULE/AMOUNT WORK
      * (CC/DD/EE/FF/GG) HAS ALL COMPLETED.  THE FIVE
      * SUB-PARAGRAPHS RUN IN THE ORDER THE REPORT LAYS OUT:
      * HEADER, ORDINARY PERIODS, MORE-CONTRIBUTION PERIODS,
      * PER-PERIOD AMOUNTS, THEN THE KEY-DATES/TOTALS BANNER.
      *
       HH000-PRINT-EMPLOYEE-REPORT.
           PERFORM HH010-PRINT-EMP-HEADER THRU HH010-EXIT.
           PERFORM HH020-PRINT-PAY-PERIODS THRU HH020-EXIT.
           PERFORM HH030-PRINT-MORE-PERIODS THRU HH030-EXIT.
           PERFORM HH040-PRINT-AMOUNTS THRU HH040-EXIT.
           PERFORM HH050-PRINT-KEY-DATES THRU HH050-EXIT.
       HH000-EXIT.
           EXIT.
      *
      * HH010 - ONE-LINE EMPLOYEE/FREQUENCY/USER-TYPE HEADER.
      * USER-TYPE HERE IS ECHOED STRAIGHT FROM THE INPUT
      * RECORD RATHER THAN LOOPED OVER - THE EMPLOYEE/EMPLOYER
      * SIDE DISTINCTION ONLY MATTERS TO GG000's RATE LOOKUP,
      * NOT TO WHAT GETS PRINTED HERE.
      *
       HH010-PRINT-EMP-HEADER.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "EMPLOYEE: " EMP-ID "   FREQ: " PAY-FREQ
               "   USER: " USER-TYPE
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
       HH010-EXIT.
           EXIT.
      *
      * HH020 - PRINTS THE ORDINARY PAY-PERIOD TABLE BUILT BY
      * WHICHEVER CC-SERIES GENERATOR RAN FOR THIS EMPLOYEE'S
      * FREQUENCY, ONE LINE PER OCCURRENCE (HH022) PLUS A
      * TRAILING PERIOD-COUNT LINE.
      *
       HH020-PRINT-PAY-PERIODS.
           IF WS-PAY-COUNT > ZERO
               PERFORM HH022-PRINT-ONE-PAY THRU HH022-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > WS-PAY-COUNT
           END-IF.
           MOVE WS-PAY-COUNT TO WS-ED-COUNT.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "TOTAL PERIODS: " WS-ED-COUNT
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
       HH020-EXIT.
           EXIT.
      *
      * HH022 - ONE PAY-PERIOD LINE, DATES FORMATTED VIA THE
      * SHARED ZZ700 PRIMITIVE BELOW.
      *
       HH022-PRINT-ONE-PAY.
           SET WS-PAY-IDX TO WS-SCAN-SUB.
           MOVE WS-SCAN-SUB TO WS-ED-SEQ.
           MOVE WS-PAY-START (WS-PAY-IDX) TO WS-TEMP-DATE-1.
           PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
           MOVE WS-DATE-DISPLAY TO WS-DATE-TEXT-1.
           MOVE WS-PAY-END (WS-PAY-IDX) TO WS-TEMP-DATE-1.
           PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
           MOVE WS-DATE-DISPLAY TO WS-DATE-TEXT-2.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "PERIOD " WS-ED-SEQ ": " WS-DATE-TEXT-1
               " TO " WS-DATE-TEXT-2
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
       HH022-EXIT.
           EXIT.
      *
      * HH030 - PRINTS THE MORE-CONTRIBUTION TABLE, SAME
      * SHAPE AS HH020/HH022 BUT AGAINST THE SEPARATE
      * WS-MORE-START/END OCCURS AREA.
      *
       HH030-PRINT-MORE-PERIODS.
           IF WS-MORE-COUNT > ZERO
               PERFORM HH032-PRINT-ONE-MORE THRU HH032-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > WS-MORE-COUNT
           END-IF.
           MOVE WS-MORE-COUNT TO WS-ED-COUNT.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "TOTAL MORE PERIODS: " WS-ED-COUNT
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
       HH030-EXIT.
           EXIT.
      *
       HH032-PRINT-ONE-MORE.
           SET WS-MORE-IDX TO WS-SCAN-SUB.
           MOVE WS-SCAN-SUB TO WS-ED-SEQ.
           MOVE WS-MORE-START (WS-MORE-IDX) TO WS-TEMP-DATE-1.
           PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
           MOVE WS-DATE-DISPLAY TO WS-DATE-TEXT-1.
           MOVE WS-MORE-END (WS-MORE-IDX) TO WS-TEMP-DATE-1.
           PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
           MOVE WS-DATE-DISPLAY TO WS-DATE-TEXT-2.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "MORE PERIOD " WS-ED-SEQ ": " WS-DATE-TEXT-1
               " TO " WS-DATE-TEXT-2
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
       HH032-EXIT.
           EXIT.
      *
      * HH040 - PRINTS THE PER-PERIOD CONTRIBUTION-DAYS AND
      * AMOUNT LINES FROM THE WS-ER-xxx TABLE THAT FF100
      * BUILT, IN THE SAME PAY-THEN-MORE PERIOD-SEQUENCE
      * ORDER THE RESULT RECORDS WERE WRITTEN IN.
      *
       HH040-PRINT-AMOUNTS.
           IF WS-ER-COUNT > ZERO
               PERFORM HH042-PRINT-ONE-AMOUNT THRU HH042-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > WS-ER-COUNT
           END-IF.
       HH040-EXIT.
           EXIT.
      *
      * HH042 - ONE CONTRIBUTION-DAYS/AMOUNT LINE.
      *
       HH042-PRINT-ONE-AMOUNT.
           SET WS-ER-IDX TO WS-SCAN-SUB.
           MOVE WS-SCAN-SUB TO WS-ED-SEQ.
           MOVE WS-ER-EE-DAYS (WS-ER-IDX) TO WS-ED-DAYS1.
           MOVE WS-ER-ER-DAYS (WS-ER-IDX) TO WS-ED-DAYS2.
           MOVE WS-ER-SALARY (WS-ER-IDX) TO WS-ED-AMT1.
           MOVE WS-ER-AMOUNT (WS-ER-IDX) TO WS-ED-AMT2.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "PERIOD " WS-ED-SEQ "  EE DAYS" WS-ED-DAYS1
               "  ER DAYS" WS-ED-DAYS2 "  SALARY " WS-ED-AMT1
               "  AMOUNT " WS-ED-AMT2
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
       HH042-EXIT.
           EXIT.
      *
      *****************************************************
      * HH050 - PRINTS THE SEVEN KEY DATES CARRIED IN
      * WORKING-STORAGE FOR THIS EMPLOYEE (HIRE, BIRTH, 18TH
      * AND 65TH BIRTHDAYS, THE THREE 30/31/60-DAY
      * EMPLOYMENT-ANNIVERSARY MARKERS, AND THE ENROLMENT
      * DEADLINE) SO A BUREAU CLERK CAN VERIFY THE GENERATOR'S
      * WORK BY EYE AGAINST THE DATES OF BIRTH/EMPLOY ON THE
      * SOURCE DOCUMENT, THEN THE EMPLOYEE GRAND TOTAL LINE.
      * 21/07/19 SGN - KEY-DATES BANNER RE-FORMATTED TO THE
      * CURRENT BUREAU HOUSE STYLE.
      *****************************************************
      *
       HH050-PRINT-KEY-DATES.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "=== IMPORTANT DATES ===" DELIMITED BY SIZE
               INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
           MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-1.
           PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "EMPLOYMENT DATE:      " WS-DATE-DISPLAY
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
           MOVE DATE-OF-BIRTH TO WS-TEMP-DATE-1.
           PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "BIRTH DATE:           " WS-DATE-DISPLAY
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
           MOVE WS-BIRTH-18 TO WS-TEMP-DATE-1.
           PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "18TH BIRTHDAY:        " WS-DATE-DISPLAY
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
           MOVE WS-BIRTH-65 TO WS-TEMP-DATE-1.
           PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "65TH BIRTHDAY:        " WS-DATE-DISPLAY
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
           MOVE WS-DOE-60TH TO WS-TEMP-DATE-1.
           PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "60TH DAY OF EMPLOY:   " WS-DATE-DISPLAY
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
           MOVE WS-DOE-30TH TO WS-TEMP-DATE-1.
           PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "30TH DAY OF EMPLOY:   " WS-DATE-DISPLAY
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
           MOVE WS-DOE-31ST TO WS-TEMP-DATE-1.
           PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "31ST DAY OF EMPLOY:   " WS-DATE-DISPLAY
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
           MOVE WS-ENROL-DEADLINE TO WS-TEMP-DATE-1.
           PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "ENROLMENT DEADLINE:   " WS-DATE-DISPLAY
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
           PERFORM HH060-PRINT-EMP-TOTAL THRU HH060-EXIT.
       HH050-EXIT.
           EXIT.
      *
      * HH060 - EMPLOYEE GRAND-TOTAL LINE (PERIOD COUNT AND
      * TOTAL AMOUNT ACCUMULATED BY FF100 ACROSS BOTH THE PAY
      * AND MORE TABLES), FOLLOWED BY A BLANK SEPARATOR LINE
      * BEFORE THE NEXT EMPLOYEE'S SECTION BEGINS.
      *
       HH060-PRINT-EMP-TOTAL.
           MOVE WS-EMP-PERIOD-COUNT TO WS-ED-COUNT.
           MOVE WS-EMP-AMOUNT TO WS-ED-AMT1.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "EMPLOYEE TOTAL PERIODS: " WS-ED-COUNT
               "   EMPLOYEE TOTAL AMOUNT: " WS-ED-AMT1
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
           MOVE SPACES TO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
       HH060-EXIT.
           EXIT.
      *
      * HH900 - U9's PRECONDITION-FAILURE LINE, CALLED FOR
      * EVERY EMPLOYEE EE000 REJECTED BEFORE SCHEDULE
      * GENERATION WAS EVEN ATTEMPTED - WRL-EMP-ID/WRL-TEXT
      * WERE SET BY WHICHEVER EE000 CHECK FAILED FIRST.
      *
       HH900-PRINT-ERROR-LINE.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "ERROR: " WRL-EMP-ID "  " WRL-TEXT
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
       HH900-EXIT.
           EXIT.
      *
      * HH910 - U9's POST-GENERATION WARNING LINE, CALLED BY
      * EE110/EE120 WHEN A GAP OR OVERLAP TURNS UP IN THE
      * FINISHED SCHEDULE.  UNLIKE HH900 THIS DOES NOT STOP
      * THE EMPLOYEE BEING PROCESSED - THE RESULT RECORDS ARE
      * STILL WRITTEN, THE WARNING IS INFORMATIONAL ONLY.
      *
       HH910-PRINT-WARNING.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "WARNING: " EMP-ID
               "  SCHEDULE GAP OR OVERLAP DETECTED"
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
       HH910-EXIT.
           EXIT.
      *
      * HH990 - THE ONE PLACE IN THE PROGRAM THAT ACTUALLY
      * WRITES TO THE REPORT FILE - EVERY OTHER HH/ZZ
      * PARAGRAPH BUILDS ITS LINE INTO WS-PL-TEXT AND PERFORMS
      * THIS TO PUT IT OUT, SO PAGE-CONTROL OR SPACING CHANGES
      * ONLY EVER HAVE TO BE MADE IN ONE PARAGRAPH.
      *
       HH990-WRITE-LINE.
           MOVE WS-PL-TEXT TO RL-TEXT.
           WRITE REPORT-LINE.
       HH990-EXIT.
           EXIT.
      *
      * ZZ700 - SHARED CCYY-MM-DD TO PRINTABLE-DATE FORMATTER,
      * USED BY EVERY HH PARAGRAPH THAT PRINTS A DATE.  GOES
      * THROUGH WS-WORK-DATE-A/WDD-DD/WDD-MM/WDD-CCYY RATHER
      * THAN A DIRECT MOVE SINCE WS-DATE-DISPLAY'S EDITED
      * PICTURE IS DEFINED VIA REDEFINES OF THE WDD GROUP.
      *
       ZZ700-FORMAT-DATE.
           MOVE WS-TEMP-DATE-1 TO WS-WORK-DATE-A.
           MOVE WS-WDA-DD TO WDD-DD.
           MOVE WS-WDA-MM TO WDD-MM.
           MOVE WS-WDA-CCYY TO WDD-CCYY.
       ZZ700-EXIT.
           EXIT.
      *
      * ZZ800 - REPORT TITLE BANNER, CALLED ONCE AT THE TOP OF
      * THE RUN BEFORE THE FIRST EMPLOYEE'S SECTION PRINTS.
      *
       ZZ800-PRINT-HEADING.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "MPF CONTRIBUTION SCHEDULE REPORT"
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
           MOVE SPACES TO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
       ZZ800-EXIT.
           EXIT.
      *
      * ZZ900 - RUN-LEVEL GRAND TOTALS, WRITTEN ONCE AT
      * END-OF-JOB AFTER THE LAST EMPLOYEE'S SECTION - COUNTS
      * PROCESSED VS. REJECTED EMPLOYEES, RESULT RECORDS
      * WRITTEN AND THE TOTAL CONTRIBUTION AMOUNT ACROSS THE
      * WHOLE RUN, FOR BUREAU RECONCILIATION AGAINST THE
      * CONTROL TOTALS ON THE INPUT JOB TICKET.
      *
       ZZ900-GRAND-TOTALS.
           MOVE WS-EMP-PROCESSED TO WS-ED-GRAND-CNT.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "EMPLOYEES PROCESSED: " WS-ED-GRAND-CNT
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
           MOVE WS-EMP-REJECTED TO WS-ED-GRAND-CNT.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "EMPLOYEES REJECTED: " WS-ED-GRAND-CNT
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
           MOVE WS-RESULTS-WRITTEN TO WS-ED-GRAND-CNT.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "RESULT RECORDS WRITTEN: " WS-ED-GRAND-CNT
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
           MOVE WS-GRAND-AMOUNT TO WS-ED-GRAND-AMT.
           MOVE SPACES TO WS-PL-TEXT.
           STRING "TOTAL CONTRIBUTION AMOUNT: " WS-ED-GRAND-AMT
               DELIMITED BY SIZE INTO WS-PL-TEXT.
           PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
       ZZ900-EXIT.
           EXIT.
