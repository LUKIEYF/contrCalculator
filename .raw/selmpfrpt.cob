      *---------------------------------------------------
      * FILE-CONTROL ENTRY FOR THE PRINTED REPORT.
      * 14/01/26 VBC - CREATED.
      *---------------------------------------------------
       SELECT REPORT-FILE ASSIGN TO "RPTFILE"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS MP-RPT-STATUS.
