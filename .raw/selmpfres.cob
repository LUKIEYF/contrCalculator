      *---------------------------------------------------
      * FILE-CONTROL ENTRY FOR THE RESULT OUTPUT FILE.
      * 14/01/26 VBC - CREATED.
      *---------------------------------------------------
       SELECT RESULT-FILE ASSIGN TO "RESULTS"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS MP-RES-STATUS.
