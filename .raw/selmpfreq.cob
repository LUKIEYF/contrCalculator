      *---------------------------------------------------
      * FILE-CONTROL ENTRY FOR THE EMPLOYEE REQUEST FEED.
      * 14/01/26 VBC - CREATED.
      *---------------------------------------------------
       SELECT EMP-REQUEST-FILE ASSIGN TO "EMPREQ"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS MP-REQ-STATUS.
