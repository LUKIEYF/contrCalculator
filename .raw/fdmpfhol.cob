      *****************************************************
      *                                                   *
      *   RECORD DEFINITION FOR HK PUBLIC HOLIDAY FILE    *
      *        USED BY MPF010 DATE ROLL-FORWARD LOGIC     *
      *                                                   *
      *****************************************************
      * FILE SIZE 20 BYTES - ONE GAZETTED HOLIDAY PER LINE.
      * ORDER OF RECORDS ON THE FILE IS NOT SIGNIFICANT - THEY
      * ARE LOADED INTO WS-HOLIDAY-TABLE (WSMPFHOL) AT AA010.
      *
      * 14/01/26 VBC - CREATED.
      * 02/02/26 VBC - WIDENED TO 20 BYTES, ROOM FOR A FUTURE
      *                HOLIDAY-DESCRIPTION FIELD IF HK LABOUR
      *                DEPT EVER SUPPLIES ONE ON THE FEED.
      *
       FD  HOLIDAY-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 20 CHARACTERS.
       01  HOLIDAY-RECORD.
           03  HOL-DATE              PIC 9(08).
           03  FILLER                PIC X(12).
