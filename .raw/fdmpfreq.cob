      *****************************************************
      *                                                   *
      *   RECORD DEFINITION FOR MPF EMPLOYEE REQUEST      *
      *        INPUT FEED TO MPF010                       *
      *     ONE RECORD REQUESTED PER NEW HIRE             *
      *****************************************************
      * FILE SIZE 286 BYTES.
      *
      * THESE FIELD WIDTHS MAY NEED REVIEW IF LABOUR DEPT
      * EVER RAISES THE 24-PERIOD SALARY TABLE LIMIT.
      *
      * 14/01/26 VBC - CREATED.
      * 21/01/26 VBC - SALARY TABLE WIDENED 12 -> 24 TO COVER
      *                WEEKLY CYCLE SCHEDULES TO ENROLMENT.
      * 03/02/26 VBC - ADDED DOB/DOE/EOE YMD REDEFINES SO
      *                BB000 CAN PICK OFF MONTH/DAY WITHOUT
      *                DIVIDE-REMAINDER ARITHMETIC.
      * 19/02/26 VBC - FD HEADER RESTORED, RECORD WAS ATTACHING
      *                TO THE PRECEDING FD BY ACCIDENT - CAUGHT
      *                ON THE NEXT COMPILE OF THE SUITE.
      *
       FD  EMP-REQUEST-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 286 CHARACTERS.
       01  EMPLOYEE-REQUEST.
           03  EMP-ID                PIC X(08).
           03  PAY-FREQ              PIC 9(01).
               88  FREQ-CAL-MONTH            VALUE 1.
               88  FREQ-NONCAL-MONTH         VALUE 2.
               88  FREQ-SEMI-MONTHLY         VALUE 3.
               88  FREQ-FORTNIGHTLY          VALUE 4.
               88  FREQ-WEEKLY               VALUE 5.
           03  DATE-OF-BIRTH         PIC 9(08).
           03  DOB-YMD REDEFINES DATE-OF-BIRTH.
               05  DOB-CCYY          PIC 9(04).
               05  DOB-MM            PIC 9(02).
               05  DOB-DD            PIC 9(02).
           03  DATE-OF-EMPLOY        PIC 9(08).
           03  DOE-YMD REDEFINES DATE-OF-EMPLOY.
               05  DOE-CCYY          PIC 9(04).
               05  DOE-MM            PIC 9(02).
               05  DOE-DD            PIC 9(02).
           03  END-OF-EMPLOY         PIC 9(08).
           03  EOE-YMD REDEFINES END-OF-EMPLOY.
               05  EOE-CCYY          PIC 9(04).
               05  EOE-MM            PIC 9(02).
               05  EOE-DD            PIC 9(02).
           03  MORE-PERIODS          PIC 9(02).
           03  USER-TYPE             PIC X(02).
               88  USER-IS-EMPLOYEE          VALUE "EE".
               88  USER-IS-EMPLOYER          VALUE "ER".
           03  WEEKLY-CYCLE          PIC 9(01).
           03  FNIGHT-START          PIC 9(08).
           03  NONCAL-START-DAY      PIC 9(02).
           03  SALARY-COUNT          PIC 9(02).
           03  SALARY-TABLE          PIC S9(07)V99 OCCURS 24 TIMES.
           03  FILLER                PIC X(20).
