      *****************************************************
      *                                                   *
      *   PRINT FILE RECORD FOR MPF010 CONTRIBUTION       *
      *        SCHEDULE REPORT - 132 COLUMN LANDSCAPE     *
      *****************************************************
      * 15/01/26 VBC - CREATED.
      *
       FD  REPORT-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS.
       01  REPORT-LINE.
           03  RL-TEXT               PIC X(120).
           03  FILLER                PIC X(012).
