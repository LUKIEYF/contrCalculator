      *---------------------------------------------------
      * FILE-CONTROL ENTRY FOR THE HOLIDAY FEED.
      * 14/01/26 VBC - CREATED.
      *---------------------------------------------------
       SELECT HOLIDAY-FILE ASSIGN TO "HOLIDAYS"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS MP-HOL-STATUS.
