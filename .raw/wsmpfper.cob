      *****************************************************
      *  CONTRIBUTION PERIOD SCHEDULE WORKING STORAGE     *
      *  PAY-PERIODS (INSIDE EXEMPTION) AND MORE-PERIODS  *
      *  (AFTER IT) BUILT BY THE CC1NN/CC5NN GENERATORS,  *
      *  TRIMMED BY DD000, WALKED BY THE FF000/GG000/     *
      *  HH000 PARAGRAPHS.                                *
      *****************************************************
      * 14/01/26 VBC - CREATED.
      * 27/01/26 VBC - SPLIT PAY/MORE INTO SEPARATE TABLES
      *                INSTEAD OF ONE FLAGGED TABLE - EASIER
      *                TO TRUNCATE THE MORE LIST AT DD000.
      * 19/02/26 VBC - WS-TEMP-LEN-1/WS-TEMP-LEN-2 DROPPED,
      *                LEFT OVER FROM AN EARLIER DRAFT OF THE
      *                CC215/CC250 MONTH-LENGTH LOGIC - NEVER
      *                SET OR TESTED, WS-LAST-DAY-OF-MTH AND
      *                WS-TEMP-END-1/2 DO THE JOB NOW.
      *
       01  WS-SCHEDULE.
           03  WS-PAY-COUNT          PIC 9(02) COMP.
           03  WS-PAY-PERIOD OCCURS 24 TIMES
                   INDEXED BY WS-PAY-IDX.
               05  WS-PAY-START      PIC 9(08).
               05  WS-PAY-END        PIC 9(08).
           03  WS-MORE-COUNT         PIC 9(02) COMP.
           03  WS-MORE-PERIOD OCCURS 24 TIMES
                   INDEXED BY WS-MORE-IDX.
               05  WS-MORE-START     PIC 9(08).
               05  WS-MORE-END       PIC 9(08).
           03  FILLER                PIC X(04).
      *
      * SCRATCH FIELDS SHARED BY THE CC1NN..CC5NN GENERATORS
      * AND DD000-RECTIFY-SCHEDULE.  NOT PRESERVED ACROSS
      * EMPLOYEES - RESET AT THE TOP OF BB000.
      *
       01  WS-PERIOD-GEN-WORK.
           03  WS-ADJ-START          PIC 9(08).
           03  WS-TOTAL-DAYS         PIC 9(05) COMP.
           03  WS-MORE-GEN-COUNT     PIC 9(02) COMP.
           03  WS-DAYS-TO-DEADLINE   PIC 9(05) COMP.
           03  WS-CUR-START          PIC 9(08).
           03  WS-CUR-END            PIC 9(08).
           03  WS-STUB-START         PIC 9(08).
           03  WS-STUB-END           PIC 9(08).
           03  WS-ANCHOR-DATE        PIC 9(08).
           03  WS-CYCLE-DAY          PIC 9(02) COMP.
           03  WS-RECTIFY-IDX        PIC 9(02) COMP.
           03  WS-COMBINED-COUNT     PIC 9(02) COMP.
           03  WS-SCAN-SUB           PIC 9(02) COMP.
           03  WS-CANDIDATE          PIC 9(08).
           03  WS-TEMP-DATE-1        PIC 9(08).
           03  WS-TEMP-DATE-2        PIC 9(08).
           03  WS-TEMP-DATE-3        PIC 9(08).
           03  WS-TEMP-CCYY          PIC 9(04) COMP.
           03  WS-TEMP-MM            PIC 9(02) COMP.
           03  WS-TEMP-END-1         PIC 9(02) COMP.
           03  WS-TEMP-END-2         PIC 9(02) COMP.
           03  FILLER                PIC X(04).
      *
      * PER-EMPLOYEE RESULT SHADOW TABLE - HOLDS THE DAYS/SALARY/
      * AMOUNT FIGURES FF000/GG000 WORK OUT FOR THE CURRENT
      * EMPLOYEE, SO HH040 CAN PRINT THE AMOUNT BLOCK AFTER ALL
      * RESULT RECORDS FOR THE EMPLOYEE HAVE BEEN WRITTEN.
      *
       01  WS-EMP-RESULTS.
           03  WS-ER-COUNT           PIC 9(02) COMP.
           03  WS-ER-ENTRY OCCURS 24 TIMES
                   INDEXED BY WS-ER-IDX.
               05  WS-ER-EE-DAYS     PIC 9(03).
               05  WS-ER-ER-DAYS     PIC 9(03).
               05  WS-ER-SALARY      PIC S9(07)V99.
               05  WS-ER-AMOUNT      PIC S9(07)V99.
           03  FILLER                PIC X(04).
