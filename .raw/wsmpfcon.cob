      *****************************************************
      *  FILE STATUS, RATE CONSTANTS, COUNTERS, SWITCHES  *
      *  FOR MPF010.                                      *
      *****************************************************
      * 14/01/26 VBC - CREATED.
      * 29/01/26 VBC - WS-WEEKLY-MIN/MAX ADDED FOR COMPLETE-
      *                NESS WITH THE STATUTORY TABLE BUT ARE
      *                NOT REFERENCED BY GG000 - DAILY LEVELS
      *                GOVERN ALL FOUR NON-MONTHLY FREQS.
      * 19/02/26 VBC - WS-ERROR-LINE MOVED IN HERE FROM THE
      *                MAIN PROGRAM, WRL-EMP-ID/WRL-TEXT WERE
      *                BEING SET BY EE000/EE050 AND STRUNG BY
      *                HH900 WITH NO 01-LEVEL BEHIND THEM -
      *                HELD OVER FROM THE OLD LONG-SERVICE JOB.
      *
       01  WS-FILE-STATUS.
           03  MP-HOL-STATUS         PIC XX VALUE ZERO.
               88  HOL-EOF                  VALUE "10".
           03  MP-REQ-STATUS         PIC XX VALUE ZERO.
               88  REQ-EOF                  VALUE "10".
           03  MP-RES-STATUS         PIC XX VALUE ZERO.
           03  MP-RPT-STATUS         PIC XX VALUE ZERO.
           03  FILLER                PIC X(04).
      *
       01  WS-AMT-CONSTANTS.
           03  WS-RATE               PIC 9V9999     COMP-3
                                            VALUE 0.0500.
           03  WS-DAILY-MIN          PIC 9(04)V99   COMP-3
                                            VALUE 280.00.
           03  WS-DAILY-MAX          PIC 9(04)V99   COMP-3
                                            VALUE 1000.00.
           03  WS-MONTHLY-MIN        PIC 9(05)V99   COMP-3
                                            VALUE 7100.00.
           03  WS-MONTHLY-MAX        PIC 9(05)V99   COMP-3
                                            VALUE 30000.00.
           03  WS-WEEKLY-MIN         PIC 9(04)V99   COMP-3
                                            VALUE 1960.00.
           03  WS-WEEKLY-MAX         PIC 9(04)V99   COMP-3
                                            VALUE 7000.00.
           03  FILLER                PIC X(04).
      *
       01  WS-COUNTERS-AND-SWITCHES.
           03  WS-EMP-PROCESSED      PIC 9(05) COMP VALUE ZERO.
           03  WS-EMP-REJECTED       PIC 9(05) COMP VALUE ZERO.
           03  WS-RESULTS-WRITTEN    PIC 9(07) COMP VALUE ZERO.
           03  WS-GRAND-AMOUNT       PIC S9(09)V99  COMP-3
                                            VALUE ZERO.
           03  WS-EMP-PERIOD-COUNT   PIC 9(02) COMP VALUE ZERO.
           03  WS-EMP-AMOUNT         PIC S9(07)V99  COMP-3
                                            VALUE ZERO.
           03  WS-EOF-SWITCH         PIC X     VALUE "N".
               88  WS-END-OF-REQUESTS       VALUE "Y".
           03  WS-VALID-SWITCH       PIC X     VALUE "Y".
               88  WS-REQUEST-VALID         VALUE "Y".
               88  WS-REQUEST-INVALID       VALUE "N".
           03  WS-SCHED-WARN-SWITCH  PIC X     VALUE "N".
               88  WS-SCHED-HAS-WARNING      VALUE "Y".
           03  WS-AFTER-EXEMPT-SWITCH PIC X    VALUE "N".
               88  WS-PERIOD-AFTER-EXEMPT    VALUE "Y".
           03  WS-ROLL-NEEDED-SWITCH PIC X     VALUE "N".
               88  WS-ROLL-NEEDED           VALUE "Y".
           03  WS-RUN-DATE           PIC 9(08).
           03  WS-PERIOD-SUB         PIC 9(02) COMP VALUE ZERO.
           03  FILLER                PIC X(04).
      *
       01  WS-AMOUNT-CALC-WORK.
           03  WS-PROD-4DEC          PIC S9(09)V9999 COMP-3
                                            VALUE ZERO.
           03  WS-DAY-LIMIT-AMT      PIC S9(07)V99   COMP-3
                                            VALUE ZERO.
           03  WS-EE-OR-ER-DAYS      PIC 9(03) COMP VALUE ZERO.
           03  FILLER                PIC X(04).
      *
      * ERROR/WARNING LINE TEXT AREA - BUILT BY EE000/EE050/EE100,
      * STRUNG INTO WS-PL-TEXT BY HH900-PRINT-ERROR-LINE AND
      * HH910-PRINT-WARNING-LINE.
      *
       01  WS-ERROR-LINE.
           03  WRL-EMP-ID            PIC X(08).
           03  WRL-TEXT              PIC X(36).
           03  FILLER                PIC X(04).
