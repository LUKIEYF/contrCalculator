      *****************************************************
      *  KEY-DATES BLOCK (U2) AND DATE-ARITHMETIC SCRATCH *
      *  FIELDS (U1) FOR MPF010.                          *
      *****************************************************
      * 14/01/26 VBC - CREATED.
      * 18/01/26 VBC - ADDED WS-EXEMPT-DEADLINE, SPLIT OUT
      *                FROM WS-DOE-31ST ONCE WE REALISED THE
      *                TWO ARE THE SAME VALUE BUT USED FOR
      *                DIFFERENT PURPOSES IN DIFFERENT FREQS.
      *
       01  WS-KEY-DATES.
           03  WS-BIRTH-18           PIC 9(08).
           03  WS-BIRTH-65           PIC 9(08).
           03  WS-DOE-30TH           PIC 9(08).
           03  WS-DOE-31ST           PIC 9(08).
           03  WS-DOE-60TH           PIC 9(08).
           03  WS-ENROL-DEADLINE     PIC 9(08).
           03  WS-EXEMPT-DEADLINE    PIC 9(08).
           03  FILLER                PIC X(08).
      *
      * SCRATCH DATE-WORK AREA FOR U1 DATE-UTILS.  THE TWO
      * YMD REDEFINES LET AA110/AA120/AA130 PICK OFF
      * MONTH/DAY WITHOUT DIVIDE-REMAINDER ARITHMETIC.
      *
       01  WS-DATE-WORK.
           03  WS-WORK-DATE-A        PIC 9(08).
           03  WS-WDA-YMD REDEFINES WS-WORK-DATE-A.
               05  WS-WDA-CCYY       PIC 9(04).
               05  WS-WDA-MM         PIC 9(02).
               05  WS-WDA-DD         PIC 9(02).
           03  WS-WORK-DATE-B        PIC 9(08).
           03  WS-WDB-YMD REDEFINES WS-WORK-DATE-B.
               05  WS-WDB-CCYY       PIC 9(04).
               05  WS-WDB-MM         PIC 9(02).
               05  WS-WDB-DD         PIC 9(02).
           03  WS-DAY-NUMBER-A       PIC 9(07) COMP.
           03  WS-DAY-NUMBER-B       PIC 9(07) COMP.
           03  WS-DAY-DIFF           PIC 9(07) COMP.
           03  WS-LAST-DAY-OF-MTH    PIC 9(02) COMP.
           03  WS-DAY-OF-WEEK        PIC 9(01) COMP.
           03  WS-AGE-YEARS          PIC 9(03) COMP.
           03  WS-DC-DATE            PIC 9(08).
           03  WS-DC-DAYNUM          PIC 9(07) COMP.
           03  WS-JDN-A              PIC 9(01) COMP.
           03  WS-JDN-Y              PIC 9(06) COMP.
           03  WS-JDN-M              PIC 9(02) COMP.
           03  WS-JDN-T1             PIC 9(07) COMP.
           03  WS-DIV-QUOT           PIC 9(07) COMP.
           03  WS-DIV-REM            PIC 9(03) COMP.
           03  WS-NDW-TARGET         PIC 9(01) COMP.
           03  WS-NDW-TRY            PIC 9(01) COMP.
           03  WS-ADD-N              PIC 9(05) COMP.
           03  WS-YEAR-DIFF          PIC S9(05) COMP.
           03  WS-KD-18-CAND         PIC 9(08).
           03  WS-MONTH-LEN-TABLE.
               05  FILLER            PIC 9(02) VALUE 31.
               05  FILLER            PIC 9(02) VALUE 28.
               05  FILLER            PIC 9(02) VALUE 31.
               05  FILLER            PIC 9(02) VALUE 30.
               05  FILLER            PIC 9(02) VALUE 31.
               05  FILLER            PIC 9(02) VALUE 30.
               05  FILLER            PIC 9(02) VALUE 31.
               05  FILLER            PIC 9(02) VALUE 31.
               05  FILLER            PIC 9(02) VALUE 30.
               05  FILLER            PIC 9(02) VALUE 31.
               05  FILLER            PIC 9(02) VALUE 30.
               05  FILLER            PIC 9(02) VALUE 31.
           03  WS-MONTH-LEN REDEFINES WS-MONTH-LEN-TABLE
                   OCCURS 12 TIMES PIC 9(02).
           03  FILLER                PIC X(04).
