      *****************************************************
      *                                                   *
      *   RECORD DEFINITION FOR MPF RESULT OUTPUT         *
      *     ONE RECORD PER PERIOD PER EMPLOYEE            *
      *****************************************************
      * FILE SIZE 62 BYTES.
      *
      * 15/01/26 VBC - CREATED.
      * 04/02/26 VBC - PERIOD-KIND WIDENED 3 -> 4 SO "MORE"
      *                DOES NOT GET TRUNCATED ON PRINT.
      * 19/02/26 VBC - FD HEADER RESTORED, SAME OMISSION AS
      *                CAUGHT ON THE REQUEST FILE COPYBOOK.
      *
       FD  RESULT-FILE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 62 CHARACTERS.
       01  RESULT-RECORD.
           03  RES-EMP-ID            PIC X(08).
           03  RES-PERIOD-SEQ        PIC 9(02).
           03  RES-PERIOD-KIND       PIC X(04).
               88  RES-KIND-PAY              VALUE "PAY ".
               88  RES-KIND-MORE             VALUE "MORE".
           03  RES-PERIOD-START      PIC 9(08).
           03  RES-PERIOD-END        PIC 9(08).
           03  RES-EE-DAYS           PIC 9(03).
           03  RES-ER-DAYS           PIC 9(03).
           03  RES-SALARY            PIC S9(07)V99.
           03  RES-AMOUNT            PIC S9(07)V99.
           03  FILLER                PIC X(08).
