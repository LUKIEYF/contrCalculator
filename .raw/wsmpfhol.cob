      *****************************************************
      *  IN-MEMORY HOLIDAY TABLE - LOADED ONCE AT AA010   *
      *  FROM THE HOLIDAYS FEED, HELD FOR THE LIFE OF RUN *
      *  AND USED BY AA190-ROLL-PAST-HOLIDAY.             *
      *****************************************************
      * 14/01/26 VBC - CREATED.
      * 22/01/26 VBC - BUMPED 60 -> 100 ENTRIES, LABOUR DEPT
      *                GAZETTES MORE DAYS THAN WE ALLOWED FOR.
      *
       01  WS-HOLIDAY-TABLE.
           03  WS-HOLIDAY-COUNT      PIC 9(03) COMP.
           03  WS-HOLIDAY-ENTRY OCCURS 100 TIMES
                   INDEXED BY WS-HOL-IDX.
               05  WS-HOLIDAY-DATE   PIC 9(08).
           03  WS-HOL-FOUND-SWITCH   PIC X     VALUE "N".
               88  WS-DATE-IS-HOLIDAY       VALUE "Y".
           03  FILLER                PIC X(04).
