000100*****************************************************
000200*                                                   *
000300*   PRINT FILE RECORD FOR MPF010 CONTRIBUTION       *
000400*        SCHEDULE REPORT - 132 COLUMN LANDSCAPE     *
000500*****************************************************
000600* 15/01/26 VBC - CREATED.
000700*
000800 FD  REPORT-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 132 CHARACTERS.
001100 01  REPORT-LINE.
001200     03  RL-TEXT               PIC X(120).
001300     03  FILLER                PIC X(012).
