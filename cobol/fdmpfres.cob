000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR MPF RESULT OUTPUT         *
000400*     ONE RECORD PER PERIOD PER EMPLOYEE            *
000500*****************************************************
000600* FILE SIZE 62 BYTES.
000700*
000800* 15/01/26 VBC - CREATED.
000900* 04/02/26 VBC - PERIOD-KIND WIDENED 3 -> 4 SO "MORE"
001000*                DOES NOT GET TRUNCATED ON PRINT.
001100* 19/02/26 VBC - FD HEADER RESTORED, SAME OMISSION AS
001200*                CAUGHT ON THE REQUEST FILE COPYBOOK.
001300*
001400 FD  RESULT-FILE
001500     LABEL RECORDS ARE STANDARD
001600     RECORD CONTAINS 62 CHARACTERS.
001700 01  RESULT-RECORD.
001800     03  RES-EMP-ID            PIC X(08).
001900     03  RES-PERIOD-SEQ        PIC 9(02).
002000     03  RES-PERIOD-KIND       PIC X(04).
002100         88  RES-KIND-PAY              VALUE "PAY ".
002200         88  RES-KIND-MORE             VALUE "MORE".
002300     03  RES-PERIOD-START      PIC 9(08).
002400     03  RES-PERIOD-END        PIC 9(08).
002500     03  RES-EE-DAYS           PIC 9(03).
002600     03  RES-ER-DAYS           PIC 9(03).
002700     03  RES-SALARY            PIC S9(07)V99.
002800     03  RES-AMOUNT            PIC S9(07)V99.
002900     03  FILLER                PIC X(08).
