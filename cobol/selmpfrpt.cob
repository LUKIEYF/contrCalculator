000100*---------------------------------------------------
000200* FILE-CONTROL ENTRY FOR THE PRINTED REPORT.
000300* 14/01/26 VBC - CREATED.
000400*---------------------------------------------------
000500 SELECT REPORT-FILE ASSIGN TO "RPTFILE"
000600         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS MP-RPT-STATUS.
