000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR MPF EMPLOYEE REQUEST      *
000400*        INPUT FEED TO MPF010                       *
000500*     ONE RECORD REQUESTED PER NEW HIRE             *
000600*****************************************************
000700* FILE SIZE 286 BYTES.
000800*
000900* THESE FIELD WIDTHS MAY NEED REVIEW IF LABOUR DEPT
001000* EVER RAISES THE 24-PERIOD SALARY TABLE LIMIT.
001100*
001200* 14/01/26 VBC - CREATED.
001300* 21/01/26 VBC - SALARY TABLE WIDENED 12 -> 24 TO COVER
001400*                WEEKLY CYCLE SCHEDULES TO ENROLMENT.
001500* 03/02/26 VBC - ADDED DOB/DOE/EOE YMD REDEFINES SO
001600*                BB000 CAN PICK OFF MONTH/DAY WITHOUT
001700*                DIVIDE-REMAINDER ARITHMETIC.
001800* 19/02/26 VBC - FD HEADER RESTORED, RECORD WAS ATTACHING
001900*                TO THE PRECEDING FD BY ACCIDENT - CAUGHT
002000*                ON THE NEXT COMPILE OF THE SUITE.
002100*
002200 FD  EMP-REQUEST-FILE
002300     LABEL RECORDS ARE STANDARD
002400     RECORD CONTAINS 286 CHARACTERS.
002500 01  EMPLOYEE-REQUEST.
002600     03  EMP-ID                PIC X(08).
002700     03  PAY-FREQ              PIC 9(01).
002800         88  FREQ-CAL-MONTH            VALUE 1.
002900         88  FREQ-NONCAL-MONTH         VALUE 2.
003000         88  FREQ-SEMI-MONTHLY         VALUE 3.
003100         88  FREQ-FORTNIGHTLY          VALUE 4.
003200         88  FREQ-WEEKLY               VALUE 5.
003300     03  DATE-OF-BIRTH         PIC 9(08).
003400     03  DOB-YMD REDEFINES DATE-OF-BIRTH.
003500         05  DOB-CCYY          PIC 9(04).
003600         05  DOB-MM            PIC 9(02).
003700         05  DOB-DD            PIC 9(02).
003800     03  DATE-OF-EMPLOY        PIC 9(08).
003900     03  DOE-YMD REDEFINES DATE-OF-EMPLOY.
004000         05  DOE-CCYY          PIC 9(04).
004100         05  DOE-MM            PIC 9(02).
004200         05  DOE-DD            PIC 9(02).
004300     03  END-OF-EMPLOY         PIC 9(08).
004400     03  EOE-YMD REDEFINES END-OF-EMPLOY.
004500         05  EOE-CCYY          PIC 9(04).
004600         05  EOE-MM            PIC 9(02).
004700         05  EOE-DD            PIC 9(02).
004800     03  MORE-PERIODS          PIC 9(02).
004900     03  USER-TYPE             PIC X(02).
005000         88  USER-IS-EMPLOYEE          VALUE "EE".
005100         88  USER-IS-EMPLOYER          VALUE "ER".
005200     03  WEEKLY-CYCLE          PIC 9(01).
005300     03  FNIGHT-START          PIC 9(08).
005400     03  NONCAL-START-DAY      PIC 9(02).
005500     03  SALARY-COUNT          PIC 9(02).
005600     03  SALARY-TABLE          PIC S9(07)V99 OCCURS 24 TIMES.
005700     03  FILLER                PIC X(20).
