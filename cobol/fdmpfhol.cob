000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR HK PUBLIC HOLIDAY FILE    *
000400*        USED BY MPF010 DATE ROLL-FORWARD LOGIC     *
000500*                                                   *
000600*****************************************************
000700* FILE SIZE 20 BYTES - ONE GAZETTED HOLIDAY PER LINE.
000800* ORDER OF RECORDS ON THE FILE IS NOT SIGNIFICANT - THEY
000900* ARE LOADED INTO WS-HOLIDAY-TABLE (WSMPFHOL) AT AA010.
001000*
001100* 14/01/26 VBC - CREATED.
001200* 02/02/26 VBC - WIDENED TO 20 BYTES, ROOM FOR A FUTURE
001300*                HOLIDAY-DESCRIPTION FIELD IF HK LABOUR
001400*                DEPT EVER SUPPLIES ONE ON THE FEED.
001500*
001600 FD  HOLIDAY-FILE
001700     LABEL RECORDS ARE STANDARD
001800     RECORD CONTAINS 20 CHARACTERS.
001900 01  HOLIDAY-RECORD.
002000     03  HOL-DATE              PIC 9(08).
002100     03  FILLER                PIC X(12).
