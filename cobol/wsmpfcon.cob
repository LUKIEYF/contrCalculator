000100*****************************************************
000200*  FILE STATUS, RATE CONSTANTS, COUNTERS, SWITCHES  *
000300*  FOR MPF010.                                      *
000400*****************************************************
000500* 14/01/26 VBC - CREATED.
000600* 29/01/26 VBC - WS-WEEKLY-MIN/MAX ADDED FOR COMPLETE-
000700*                NESS WITH THE STATUTORY TABLE BUT ARE
000800*                NOT REFERENCED BY GG000 - DAILY LEVELS
000900*                GOVERN ALL FOUR NON-MONTHLY FREQS.
001000* 19/02/26 VBC - WS-ERROR-LINE MOVED IN HERE FROM THE
001100*                MAIN PROGRAM, WRL-EMP-ID/WRL-TEXT WERE
001200*                BEING SET BY EE000/EE050 AND STRUNG BY
001300*                HH900 WITH NO 01-LEVEL BEHIND THEM -
001400*                HELD OVER FROM THE OLD LONG-SERVICE JOB.
001500*
001600 01  WS-FILE-STATUS.
001700     03  MP-HOL-STATUS         PIC XX VALUE ZERO.
001800         88  HOL-EOF                  VALUE "10".
001900     03  MP-REQ-STATUS         PIC XX VALUE ZERO.
002000         88  REQ-EOF                  VALUE "10".
002100     03  MP-RES-STATUS         PIC XX VALUE ZERO.
002200     03  MP-RPT-STATUS         PIC XX VALUE ZERO.
002300     03  FILLER                PIC X(04).
002400*
002500 01  WS-AMT-CONSTANTS.
002600     03  WS-RATE               PIC 9V9999     COMP-3
002700                                      VALUE 0.0500.
002800     03  WS-DAILY-MIN          PIC 9(04)V99   COMP-3
002900                                      VALUE 280.00.
003000     03  WS-DAILY-MAX          PIC 9(04)V99   COMP-3
003100                                      VALUE 1000.00.
003200     03  WS-MONTHLY-MIN        PIC 9(05)V99   COMP-3
003300                                      VALUE 7100.00.
003400     03  WS-MONTHLY-MAX        PIC 9(05)V99   COMP-3
003500                                      VALUE 30000.00.
003600     03  WS-WEEKLY-MIN         PIC 9(04)V99   COMP-3
003700                                      VALUE 1960.00.
003800     03  WS-WEEKLY-MAX         PIC 9(04)V99   COMP-3
003900                                      VALUE 7000.00.
004000     03  FILLER                PIC X(04).
004100*
004200 01  WS-COUNTERS-AND-SWITCHES.
004300     03  WS-EMP-PROCESSED      PIC 9(05) COMP VALUE ZERO.
004400     03  WS-EMP-REJECTED       PIC 9(05) COMP VALUE ZERO.
004500     03  WS-RESULTS-WRITTEN    PIC 9(07) COMP VALUE ZERO.
004600     03  WS-GRAND-AMOUNT       PIC S9(09)V99  COMP-3
004700                                      VALUE ZERO.
004800     03  WS-EMP-PERIOD-COUNT   PIC 9(02) COMP VALUE ZERO.
004900     03  WS-EMP-AMOUNT         PIC S9(07)V99  COMP-3
005000                                      VALUE ZERO.
005100     03  WS-EOF-SWITCH         PIC X     VALUE "N".
005200         88  WS-END-OF-REQUESTS       VALUE "Y".
005300     03  WS-VALID-SWITCH       PIC X     VALUE "Y".
005400         88  WS-REQUEST-VALID         VALUE "Y".
005500         88  WS-REQUEST-INVALID       VALUE "N".
005600     03  WS-SCHED-WARN-SWITCH  PIC X     VALUE "N".
005700         88  WS-SCHED-HAS-WARNING      VALUE "Y".
005800     03  WS-AFTER-EXEMPT-SWITCH PIC X    VALUE "N".
005900         88  WS-PERIOD-AFTER-EXEMPT    VALUE "Y".
006000     03  WS-ROLL-NEEDED-SWITCH PIC X     VALUE "N".
006100         88  WS-ROLL-NEEDED           VALUE "Y".
006200     03  WS-RUN-DATE           PIC 9(08).
006300     03  WS-PERIOD-SUB         PIC 9(02) COMP VALUE ZERO.
006400     03  FILLER                PIC X(04).
006500*
006600 01  WS-AMOUNT-CALC-WORK.
006700     03  WS-PROD-4DEC          PIC S9(09)V9999 COMP-3
006800                                      VALUE ZERO.
006900     03  WS-DAY-LIMIT-AMT      PIC S9(07)V99   COMP-3
007000                                      VALUE ZERO.
007100     03  WS-EE-OR-ER-DAYS      PIC 9(03) COMP VALUE ZERO.
007200     03  FILLER                PIC X(04).
007300*
007400* ERROR/WARNING LINE TEXT AREA - BUILT BY EE000/EE050/EE100,
007500* STRUNG INTO WS-PL-TEXT BY HH900-PRINT-ERROR-LINE AND
007600* HH910-PRINT-WARNING-LINE.
007700*
007800 01  WS-ERROR-LINE.
007900     03  WRL-EMP-ID            PIC X(08).
008000     03  WRL-TEXT              PIC X(36).
008100     03  FILLER                PIC X(04).
