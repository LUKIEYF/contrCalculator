000100*****************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    MPF010.
000400 AUTHOR.        V B CHOW.
000500 INSTALLATION.  CENTRAL PAYROLL BUREAU - CONTRIBUTIONS UNIT.
000600 DATE-WRITTEN.  11/03/1987.
000700 DATE-COMPILED.
000800 SECURITY.      PAYROLL BUREAU INTERNAL USE ONLY.
000900*****************************************************
001000*                                                   *
001100*   M P F 0 1 0  -  MANDATORY PROVIDENT FUND        *
001200*                    CONTRIBUTION SCHEDULE AND      *
001300*                    AMOUNT RUN                     *
001400*                                                   *
001500*   ORIGINALLY WRITTEN AS THE LONG SERVICE PAYMENT  *
001600*   DATE CALCULATOR FOR THE OLD OCCUPATIONAL        *
001700*   RETIREMENT SCHEMES ORDINANCE BOOK.  RE-PURPOSED *
001800*   WHOLESALE IN 2000 TO DRIVE THE NEW MANDATORY    *
001900*   PROVIDENT FUND SCHEMES ORDINANCE CONTRIBUTION   *
002000*   RUN - THE DATE ARITHMETIC PARAGRAPHS (AA1NN)    *
002100*   ARE THE ONLY SURVIVORS FROM THE ORIGINAL        *
002200*   PROGRAM.                                        *
002300*                                                   *
002400*   READS THE NEW-HIRE FEED (EMPREQ), WORKS OUT     *
002500*   EACH EMPLOYEE'S 18TH/65TH BIRTHDAY, 30TH/31ST/  *
002600*   60TH DAY OF EMPLOYMENT AND MPF ENROLMENT        *
002700*   DEADLINE, BUILDS THE CONTRIBUTION PERIOD        *
002800*   SCHEDULE FOR THE EMPLOYEE'S PAYROLL FREQUENCY,  *
002900*   WORKS OUT CONTRIBUTION DAYS AND AMOUNTS PER     *
003000*   PERIOD AND WRITES THE RESULTS FILE AND THE      *
003100*   PRINTED SCHEDULE REPORT.                        *
003200*                                                   *
003300*****************************************************
003400*              C H A N G E   L O G                  *
003500*****************************************************
003600* 11/03/87 VBC - WRITTEN FOR THE LONG SERVICE PAYMENT
003700*                DATE CALCULATOR - ORSO BOOK, REQUEST
003800*                P-114.
003900* 02/09/87 VBC - FIXED LEAP-YEAR TEST, WAS FAILING ON
004000*                CENTURY YEARS (1900 COUNTED AS LEAP
004100*                IN ERROR).
004200* 14/11/89 RTL - ADD-DAYS PARAGRAPH REWRITTEN, OLD
004300*                VERSION COULD NOT CROSS A YEAR
004400*                BOUNDARY.
004500* 23/05/91 RTL - AGE-AT PARAGRAPH ADDED FOR THE
004600*                55-YEAR-OLD EARLY RETIREMENT OPTION,
004700*                REQUEST P-220.
004800* 30/07/93 KLM - MINOR - DAY-OF-WEEK TABLE REBUILT,
004900*                MONDAY NOW DAY 1 THROUGHOUT TO MATCH
005000*                THE BUREAU STANDARD, WAS SUNDAY=1
005100*                BEFORE.
005200* 19/02/96 KLM - HOLIDAY TABLE BUMPED FROM 40 TO 60
005300*                ENTRIES.
005400* 02/09/98 KLM - Y2K REVIEW - ALL DATE FIELDS ALREADY
005500*                CCYYMMDD 8-DIGIT, NO WINDOWING LOGIC
005600*                IN THIS PROGRAM, SIGNED OFF CLEAN BY
005700*                THE Y2K TASK FORCE.
005800* 14/01/00 KLM - OLD ORSO LONG-SERVICE-PAYMENT LOGIC
005900*                STRIPPED OUT.  PROGRAM RE-PURPOSED
006000*                FOR THE NEW MANDATORY PROVIDENT FUND
006100*                SCHEMES ORDINANCE - REQUEST P-401.
006200*                KEY-DATES, PERIOD GENERATORS,
006300*                CONTRIBUTION-DAYS AND AMOUNT LOGIC
006400*                ALL NEW.
006500* 22/03/00 KLM - ENROLMENT DEADLINE ROLL-PAST-HOLIDAY
006600*                LOGIC ADDED PER MPFA CIRCULAR 2/2000.
006700* 11/09/01 DWP - NON-CALENDAR-MONTH GENERATOR (CC2NN)
006800*                ADDED - SOME EMPLOYERS RUN PAYROLL
006900*                MONTHS ENDING MID-CALENDAR-MONTH.
007000* 05/02/03 DWP - FORTNIGHTLY AND WEEKLY GENERATORS
007100*                ADDED - REQUEST P-488, SHIFT-WORKER
007200*                EMPLOYERS.
007300* 17/06/05 DWP - END-OF-EMPLOYMENT RECTIFICATION
007400*                (DD000) ADDED - SCHEDULE WAS RUNNING
007500*                PAST LEAVERS.
007600* 02/11/07 PFL - VALIDATION TIGHTENED (EE000/EE050)
007700*                AFTER BAD SALARY-COUNT VALUES WERE
007800*                GETTING THROUGH TO THE AMOUNT
007900*                CALCULATION UNCHECKED.
008000* 28/04/10 PFL - MIN/MAX RELEVANT INCOME LEVELS
008100*                UPDATED PER MPFA NOTICE, SEE WSMPFCON
008200*                COPYBOOK.
008300* 19/08/13 PFL - GAP/OVERLAP WARNING LINES ADDED TO
008400*                EE100, NON-STRICT - SCHEDULE STILL
008500*                PRINTS.
008600* 03/03/16 SGN - MIN/MAX LEVELS REVISED AGAIN, SAME
008700*                NOTICE SERIES AS 2010.
008800* 21/07/19 SGN - REPORT LAYOUT RE-FORMATTED TO THE
008900*                CURRENT BUREAU HOUSE STYLE
009000*                (===...=== BANNERS).
009100* 09/02/22 SGN - FORTNIGHTLY STUB RULE (CC460)
009200*                CORRECTED - WAS ROLLING THE ANCHOR
009300*                THE WRONG DIRECTION WHEN END-OF-
009400*                EMPLOY FELL EXACTLY ON A CYCLE
009500*                BOUNDARY.
009600* 14/01/26 VBC - SEMI-MONTHLY AND NON-CAL GENERATORS
009700*                RE-WORKED TO SHARE THE SAME CYCLE-
009800*                END PATTERN RATHER THAN EACH
009900*                CARRYING ITS OWN COPY.
010000* 04/02/26 VBC - GRAND TOTALS PARAGRAPH (ZZ900) ADDED.
010100*****************************************************
010200 ENVIRONMENT DIVISION.
010300 CONFIGURATION SECTION.
010400 SOURCE-COMPUTER.  IBM-3090.
010500 OBJECT-COMPUTER.  IBM-3090.
010600 SPECIAL-NAMES.
010700     C01 IS TOP-OF-FORM
010800     CLASS MPF-NUMERIC-DATE IS "0" THRU "9"
010900     UPSI-0 IS MPF-RUN-SWITCH.
011000 INPUT-OUTPUT SECTION.
011100 FILE-CONTROL.
011200     COPY SELMPFHOL.
011300     COPY SELMPFREQ.
011400     COPY SELMPFRES.
011500     COPY SELMPFRPT.
011600*
011700 DATA DIVISION.
011800 FILE SECTION.
011900 COPY FDMPFHOL.
012000 COPY FDMPFREQ.
012100 COPY FDMPFRES.
012200 COPY FDMPFRPT.
012300*
012400 WORKING-STORAGE SECTION.
012500 77  WS-PROGRAM-NAME          PIC X(08) VALUE "MPF010".
012600 COPY WSMPFHOL.
012700 COPY WSMPFPER.
012800 COPY WSMPFDAT.
012900 COPY WSMPFCON.
013000*
013100* REPORT LINE BUILD AREA - BUILT INLINE IN THIS PROGRAM
013200* RATHER THAN AS A SEPARATE COPYBOOK, SAME HABIT AS THE
013300* OLD VACATION PRINT PROGRAM.
013400*
013500 01  WS-PRINT-LINE.
013600     03  WS-PL-TEXT            PIC X(120).
013700     03  FILLER                PIC X(012).
013800*
013900 01  WS-DATE-DISPLAY.
014000     03  WDD-DD                PIC 99.
014100     03  FILLER                PIC X VALUE "/".
014200     03  WDD-MM                PIC 99.
014300     03  FILLER                PIC X VALUE "/".
014400     03  WDD-CCYY              PIC 9999.
014500*
014600 01  WS-DATE-TEXT-HOLD.
014700     03  WS-DATE-TEXT-1        PIC X(10).
014800     03  WS-DATE-TEXT-2        PIC X(10).
014900     03  FILLER                PIC X(04).
015000*
015100 01  WS-REPORT-EDIT-FIELDS.
015200     03  WS-ED-SEQ             PIC Z9.
015300     03  WS-ED-COUNT           PIC ZZ9.
015400     03  WS-ED-DAYS1           PIC ZZ9.
015500     03  WS-ED-DAYS2           PIC ZZ9.
015600     03  WS-ED-AMT1            PIC Z,ZZZ,ZZ9.99.
015700     03  WS-ED-AMT2            PIC Z,ZZZ,ZZ9.99.
015800     03  WS-ED-GRAND-AMT       PIC Z,ZZZ,ZZ9.99.
015900     03  WS-ED-GRAND-CNT       PIC ZZZ,ZZ9.
016000     03  FILLER                PIC X(08).
016100*
016200 PROCEDURE DIVISION.
016300*
016400*****************************************************
016500*  AA000 SERIES - MAIN CONTROL AND U1 DATE-UTILS     *
016600*****************************************************
016700*
016800 AA000-MAIN-LINE.
016900     PERFORM AA010-INITIALISE THRU AA010-EXIT.
017000     PERFORM BB000-PROCESS-ONE-REQUEST THRU BB000-EXIT
017100         UNTIL WS-END-OF-REQUESTS.
017200     PERFORM ZZ900-GRAND-TOTALS THRU ZZ900-EXIT.
017300     PERFORM AA900-TERMINATE THRU AA900-EXIT.
017400     STOP RUN.
017500*
017600 AA010-INITIALISE.
017700     OPEN INPUT  HOLIDAY-FILE
017800                 EMP-REQUEST-FILE
017900          OUTPUT RESULT-FILE
018000                 REPORT-FILE.
018100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
018200     PERFORM AA020-LOAD-HOLIDAYS THRU AA020-EXIT.
018300     PERFORM ZZ800-PRINT-HEADING THRU ZZ800-EXIT.
018400     PERFORM BB900-READ-NEXT-REQUEST THRU BB900-EXIT.
018500 AA010-EXIT.
018600     EXIT.
018700*
018800 AA020-LOAD-HOLIDAYS.
018900     MOVE ZERO TO WS-HOLIDAY-COUNT.
019000     PERFORM AA030-READ-ONE-HOLIDAY THRU AA030-EXIT
019100         UNTIL HOL-EOF.
019200 AA020-EXIT.
019300     EXIT.
019400*
019500 AA030-READ-ONE-HOLIDAY.
019600     READ HOLIDAY-FILE
019700         AT END
019800             SET HOL-EOF TO TRUE
019900         NOT AT END
020000             ADD 1 TO WS-HOLIDAY-COUNT
020100             SET WS-HOL-IDX TO WS-HOLIDAY-COUNT
020200             MOVE HOL-DATE TO WS-HOLIDAY-DATE (WS-HOL-IDX)
020300     END-READ.
020400 AA030-EXIT.
020500     EXIT.
020600*
020700 AA900-TERMINATE.
020800     CLOSE HOLIDAY-FILE
020900           EMP-REQUEST-FILE
021000           RESULT-FILE
021100           REPORT-FILE.
021200 AA900-EXIT.
021300     EXIT.
021400*
021500* AA100 - LAST DAY OF MONTH OF WS-WORK-DATE-A, RESULT IN
021600* WS-LAST-DAY-OF-MTH.  LEAP TEST FIXED 02/09/87 - CENTURY
021700* YEARS ARE ONLY LEAP WHEN DIVISIBLE BY 400.
021800*
021900 AA100-LAST-DAY-OF-MONTH.
022000     MOVE WS-MONTH-LEN (WS-WDA-MM) TO WS-LAST-DAY-OF-MTH.
022100     IF WS-WDA-MM = 02
022200         DIVIDE WS-WDA-CCYY BY 4 GIVING WS-DIV-QUOT
022300             REMAINDER WS-DIV-REM
022400         IF WS-DIV-REM = 0
022500             DIVIDE WS-WDA-CCYY BY 100 GIVING WS-DIV-QUOT
022600                 REMAINDER WS-DIV-REM
022700             IF WS-DIV-REM NOT = 0
022800                 MOVE 29 TO WS-LAST-DAY-OF-MTH
022900             ELSE
023000                 DIVIDE WS-WDA-CCYY BY 400 GIVING
023100                     WS-DIV-QUOT REMAINDER WS-DIV-REM
023200                 IF WS-DIV-REM = 0
023300                     MOVE 29 TO WS-LAST-DAY-OF-MTH
023400                 END-IF
023500             END-IF
023600         END-IF
023700     END-IF.
023800 AA100-EXIT.
023900     EXIT.
024000*
024100* AA110/AA115 - ADD WS-ADD-N DAYS TO WS-WORK-DATE-A.
024200*
024300 AA110-ADD-DAYS.
024400     PERFORM AA115-ADD-ONE-DAY THRU AA115-EXIT
024500         WS-ADD-N TIMES.
024600 AA110-EXIT.
024700     EXIT.
024800*
024900 AA115-ADD-ONE-DAY.
025000     PERFORM AA100-LAST-DAY-OF-MONTH THRU AA100-EXIT.
025100     IF WS-WDA-DD < WS-LAST-DAY-OF-MTH
025200         ADD 1 TO WS-WDA-DD
025300     ELSE
025400         MOVE 1 TO WS-WDA-DD
025500         IF WS-WDA-MM < 12
025600             ADD 1 TO WS-WDA-MM
025700         ELSE
025800             MOVE 1 TO WS-WDA-MM
025900             ADD 1 TO WS-WDA-CCYY
026000         END-IF
026100     END-IF.
026200 AA115-EXIT.
026300     EXIT.
026400*
026500* 14/11/89 RTL - AA118/AA119 ADDED - SUBTRACT WS-ADD-N
026600* DAYS FROM WS-WORK-DATE-A.  REPLACES THE OLD ADD-DAYS-
026700* WITH-A-NEGATIVE-COUNT TRICK WHICH COULD NOT CROSS A
026800* YEAR BOUNDARY.
026900*
027000 AA118-SUBTRACT-DAYS.
027100     PERFORM AA119-SUBTRACT-ONE-DAY THRU AA119-EXIT
027200         WS-ADD-N TIMES.
027300 AA118-EXIT.
027400     EXIT.
027500*
027600 AA119-SUBTRACT-ONE-DAY.
027700     IF WS-WDA-DD > 1
027800         SUBTRACT 1 FROM WS-WDA-DD
027900     ELSE
028000         IF WS-WDA-MM > 1
028100             SUBTRACT 1 FROM WS-WDA-MM
028200         ELSE
028300             MOVE 12 TO WS-WDA-MM
028400             SUBTRACT 1 FROM WS-WDA-CCYY
028500         END-IF
028600         PERFORM AA100-LAST-DAY-OF-MONTH THRU AA100-EXIT
028700         MOVE WS-LAST-DAY-OF-MTH TO WS-WDA-DD
028800     END-IF.
028900 AA119-EXIT.
029000     EXIT.
029100*
029200* AA130 - DAY NUMBER OF WS-DC-DATE, RESULT IN WS-DC-
029300* DAYNUM.  JULIAN-DAY-NUMBER METHOD, CONSTANT 32045
029400* DROPPED SO THE RESULT FITS A 7-DIGIT COMP COUNTER.
029500*
029600 AA130-DAY-NUMBER-OF.
029700     MOVE WS-DC-DATE TO WS-WORK-DATE-B.
029800     SUBTRACT WS-WDB-MM FROM 14 GIVING WS-JDN-T1.
029900     DIVIDE WS-JDN-T1 BY 12 GIVING WS-JDN-A.
030000     COMPUTE WS-JDN-Y = WS-WDB-CCYY + 4800 - WS-JDN-A.
030100     COMPUTE WS-JDN-M = WS-WDB-MM + 12 * WS-JDN-A - 3.
030200     COMPUTE WS-JDN-T1 = 153 * WS-JDN-M + 2.
030300     DIVIDE WS-JDN-T1 BY 5 GIVING WS-DIV-QUOT.
030400     COMPUTE WS-DC-DAYNUM = WS-WDB-DD + WS-DIV-QUOT +
030500         365 * WS-JDN-Y - 32045.
030600     DIVIDE WS-JDN-Y BY 4 GIVING WS-DIV-QUOT.
030700     ADD WS-DIV-QUOT TO WS-DC-DAYNUM.
030800     DIVIDE WS-JDN-Y BY 100 GIVING WS-DIV-QUOT.
030900     SUBTRACT WS-DIV-QUOT FROM WS-DC-DAYNUM.
031000     DIVIDE WS-JDN-Y BY 400 GIVING WS-DIV-QUOT.
031100     ADD WS-DIV-QUOT TO WS-DC-DAYNUM.
031200 AA130-EXIT.
031300     EXIT.
031400*
031500* 30/07/93 KLM - AA135 REBUILT, MONDAY IS NOW DAY 1
031600* THROUGHOUT (WAS SUNDAY=1).
031700*
031800 AA135-DAY-OF-WEEK-OF.
031900     PERFORM AA130-DAY-NUMBER-OF THRU AA130-EXIT.
032000     DIVIDE WS-DC-DAYNUM BY 7 GIVING WS-DIV-QUOT
032100         REMAINDER WS-DIV-REM.
032200     IF WS-DIV-REM = 0
032300         MOVE 7 TO WS-DAY-OF-WEEK
032400     ELSE
032500         MOVE WS-DIV-REM TO WS-DAY-OF-WEEK
032600     END-IF.
032700 AA135-EXIT.
032800     EXIT.
032900*
033000* AA140 - INCLUSIVE-DAY-COUNT BETWEEN WS-TEMP-DATE-1 AND
033100* WS-TEMP-DATE-2, RESULT IN WS-DAY-DIFF.
033200*
033300 AA140-INCLUSIVE-DAY-COUNT.
033400     MOVE WS-TEMP-DATE-1 TO WS-DC-DATE.
033500     PERFORM AA130-DAY-NUMBER-OF THRU AA130-EXIT.
033600     MOVE WS-DC-DAYNUM TO WS-DAY-NUMBER-A.
033700     MOVE WS-TEMP-DATE-2 TO WS-DC-DATE.
033800     PERFORM AA130-DAY-NUMBER-OF THRU AA130-EXIT.
033900     MOVE WS-DC-DAYNUM TO WS-DAY-NUMBER-B.
034000     IF WS-DAY-NUMBER-A > WS-DAY-NUMBER-B
034100         COMPUTE WS-DAY-DIFF =
034200             WS-DAY-NUMBER-A - WS-DAY-NUMBER-B + 1
034300     ELSE
034400         COMPUTE WS-DAY-DIFF =
034500             WS-DAY-NUMBER-B - WS-DAY-NUMBER-A + 1
034600     END-IF.
034700 AA140-EXIT.
034800     EXIT.
034900*
035000* AA150 - DAY-DIFFERENCE (NO +1) BETWEEN WS-TEMP-DATE-1
035100* AND WS-TEMP-DATE-2, RESULT IN WS-DAY-DIFF.
035200*
035300 AA150-DAY-DIFFERENCE.
035400     MOVE WS-TEMP-DATE-1 TO WS-DC-DATE.
035500     PERFORM AA130-DAY-NUMBER-OF THRU AA130-EXIT.
035600     MOVE WS-DC-DAYNUM TO WS-DAY-NUMBER-A.
035700     MOVE WS-TEMP-DATE-2 TO WS-DC-DATE.
035800     PERFORM AA130-DAY-NUMBER-OF THRU AA130-EXIT.
035900     MOVE WS-DC-DAYNUM TO WS-DAY-NUMBER-B.
036000     IF WS-DAY-NUMBER-A > WS-DAY-NUMBER-B
036100         COMPUTE WS-DAY-DIFF = WS-DAY-NUMBER-A - WS-DAY-NUMBER-B
036200     ELSE
036300         COMPUTE WS-DAY-DIFF = WS-DAY-NUMBER-B - WS-DAY-NUMBER-A
036400     END-IF.
036500 AA150-EXIT.
036600     EXIT.
036700*
036800* AA160 - THE LATER OF WS-TEMP-DATE-1/2, RESULT IN
036900* WS-TEMP-DATE-3.  8-DIGIT CCYYMMDD COMPARES NUMERICALLY
037000* IN CALENDAR ORDER SO NO DECOMPOSITION IS NEEDED HERE.
037100*
037200 AA160-LARGER-DATE.
037300     IF WS-TEMP-DATE-1 >= WS-TEMP-DATE-2
037400         MOVE WS-TEMP-DATE-1 TO WS-TEMP-DATE-3
037500     ELSE
037600         MOVE WS-TEMP-DATE-2 TO WS-TEMP-DATE-3
037700     END-IF.
037800 AA160-EXIT.
037900     EXIT.
038000*
038100* 23/05/91 RTL - AA180 AGE-AT, WRITTEN FOR THE 55-YEAR-
038200* OLD EARLY RETIREMENT OPTION (REQUEST P-220), NOW
038300* REUSED THROUGHOUT THE MPF KEY-DATE LOGIC.
038400*
038500 AA180-AGE-AT.
038600     MOVE WS-TEMP-DATE-1 TO WS-WORK-DATE-A.
038700     MOVE WS-TEMP-DATE-2 TO WS-WORK-DATE-B.
038800     IF WS-WDA-CCYY = WS-WDB-CCYY
038900         MOVE ZERO TO WS-AGE-YEARS
039000     ELSE
039100         COMPUTE WS-AGE-YEARS = WS-WDB-CCYY - WS-WDA-CCYY
039200         IF WS-WDB-MM < WS-WDA-MM
039300             SUBTRACT 1 FROM WS-AGE-YEARS
039400         ELSE
039500             IF WS-WDB-MM = WS-WDA-MM
039600                     AND WS-WDB-DD < WS-WDA-DD
039700                 SUBTRACT 1 FROM WS-AGE-YEARS
039800             END-IF
039900         END-IF
040000     END-IF.
040100 AA180-EXIT.
040200     EXIT.
040300*
040400* AA190/AA191/AA192 - FIRST DATE ON OR AFTER WS-TEMP-DATE-1
040500* WHOSE DAY OF WEEK IS WS-NDW-TARGET, RESULT IN
040600* WS-TEMP-DATE-3.  SEARCHES AT MOST 8 DAYS - A WEEK PLUS
040700* ONE, SO A BAD WS-NDW-TARGET VALUE CANNOT SPIN FOREVER.
040800* WRITTEN AS A GO TO LOOP IN THE BUREAU'S OLD STYLE
040900* RATHER THAN PERFORM...UNTIL, SO AA191 CAN FALL THROUGH
041000* TO AA190-EXIT THE MOMENT EITHER STOP CONDITION IS MET.
041100*
041200 AA190-NEXT-DATE-BY-WEEKDAY.
041300     MOVE WS-TEMP-DATE-1 TO WS-TEMP-DATE-3.
041400     MOVE ZERO TO WS-NDW-TRY.
041500*
041600* AA191 IS THE LOOP HEAD - TEST THE CANDIDATE DATE'S DAY
041700* OF WEEK, DROP OUT TO AA190-EXIT AS SOON AS IT MATCHES
041800* WS-NDW-TARGET OR THE 8-DAY SEARCH LIMIT IS HIT,
041900* OTHERWISE STEP THE CANDIDATE ON A DAY AND LOOP BACK.
042000*
042100 AA191-NDW-LOOP.
042200     MOVE WS-TEMP-DATE-3 TO WS-DC-DATE.
042300     PERFORM AA135-DAY-OF-WEEK-OF THRU AA135-EXIT.
042400     IF WS-DAY-OF-WEEK = WS-NDW-TARGET
042500         GO TO AA190-EXIT
042600     END-IF.
042700     IF WS-NDW-TRY >= 8
042800         GO TO AA190-EXIT
042900     END-IF.
043000     PERFORM AA192-NDW-STEP THRU AA192-EXIT.
043100     GO TO AA191-NDW-LOOP.
043200 AA190-EXIT.
043300     EXIT.
043400*
043500* AA192 - STEP THE CANDIDATE DATE IN WS-TEMP-DATE-3
043600* FORWARD ONE DAY AND COUNT THE TRY.  THE DAY-OF-WEEK
043700* RE-TEST HAPPENS BACK AT THE AA191 LOOP HEAD, NOT HERE.
043800*
043900 AA192-NDW-STEP.
044000     MOVE WS-TEMP-DATE-3 TO WS-WORK-DATE-A.
044100     MOVE 1 TO WS-ADD-N.
044200     PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
044300     MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-3.
044400     ADD 1 TO WS-NDW-TRY.
044500 AA192-EXIT.
044600     EXIT.
044700*
044800* AA200/AA201/AA210/AA212/AA220/AA225 - ROLL WS-TEMP-
044900* DATE-1 FORWARD WHILE IT IS A SATURDAY, SUNDAY OR
045000* GAZETTED HOLIDAY.  RESULT IN WS-TEMP-DATE-3.  USED BY
045100* BB100 FOR THE ENROLMENT DEADLINE (U2 KEY-DATES) AND BY
045200* CC420 FOR THE FORTNIGHTLY ANCHOR CHECK (U6).  22/03/00
045300* KLM - WRITTEN FOR MPFA CIRCULAR 2/2000, WHICH SAYS A
045400* DEADLINE FALLING ON A NON-WORKING DAY MOVES TO THE
045500* NEXT WORKING DAY, NOT THE PREVIOUS ONE.
045600*
045700 AA200-ROLL-PAST-HOLIDAY.
045800     MOVE WS-TEMP-DATE-1 TO WS-TEMP-DATE-3.
045900*
046000* AA201 IS THE LOOP HEAD, GO-TO STYLE AGAIN - RE-TEST
046100* AFTER EVERY SINGLE-DAY ROLL SINCE A ROLLED-FORWARD
046200* FRIDAY CAN LAND ON A SATURDAY, A ROLLED SATURDAY CAN
046300* LAND ON A GAZETTED MONDAY, AND SO ON.
046400*
046500 AA201-ROLL-LOOP.
046600     PERFORM AA220-ROLL-TEST THRU AA220-EXIT.
046700     IF NOT WS-ROLL-NEEDED
046800         GO TO AA200-EXIT
046900     END-IF.
047000     PERFORM AA225-ROLL-ONE-DAY THRU AA225-EXIT.
047100     GO TO AA201-ROLL-LOOP.
047200 AA200-EXIT.
047300     EXIT.
047400*
047500* AA210/AA212 - LINEAR SCAN OF THE IN-MEMORY HOLIDAY
047600* TABLE (LOADED ONCE AT AA020) FOR WS-TEMP-DATE-3.  THE
047700* TABLE IS ONLY EVER A FEW DOZEN ENTRIES SO A STRAIGHT
047800* SCAN IS PLENTY FAST ENOUGH - NO NEED FOR A BINARY
047900* SEARCH ON TOP OF SORTED DATES.
048000*
048100 AA210-IS-HOLIDAY.
048200     MOVE "N" TO WS-HOL-FOUND-SWITCH.
048300     IF WS-HOLIDAY-COUNT > ZERO
048400         PERFORM AA212-CHECK-ONE-HOLIDAY THRU AA212-EXIT
048500             VARYING WS-HOL-IDX FROM 1 BY 1
048600             UNTIL WS-HOL-IDX > WS-HOLIDAY-COUNT
048700                OR WS-DATE-IS-HOLIDAY
048800     END-IF.
048900 AA210-EXIT.
049000     EXIT.
049100*
049200 AA212-CHECK-ONE-HOLIDAY.
049300     IF WS-TEMP-DATE-3 = WS-HOLIDAY-DATE (WS-HOL-IDX)
049400         MOVE "Y" TO WS-HOL-FOUND-SWITCH
049500     END-IF.
049600 AA212-EXIT.
049700     EXIT.
049800*
049900* AA220 - TRUE (WS-ROLL-NEEDED) WHEN WS-TEMP-DATE-3 IS A
050000* SATURDAY, A SUNDAY OR A GAZETTED HOLIDAY.  DAYS 6 AND 7
050100* ARE SATURDAY/SUNDAY UNDER THE BUREAU'S MONDAY=1 WEEK
050200* NUMBERING (SEE THE 30/07/93 KLM CHANGE-LOG ENTRY).
050300*
050400 AA220-ROLL-TEST.
050500     MOVE WS-TEMP-DATE-3 TO WS-DC-DATE.
050600     PERFORM AA135-DAY-OF-WEEK-OF THRU AA135-EXIT.
050700     PERFORM AA210-IS-HOLIDAY THRU AA210-EXIT.
050800     IF WS-DAY-OF-WEEK = 6 OR WS-DAY-OF-WEEK = 7
050900             OR WS-DATE-IS-HOLIDAY
051000         MOVE "Y" TO WS-ROLL-NEEDED-SWITCH
051100     ELSE
051200         MOVE "N" TO WS-ROLL-NEEDED-SWITCH
051300     END-IF.
051400 AA220-EXIT.
051500     EXIT.
051600*
051700* AA225 - STEP WS-TEMP-DATE-3 ON BY ONE DAY.  THE RETEST
051800* OF THE NEW DATE HAPPENS BACK AT THE AA201 LOOP HEAD,
051900* NOT HERE - KEEPS THIS PARAGRAPH A PLAIN SINGLE-PURPOSE
052000* "ADD ONE DAY" STEP.
052100*
052200 AA225-ROLL-ONE-DAY.
052300     MOVE WS-TEMP-DATE-3 TO WS-WORK-DATE-A.
052400     MOVE 1 TO WS-ADD-N.
052500     PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
052600     MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-3.
052700 AA225-EXIT.
052800     EXIT.
052900*
053000*****************************************************
053100*  BB000 SERIES - PER-REQUEST CONTROL AND U2         *
053200*  KEY-DATES                                         *
053300*****************************************************
053400*
053500 BB000-PROCESS-ONE-REQUEST.
053600     PERFORM EE000-VALIDATE-REQUEST THRU EE000-EXIT.
053700     IF WS-REQUEST-VALID
053800         PERFORM BB100-DERIVE-KEY-DATES THRU BB100-EXIT
053900         PERFORM CC000-GENERATE-SCHEDULE THRU CC000-EXIT
054000         IF END-OF-EMPLOY NOT = ZERO
054100                 AND WS-MORE-COUNT > ZERO
054200             PERFORM DD000-RECTIFY-SCHEDULE THRU DD000-EXIT
054300         END-IF
054400         PERFORM EE050-VALIDATE-SALARY-COUNT THRU EE050-EXIT
054500         IF WS-REQUEST-VALID
054600             PERFORM EE100-VALIDATE-SCHEDULE THRU EE100-EXIT
054700             PERFORM FF000-COMPUTE-AND-WRITE THRU FF000-EXIT
054800             PERFORM HH000-PRINT-EMPLOYEE-REPORT THRU
054900                 HH000-EXIT
055000             ADD 1 TO WS-EMP-PROCESSED
055100         ELSE
055200             PERFORM HH900-PRINT-ERROR-LINE THRU HH900-EXIT
055300             ADD 1 TO WS-EMP-REJECTED
055400         END-IF
055500     ELSE
055600         PERFORM HH900-PRINT-ERROR-LINE THRU HH900-EXIT
055700         ADD 1 TO WS-EMP-REJECTED
055800     END-IF.
055900     PERFORM BB900-READ-NEXT-REQUEST THRU BB900-EXIT.
056000 BB000-EXIT.
056100     EXIT.
056200*
056300 BB900-READ-NEXT-REQUEST.
056400     READ EMP-REQUEST-FILE
056500         AT END
056600             SET WS-END-OF-REQUESTS TO TRUE
056700         NOT AT END
056800             CONTINUE
056900     END-READ.
057000 BB900-EXIT.
057100     EXIT.
057200*
057300* BB100 - U2 KEY-DATES.  WORKS OUT THE 18TH AND 65TH
057400* BIRTHDAY, THE 30TH/31ST/60TH DAY OF EMPLOYMENT AND THE
057500* ENROLMENT DEADLINE FOR THE CURRENT EMPLOYEE REQUEST.
057600*
057700 BB100-DERIVE-KEY-DATES.
057800     MOVE DATE-OF-BIRTH TO WS-TEMP-DATE-1.
057900     MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-2.
058000     PERFORM AA180-AGE-AT THRU AA180-EXIT.
058100     COMPUTE WS-YEAR-DIFF = WS-AGE-YEARS - 18.
058200     MOVE DATE-OF-BIRTH TO WS-WORK-DATE-A.
058300     MOVE DATE-OF-EMPLOY TO WS-WORK-DATE-B.
058400     COMPUTE WS-WDA-CCYY = WS-WDB-CCYY - WS-YEAR-DIFF.
058500     MOVE WS-WORK-DATE-A TO WS-KD-18-CAND.
058600     MOVE DATE-OF-BIRTH TO WS-TEMP-DATE-1.
058700     MOVE WS-KD-18-CAND TO WS-TEMP-DATE-2.
058800     PERFORM AA180-AGE-AT THRU AA180-EXIT.
058900     IF WS-AGE-YEARS > 18
059000         MOVE WS-KD-18-CAND TO WS-WORK-DATE-A
059100         SUBTRACT 1 FROM WS-WDA-CCYY
059200         MOVE WS-WORK-DATE-A TO WS-BIRTH-18
059300     ELSE
059400         MOVE WS-KD-18-CAND TO WS-BIRTH-18
059500     END-IF.
059600     MOVE DATE-OF-BIRTH TO WS-TEMP-DATE-1.
059700     MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-2.
059800     PERFORM AA180-AGE-AT THRU AA180-EXIT.
059900     COMPUTE WS-YEAR-DIFF = WS-AGE-YEARS - 65.
060000     MOVE DATE-OF-BIRTH TO WS-WORK-DATE-A.
060100     MOVE DATE-OF-EMPLOY TO WS-WORK-DATE-B.
060200     COMPUTE WS-WDA-CCYY = WS-WDB-CCYY - WS-YEAR-DIFF.
060300     MOVE WS-WORK-DATE-A TO WS-BIRTH-65.
060400     MOVE DATE-OF-EMPLOY TO WS-WORK-DATE-A.
060500     MOVE 29 TO WS-ADD-N.
060600     PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
060700     MOVE WS-WORK-DATE-A TO WS-DOE-30TH.
060800     MOVE DATE-OF-EMPLOY TO WS-WORK-DATE-A.
060900     MOVE 30 TO WS-ADD-N.
061000     PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
061100     MOVE WS-WORK-DATE-A TO WS-DOE-31ST.
061200     MOVE WS-DOE-31ST TO WS-EXEMPT-DEADLINE.
061300     MOVE DATE-OF-EMPLOY TO WS-WORK-DATE-A.
061400     MOVE 59 TO WS-ADD-N.
061500     PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
061600     MOVE WS-WORK-DATE-A TO WS-DOE-60TH.
061700     MOVE DATE-OF-BIRTH TO WS-TEMP-DATE-1.
061800     MOVE WS-RUN-DATE TO WS-TEMP-DATE-2.
061900     PERFORM AA180-AGE-AT THRU AA180-EXIT.
062000     IF WS-AGE-YEARS < 18
062100         MOVE WS-BIRTH-18 TO WS-TEMP-DATE-1
062200         MOVE WS-DOE-60TH TO WS-TEMP-DATE-2
062300         PERFORM AA160-LARGER-DATE THRU AA160-EXIT
062400         MOVE WS-TEMP-DATE-3 TO WS-TEMP-DATE-1
062500     ELSE
062600         MOVE WS-DOE-60TH TO WS-TEMP-DATE-1
062700     END-IF.
062800     PERFORM AA200-ROLL-PAST-HOLIDAY THRU AA200-EXIT.
062900     MOVE WS-TEMP-DATE-3 TO WS-ENROL-DEADLINE.
063000 BB100-EXIT.
063100     EXIT.
063200*
063300*****************************************************
063400*  CC000 SERIES - U3-U7 PERIOD SCHEDULE GENERATORS   *
063500*****************************************************
063600*
063700 CC000-GENERATE-SCHEDULE.
063800     MOVE ZERO TO WS-PAY-COUNT.
063900     MOVE ZERO TO WS-MORE-COUNT.
064000     EVALUATE TRUE
064100         WHEN FREQ-CAL-MONTH
064200             PERFORM CC100-GEN-MONTHLY THRU CC100-EXIT
064300         WHEN FREQ-NONCAL-MONTH
064400             PERFORM CC200-GEN-NONCAL THRU CC200-EXIT
064500         WHEN FREQ-SEMI-MONTHLY
064600             PERFORM CC300-GEN-SEMIMON THRU CC300-EXIT
064700         WHEN FREQ-FORTNIGHTLY
064800             PERFORM CC400-GEN-FORTNIGHT THRU CC400-EXIT
064900         WHEN FREQ-WEEKLY
065000             PERFORM CC500-GEN-WEEKLY THRU CC500-EXIT
065100     END-EVALUATE.
065200 CC000-EXIT.
065300     EXIT.
065400*
065500*****************************************************
065600* CC100-CC150 - U3 PERIOD-GEN-MONTHLY.  THE ORDINARY
065700* CALENDAR-MONTH SCHEDULE AND THE PATTERN EVERY OTHER
065800* CC-SERIES GENERATOR IN THIS PROGRAM FOLLOWS: ADJUST
065900* THE FIRST CYCLE FOR THE EMPLOYEE'S 18TH BIRTHDAY IF
066000* HIRED UNDER-AGE, WORK OUT THE INCLUSIVE DAY COUNT TO
066100* THE MANDATORY-ENROLMENT DEADLINE, THEN LOOP CYCLE BY
066200* CYCLE (CC110) UNTIL BOTH MORE-PERIODS HAVE BEEN
066300* GENERATED PAST THAT DEADLINE AND THE ELAPSED-DAY COUNT
066400* HAS CAUGHT UP TO IT - THE "AND" IN THE UNTIL CLAUSE IS
066500* DELIBERATE, SINCE SPEC RULE U3 REQUIRES BOTH TESTS TO
066600* BE SATISFIED BEFORE GENERATION STOPS.
066700*****************************************************
066800*
066900 CC100-GEN-MONTHLY.
067000     MOVE DATE-OF-EMPLOY TO WS-ADJ-START.
067100     MOVE ZERO TO WS-TOTAL-DAYS.
067200     MOVE ZERO TO WS-MORE-GEN-COUNT.
067300*
067400* BIRTHDAY ADJUSTMENT - IF THE EMPLOYEE IS STILL UNDER
067500* 18 AT HIRE, THE SCHEDULE CANNOT BEGIN BEFORE THE 1ST
067600* OF THE MONTH CONTAINING THE 18TH BIRTHDAY.  WHEN THAT
067700* MOVES THE START FORWARD, THE SKIPPED DAYS ARE COUNTED
067800* INTO WS-TOTAL-DAYS SO THEY ARE NOT LOST FROM THE
067900* DEADLINE ARITHMETIC BELOW.
068000*
068100     IF WS-BIRTH-18 > WS-ADJ-START
068200         MOVE WS-BIRTH-18 TO WS-WORK-DATE-A
068300         MOVE 1 TO WS-WDA-DD
068400         MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-1
068500         MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-2
068600         PERFORM AA160-LARGER-DATE THRU AA160-EXIT
068700         IF WS-TEMP-DATE-3 > WS-ADJ-START
068800             MOVE WS-TEMP-DATE-3 TO WS-TEMP-DATE-1
068900             MOVE WS-ADJ-START TO WS-TEMP-DATE-2
069000             PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT
069100             ADD WS-DAY-DIFF TO WS-TOTAL-DAYS
069200         END-IF
069300         MOVE WS-TEMP-DATE-3 TO WS-ADJ-START
069400     END-IF.
069500     MOVE WS-ADJ-START TO WS-TEMP-DATE-1.
069600     MOVE WS-ENROL-DEADLINE TO WS-TEMP-DATE-2.
069700     PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT.
069800     MOVE WS-DAY-DIFF TO WS-DAYS-TO-DEADLINE.
069900     PERFORM CC110-MONTHLY-LOOP-STEP THRU CC110-EXIT
070000         UNTIL WS-MORE-GEN-COUNT >= MORE-PERIODS
070100            AND WS-TOTAL-DAYS >= WS-DAYS-TO-DEADLINE.
070200 CC100-EXIT.
070300     EXIT.
070400*
070500* CC110 - ONE CALENDAR-MONTH CYCLE STEP.  THE CYCLE END
070600* IS SIMPLY THE LAST DAY OF THE CYCLE-START'S MONTH
070700* (AA100) - NO ROLLOVER CASES ARE POSSIBLE, UNLIKE THE
070800* NON-CAL GENERATOR, SINCE A CALENDAR MONTH ALWAYS ENDS
070900* WITHIN ITSELF.  EXEMPTION-DEADLINE TESTING DOES NOT
071000* APPLY TO THE MONTHLY SCHEDULE (SPEC U3 HAS NO
071100* EXEMPTION WINDOW OF ITS OWN), SO THE MORE-PERIOD TEST
071200* HERE IS SIMPLER THAN CC210's - IT CHECKS ONLY THE
071300* MORE-PERIODS COUNT AND THE ENROLMENT-DEADLINE DAY
071400* COUNT.
071500*
071600 CC110-MONTHLY-LOOP-STEP.
071700     MOVE WS-ADJ-START TO WS-CUR-START.
071800     MOVE WS-ADJ-START TO WS-WORK-DATE-A.
071900     PERFORM AA100-LAST-DAY-OF-MONTH THRU AA100-EXIT.
072000     MOVE WS-LAST-DAY-OF-MTH TO WS-WDA-DD.
072100     MOVE WS-WORK-DATE-A TO WS-CUR-END.
072200     MOVE WS-CUR-START TO WS-TEMP-DATE-1.
072300     MOVE WS-CUR-END TO WS-TEMP-DATE-2.
072400     PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT.
072500     ADD WS-DAY-DIFF TO WS-TOTAL-DAYS.
072600     MOVE WS-CUR-END TO WS-WORK-DATE-A.
072700     MOVE 1 TO WS-ADD-N.
072800     PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
072900     MOVE WS-WORK-DATE-A TO WS-ADJ-START.
073000     IF WS-MORE-GEN-COUNT < MORE-PERIODS
073100             AND WS-TOTAL-DAYS >= WS-DAYS-TO-DEADLINE
073200         PERFORM CC120-APPEND-MORE THRU CC120-EXIT
073300         ADD 1 TO WS-MORE-GEN-COUNT
073400     ELSE
073500         PERFORM CC130-APPEND-PAY THRU CC130-EXIT
073600     END-IF.
073700 CC110-EXIT.
073800     EXIT.
073900*
074000* CC120/CC130 - TABLE APPEND HELPERS, SHARED BY ALL
074100* FIVE GENERATORS.  CC120 FILES A CYCLE UNDER THE
074200* MORE-CONTRIBUTION TABLE (SPEC "MORE PERIODS" - PAST
074300* THE EMPLOYEE'S EXEMPT/ENROLMENT WINDOW), CC130 FILES
074400* AN ORDINARY CONTRIBUTION-DUE CYCLE.  BOTH SIMPLY BUMP
074500* THE RESPECTIVE OCCURS COUNTER AND SET THE NEW ENTRY'S
074600* START/END FROM WS-CUR-START/WS-CUR-END - EVERY ONE OF
074700* THE FIVE CC1XX/CC2XX/CC3XX/CC4XX/CC5XX LOOP-STEP
074800* PARAGRAPHS CALLS THROUGH HERE RATHER THAN POKE THE
074900* TABLES DIRECTLY, SO THE OCCURS-LIMIT CHECK ONLY HAS TO
075000* LIVE IN ONE PLACE.
075100*
075200 CC120-APPEND-MORE.
075300     ADD 1 TO WS-MORE-COUNT.
075400     SET WS-MORE-IDX TO WS-MORE-COUNT.
075500     MOVE WS-CUR-START TO WS-MORE-START (WS-MORE-IDX).
075600     MOVE WS-CUR-END TO WS-MORE-END (WS-MORE-IDX).
075700 CC120-EXIT.
075800     EXIT.
075900*
076000 CC130-APPEND-PAY.
076100     ADD 1 TO WS-PAY-COUNT.
076200     SET WS-PAY-IDX TO WS-PAY-COUNT.
076300     MOVE WS-CUR-START TO WS-PAY-START (WS-PAY-IDX).
076400     MOVE WS-CUR-END TO WS-PAY-END (WS-PAY-IDX).
076500 CC130-EXIT.
076600     EXIT.
076700*
076800* CC150 - U8's MONTHLY STUB RULE.  THE FINAL (SHORT)
076900* PERIOD FOR AN EMPLOYEE WHO LEAVES MID-MONTH RUNS FROM
077000* THE 1ST OF THE TERMINATION MONTH THROUGH THE ACTUAL
077100* END-OF-EMPLOY DATE - THE SIMPLEST OF THE FIVE STUB
077200* RULES SINCE THE CALENDAR MONTH START NEVER NEEDS DATE
077300* ARITHMETIC TO LOCATE.
077400*
077500 CC150-STUB-MONTHLY.
077600     MOVE END-OF-EMPLOY TO WS-WORK-DATE-A.
077700     MOVE 1 TO WS-WDA-DD.
077800     MOVE WS-WORK-DATE-A TO WS-STUB-START.
077900     MOVE END-OF-EMPLOY TO WS-STUB-END.
078000 CC150-EXIT.
078100     EXIT.
078200*
078300*****************************************************
078400* CC200-CC250 - U4 PERIOD-GEN-NONCAL.  SOME EMPLOYERS
078500* RUN THEIR PAYROLL MONTH FROM A FIXED DAY-OF-MONTH
078600* (NONCAL-START-DAY) RATHER THAN THE 1ST TO THE LAST -
078700* E.G. A "MONTH" OF THE 21ST THROUGH THE 20TH.  11/09/01
078800* DWP - WRITTEN FOR THAT GROUP OF EMPLOYERS, REQUEST
078900* P-?? (JOURNAL NOT TO HAND - SEE THE EMPLOYER MASTER
079000* COMMENTS INSTEAD).  SHARES THE SAME OVERALL SHAPE AS
079100* CC100 (ADJUST START FOR THE 18TH BIRTHDAY, LOOP UNTIL
079200* MORE-PERIODS SATISFIED AND PAST THE EXEMPTION DEADLINE,
079300* APPEND EACH CYCLE VIA CC120/CC130) BUT THE CYCLE-END
079400* CALCULATION ITSELF (CC215) IS MATERIALLY DIFFERENT
079500* BECAUSE THE CYCLE DOES NOT ALWAYS LAND ON A CALENDAR
079600* MONTH BOUNDARY.
079700*****************************************************
079800*
079900 CC200-GEN-NONCAL.
080000     MOVE DATE-OF-EMPLOY TO WS-ADJ-START.
080100     MOVE ZERO TO WS-TOTAL-DAYS.
080200     MOVE ZERO TO WS-MORE-GEN-COUNT.
080300     PERFORM CC205-NONCAL-BIRTHDAY-ADJ THRU CC205-EXIT.
080400*
080500* DAYS-TO-DEADLINE IS THE INCLUSIVE DAY COUNT FROM THE
080600* (POSSIBLY BIRTHDAY-ADJUSTED) SCHEDULE START TO THE
080700* 30-DAY EXEMPTION DEADLINE - THE LOOP BELOW STOPS
080800* GENERATING MORE PERIODS ONCE THIS MANY DAYS HAVE BEEN
080900* COVERED AND MORE-PERIODS HAVE ALSO BEEN SATISFIED.
081000*
081100     MOVE WS-ADJ-START TO WS-TEMP-DATE-1.
081200     MOVE WS-EXEMPT-DEADLINE TO WS-TEMP-DATE-2.
081300     PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT.
081400     MOVE WS-DAY-DIFF TO WS-DAYS-TO-DEADLINE.
081500     PERFORM CC210-NONCAL-LOOP-STEP THRU CC210-EXIT
081600         UNTIL WS-MORE-GEN-COUNT >= MORE-PERIODS
081700            AND WS-TOTAL-DAYS >= WS-DAYS-TO-DEADLINE.
081800 CC200-EXIT.
081900     EXIT.
082000*
082100* CC205 - IF THE EMPLOYEE TURNS 18 PARTWAY THROUGH THE
082200* FIRST NON-CAL CYCLE (BELOW THE MPF ENROLMENT AGE AT
082300* HIRE), THE SCHEDULE CANNOT START UNTIL THE CYCLE THAT
082400* CONTAINS THE 18TH BIRTHDAY.  FIND THAT CYCLE'S START
082500* DAY (NONCAL-START-DAY, IN THE SAME MONTH IF THE
082600* BIRTHDAY FALLS ON OR AFTER IT, OTHERWISE THE PRIOR
082700* MONTH) AND, IF IT IS LATER THAN DATE-OF-EMPLOY, COUNT
082800* THE SKIPPED DAYS INTO WS-TOTAL-DAYS SO THE DEADLINE
082900* LOOP ABOVE STILL SEES THE RIGHT ELAPSED-DAYS PICTURE.
083000*
083100 CC205-NONCAL-BIRTHDAY-ADJ.
083200     IF WS-BIRTH-18 > WS-ADJ-START
083300         MOVE WS-BIRTH-18 TO WS-WORK-DATE-A
083400         IF WS-WDA-DD < NONCAL-START-DAY
083500             IF WS-WDA-MM = 1
083600                 MOVE 12 TO WS-WDA-MM
083700                 SUBTRACT 1 FROM WS-WDA-CCYY
083800             ELSE
083900                 SUBTRACT 1 FROM WS-WDA-MM
084000             END-IF
084100         END-IF
084200         MOVE NONCAL-START-DAY TO WS-WDA-DD
084300         MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-1
084400         MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-2
084500         PERFORM AA160-LARGER-DATE THRU AA160-EXIT
084600         IF WS-TEMP-DATE-3 > WS-ADJ-START
084700             MOVE WS-TEMP-DATE-3 TO WS-TEMP-DATE-1
084800             MOVE WS-ADJ-START TO WS-TEMP-DATE-2
084900             PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT
085000             ADD WS-DAY-DIFF TO WS-TOTAL-DAYS
085100         END-IF
085200         MOVE WS-TEMP-DATE-3 TO WS-ADJ-START
085300     END-IF.
085400 CC205-EXIT.
085500     EXIT.
085600*
085700*****************************************************
085800* CC215 - NON-CAL CYCLE END FOR A PERIOD START IN
085900* WS-CUR-START, RESULT IN WS-CUR-END.  THE "NEXT CYCLE
086000* DAY" IS NONCAL-START-DAY + 1 (WS-CYCLE-DAY).  THREE
086100* CASES, IN THE ORDER THE SPEC WALKS THEM:
086200*   1. THE START DATE IS ITSELF THE CYCLE START DAY -
086300*      A ONE-DAY STUB CYCLE, END = START.  THIS CAN ONLY
086400*      HAPPEN RIGHT AFTER THE CC205 BIRTHDAY ADJUSTMENT.
086500*   2. THE CYCLE DAY DOES NOT EXIST IN THE START MONTH
086600*      (E.G. START DAY 30 IN A 29-DAY FEBRUARY) - THE
086700*      CYCLE RUNS TO THE LAST DAY OF THE START MONTH.
086800*   3. OTHERWISE THE CYCLE RUNS INTO THE FOLLOWING
086900*      MONTH, ENDING ON NONCAL-START-DAY THERE (OR THAT
087000*      MONTH'S LAST DAY IF NONCAL-START-DAY DOES NOT
087100*      EXIST IN IT EITHER) - WS-TEMP-CCYY/WS-TEMP-MM
087200*      HOLD THE START MONTH WHILE WS-WORK-DATE-A IS
087300*      REUSED TO PROBE THE FOLLOWING MONTH'S LENGTH.
087400*****************************************************
087500*
087600 CC215-NONCAL-CYCLE-END.
087700     MOVE WS-CUR-START TO WS-WORK-DATE-A.
087800     COMPUTE WS-CYCLE-DAY = NONCAL-START-DAY + 1.
087900     IF WS-WDA-DD = NONCAL-START-DAY
088000*
088100* CASE 1 - ONE-DAY STUB CYCLE.
088200*
088300         MOVE WS-CUR-START TO WS-CUR-END
088400     ELSE
088500         PERFORM AA100-LAST-DAY-OF-MONTH THRU AA100-EXIT
088600         IF WS-CYCLE-DAY > WS-LAST-DAY-OF-MTH
088700*
088800* CASE 2 - THE CYCLE DAY DOES NOT EXIST THIS MONTH, SO
088900* THE CYCLE IS CUT SHORT AT THE MONTH'S OWN LAST DAY.
089000*
089100             MOVE WS-LAST-DAY-OF-MTH TO WS-WDA-DD
089200             MOVE WS-WORK-DATE-A TO WS-CUR-END
089300         ELSE
089400*
089500* CASE 3 - CYCLE RUNS INTO NEXT MONTH.  WS-TEMP-DATE-2
089600* HOLDS THE "END ON NONCAL-START-DAY (OR LESS) IN THE
089700* START MONTH" CANDIDATE - ONLY USED IF THE START DATE
089800* ITSELF IS EARLIER THAN THAT CANDIDATE, WHICH HAPPENS
089900* WHEN THE CYCLE HAS ALREADY CROSSED THE START-DAY ONCE
090000* THIS MONTH (E.G. STARTED ON THE 1ST, CYCLE DAY 21ST
090100* FALLS LATER THIS SAME MONTH).
090200*
090300             IF NONCAL-START-DAY < WS-LAST-DAY-OF-MTH
090400                 MOVE NONCAL-START-DAY TO WS-TEMP-END-1
090500             ELSE
090600                 MOVE WS-LAST-DAY-OF-MTH TO WS-TEMP-END-1
090700             END-IF
090800             MOVE WS-WDA-CCYY TO WS-TEMP-CCYY
090900             MOVE WS-WDA-MM TO WS-TEMP-MM
091000             MOVE WS-TEMP-END-1 TO WS-WDA-DD
091100             MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-2
091200*
091300* RESTORE THE START YEAR/MONTH, THEN STEP TO THE 1ST OF
091400* THE FOLLOWING MONTH TO LOOK UP ITS OWN LAST DAY.
091500*
091600             MOVE WS-TEMP-CCYY TO WS-WDA-CCYY
091700             MOVE WS-TEMP-MM TO WS-WDA-MM
091800             MOVE 1 TO WS-WDA-DD
091900             IF WS-WDA-MM = 12
092000                 MOVE 1 TO WS-WDA-MM
092100                 ADD 1 TO WS-WDA-CCYY
092200             ELSE
092300                 ADD 1 TO WS-WDA-MM
092400             END-IF
092500             PERFORM AA100-LAST-DAY-OF-MONTH THRU AA100-EXIT
092600             IF NONCAL-START-DAY < WS-LAST-DAY-OF-MTH
092700                 MOVE NONCAL-START-DAY TO WS-TEMP-END-2
092800             ELSE
092900                 MOVE WS-LAST-DAY-OF-MTH TO WS-TEMP-END-2
093000             END-IF
093100             MOVE WS-TEMP-END-2 TO WS-WDA-DD
093200             MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-3
093300*
093400* PICK WHICHEVER CANDIDATE IS LATER THAN THE CYCLE
093500* START - THAT IS THE GENUINE CYCLE END.
093600*
093700             IF WS-CUR-START < WS-TEMP-DATE-2
093800                 MOVE WS-TEMP-DATE-2 TO WS-CUR-END
093900             ELSE
094000                 MOVE WS-TEMP-DATE-3 TO WS-CUR-END
094100             END-IF
094200         END-IF
094300     END-IF.
094400 CC215-EXIT.
094500     EXIT.
094600*
094700* CC210 - ONE NON-CAL CYCLE STEP: WORK OUT THIS CYCLE'S
094800* END (CC215), ADD ITS LENGTH TO THE RUNNING TOTAL,
094900* ADVANCE THE NEXT CYCLE'S START TO THE DAY AFTER, THEN
095000* DECIDE WHETHER THIS CYCLE IS A MORE-PERIOD (PAST THE
095100* 30-DAY EXEMPTION WINDOW AND MORE-PERIODS NOT YET
095200* SATISFIED, AND NOT THE CYCLE THAT CONTAINS THE
095300* DEADLINE ITSELF) OR AN ORDINARY PAY PERIOD.
095400*
095500 CC210-NONCAL-LOOP-STEP.
095600     MOVE WS-ADJ-START TO WS-CUR-START.
095700     PERFORM CC215-NONCAL-CYCLE-END THRU CC215-EXIT.
095800     MOVE WS-CUR-START TO WS-TEMP-DATE-1.
095900     MOVE WS-CUR-END TO WS-TEMP-DATE-2.
096000     PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT.
096100     ADD WS-DAY-DIFF TO WS-TOTAL-DAYS.
096200     MOVE WS-CUR-END TO WS-WORK-DATE-A.
096300     MOVE 1 TO WS-ADD-N.
096400     PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
096500     MOVE WS-WORK-DATE-A TO WS-ADJ-START.
096600     IF WS-MORE-GEN-COUNT < MORE-PERIODS
096700             AND WS-TOTAL-DAYS >= WS-DAYS-TO-DEADLINE
096800             AND NOT (WS-EXEMPT-DEADLINE >= WS-CUR-START
096900                  AND WS-EXEMPT-DEADLINE <= WS-CUR-END)
097000         PERFORM CC120-APPEND-MORE THRU CC120-EXIT
097100         ADD 1 TO WS-MORE-GEN-COUNT
097200     ELSE
097300         PERFORM CC130-APPEND-PAY THRU CC130-EXIT
097400     END-IF.
097500 CC210-EXIT.
097600     EXIT.
097700*
097800* CC250 - U8's NON-CAL STUB RULE.  IF END-OF-EMPLOY IS
097900* ITSELF A CYCLE-START DAY THE STUB IS A ONE-DAY PERIOD
098000* (SAME AS CC215 CASE 1).  OTHERWISE THE STUB RUNS FROM
098100* DAY MIN(NONCAL-START-DAY, PREVIOUS-MONTH-LENGTH + 1)
098200* OF THE PREVIOUS MONTH THROUGH END-OF-EMPLOY - WORKED
098300* OUT BY DATE ARITHMETIC (STEP TO THE 1ST OF THE
098400* PREVIOUS MONTH, THEN ADD WS-ADD-N DAYS) RATHER THAN A
098500* DIRECT MOVE, SINCE A DIRECT MOVE COULD TRY TO SET AN
098600* ILLEGAL DAY NUMBER (E.G. DAY 31 INTO A 30-DAY MONTH).
098700*
098800 CC250-STUB-NONCAL.
098900     MOVE END-OF-EMPLOY TO WS-WORK-DATE-A.
099000     IF WS-WDA-DD = NONCAL-START-DAY
099100         MOVE END-OF-EMPLOY TO WS-STUB-START
099200         MOVE END-OF-EMPLOY TO WS-STUB-END
099300     ELSE
099400         IF WS-WDA-MM = 1
099500             MOVE 12 TO WS-WDA-MM
099600             SUBTRACT 1 FROM WS-WDA-CCYY
099700         ELSE
099800             SUBTRACT 1 FROM WS-WDA-MM
099900         END-IF
100000         MOVE 1 TO WS-WDA-DD
100100         PERFORM AA100-LAST-DAY-OF-MONTH THRU AA100-EXIT
100200         COMPUTE WS-TEMP-END-1 = WS-LAST-DAY-OF-MTH + 1
100300         IF NONCAL-START-DAY < WS-TEMP-END-1
100400             MOVE NONCAL-START-DAY TO WS-TEMP-END-2
100500         ELSE
100600             MOVE WS-TEMP-END-1 TO WS-TEMP-END-2
100700         END-IF
100800         COMPUTE WS-ADD-N = WS-TEMP-END-2 - 1
100900         PERFORM AA110-ADD-DAYS THRU AA110-EXIT
101000         MOVE WS-WORK-DATE-A TO WS-STUB-START
101100         MOVE END-OF-EMPLOY TO WS-STUB-END
101200     END-IF.
101300 CC250-EXIT.
101400     EXIT.
101500*
101600*****************************************************
101700* CC300-CC350 - U5 PERIOD-GEN-SEMIMON.  TWICE-MONTHLY
101800* PAYROLL: CYCLE 1ST-15TH, CYCLE 2ND 16TH-LAST DAY OF
101900* THE MONTH.  SAME OVERALL SKELETON AS CC100/CC200 BUT
102000* THE CYCLE BOUNDARY (CC315) IS A SIMPLE FIXED-DAY TEST
102100* RATHER THAN THE NON-CAL MATH IN CC215, SINCE 16 NEVER
102200* FALLS OUTSIDE A MONTH THE WAY AN ARBITRARY
102300* NONCAL-START-DAY CAN.  SEE THE 14/01/26 VBC CHANGE-LOG
102400* ENTRY ABOVE - THIS GENERATOR WAS REWORKED AT THAT TIME
102500* TO SHARE THE CC120/CC130 APPEND HELPERS WITH THE OTHER
102600* FOUR GENERATORS RATHER THAN CARRY ITS OWN COPY OF THE
102700* APPEND LOGIC.
102800*****************************************************
102900*
103000 CC300-GEN-SEMIMON.
103100     MOVE DATE-OF-EMPLOY TO WS-ADJ-START.
103200     MOVE ZERO TO WS-TOTAL-DAYS.
103300     MOVE ZERO TO WS-MORE-GEN-COUNT.
103400     PERFORM CC305-SEMIMON-BIRTHDAY-ADJ THRU CC305-EXIT.
103500*
103600* SAME DEADLINE-DAY-COUNT SETUP AS CC200 ABOVE - SEE
103700* THE COMMENTS THERE FOR WHY THE COUNT IS TAKEN FROM
103800* THE ADJUSTED START, NOT THE RAW HIRE DATE.
103900*
104000     MOVE WS-ADJ-START TO WS-TEMP-DATE-1.
104100     MOVE WS-EXEMPT-DEADLINE TO WS-TEMP-DATE-2.
104200     PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT.
104300     MOVE WS-DAY-DIFF TO WS-DAYS-TO-DEADLINE.
104400     PERFORM CC310-SEMIMON-LOOP-STEP THRU CC310-EXIT
104500         UNTIL WS-MORE-GEN-COUNT >= MORE-PERIODS
104600            AND WS-TOTAL-DAYS >= WS-DAYS-TO-DEADLINE.
104700 CC300-EXIT.
104800     EXIT.
104900*
105000* CC305 - BIRTHDAY ADJUSTMENT FOR THE SEMI-MONTHLY
105100* SCHEDULE.  THE HALF-MONTH THAT CONTAINS THE 18TH
105200* BIRTHDAY IS FOUND BY FLOORING THE BIRTHDAY'S
105300* DAY-OF-MONTH TO EITHER THE 1ST OR THE 16TH - THERE IS
105400* NO "DOES THE CYCLE-START-DAY EXIST THIS MONTH" CASE
105500* TO WORRY ABOUT HERE, UNLIKE CC205's NONCAL-START-DAY.
105600*
105700 CC305-SEMIMON-BIRTHDAY-ADJ.
105800     IF WS-BIRTH-18 > WS-ADJ-START
105900         MOVE WS-BIRTH-18 TO WS-WORK-DATE-A
106000         IF WS-WDA-DD < 16
106100             MOVE 1 TO WS-WDA-DD
106200         ELSE
106300             MOVE 16 TO WS-WDA-DD
106400         END-IF
106500         MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-1
106600         MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-2
106700         PERFORM AA160-LARGER-DATE THRU AA160-EXIT
106800         IF WS-TEMP-DATE-3 > WS-ADJ-START
106900             MOVE WS-TEMP-DATE-3 TO WS-TEMP-DATE-1
107000             MOVE WS-ADJ-START TO WS-TEMP-DATE-2
107100             PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT
107200             ADD WS-DAY-DIFF TO WS-TOTAL-DAYS
107300         END-IF
107400         MOVE WS-TEMP-DATE-3 TO WS-ADJ-START
107500     END-IF.
107600 CC305-EXIT.
107700     EXIT.
107800*
107900* CC315 - SEMI-MONTHLY CYCLE END FOR A START IN
108000* WS-CUR-START.  FIRST-HALF CYCLES (START DAY < 16)
108100* ALWAYS END THE 15TH; SECOND-HALF CYCLES END THE
108200* MONTH'S LAST DAY (28-31, VIA AA100) - NO FURTHER
108300* MONTH-ROLLOVER LOGIC IS NEEDED BECAUSE NEITHER
108400* BOUNDARY EVER CROSSES OUT OF THE START MONTH.
108500*
108600 CC315-SEMIMON-CYCLE-END.
108700     MOVE WS-CUR-START TO WS-WORK-DATE-A.
108800     IF WS-WDA-DD < 16
108900         MOVE 15 TO WS-WDA-DD
109000         MOVE WS-WORK-DATE-A TO WS-CUR-END
109100     ELSE
109200         PERFORM AA100-LAST-DAY-OF-MONTH THRU AA100-EXIT
109300         MOVE WS-LAST-DAY-OF-MTH TO WS-WDA-DD
109400         MOVE WS-WORK-DATE-A TO WS-CUR-END
109500     END-IF.
109600 CC315-EXIT.
109700     EXIT.
109800*
109900* CC310 - ONE SEMI-MONTHLY CYCLE STEP.  SAME PATTERN AS
110000* CC210 (FIND CYCLE END, ACCUMULATE DAYS, ADVANCE TO
110100* THE NEXT CYCLE START, DECIDE MORE-PERIOD VS. ORDINARY
110200* PAY PERIOD) - SEE CC210's COMMENTS FOR THE MORE-PERIOD
110300* TEST ITSELF.
110400*
110500 CC310-SEMIMON-LOOP-STEP.
110600     MOVE WS-ADJ-START TO WS-CUR-START.
110700     PERFORM CC315-SEMIMON-CYCLE-END THRU CC315-EXIT.
110800     MOVE WS-CUR-START TO WS-TEMP-DATE-1.
110900     MOVE WS-CUR-END TO WS-TEMP-DATE-2.
111000     PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT.
111100     ADD WS-DAY-DIFF TO WS-TOTAL-DAYS.
111200     MOVE WS-CUR-END TO WS-WORK-DATE-A.
111300     MOVE 1 TO WS-ADD-N.
111400     PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
111500     MOVE WS-WORK-DATE-A TO WS-ADJ-START.
111600     IF WS-MORE-GEN-COUNT < MORE-PERIODS
111700             AND WS-TOTAL-DAYS >= WS-DAYS-TO-DEADLINE
111800             AND NOT (WS-EXEMPT-DEADLINE >= WS-CUR-START
111900                  AND WS-EXEMPT-DEADLINE <= WS-CUR-END)
112000         PERFORM CC120-APPEND-MORE THRU CC120-EXIT
112100         ADD 1 TO WS-MORE-GEN-COUNT
112200     ELSE
112300         PERFORM CC130-APPEND-PAY THRU CC130-EXIT
112400     END-IF.
112500 CC310-EXIT.
112600     EXIT.
112700*
112800* CC350 - U8's SEMI-MONTHLY STUB RULE.  IF END-OF-EMPLOY
112900* LANDS EXACTLY ON A CYCLE-START DAY (1ST OR 16TH) THE
113000* STUB IS A ONE-DAY PERIOD; OTHERWISE THE STUB RUNS FROM
113100* WHICHEVER CYCLE-START DAY BEGAN THE HALF-MONTH
113200* END-OF-EMPLOY FALLS IN, THROUGH END-OF-EMPLOY ITSELF.
113300*
113400 CC350-STUB-SEMIMON.
113500     MOVE END-OF-EMPLOY TO WS-WORK-DATE-A.
113600     IF WS-WDA-DD = 1 OR WS-WDA-DD = 16
113700         MOVE END-OF-EMPLOY TO WS-STUB-START
113800     ELSE
113900         IF WS-WDA-DD < 16
114000             MOVE 1 TO WS-WDA-DD
114100         ELSE
114200             MOVE 16 TO WS-WDA-DD
114300         END-IF
114400         MOVE WS-WORK-DATE-A TO WS-STUB-START
114500     END-IF.
114600     MOVE END-OF-EMPLOY TO WS-STUB-END.
114700 CC350-EXIT.
114800     EXIT.
114900*
115000*****************************************************
115100* CC400-CC465 - U6 PERIOD-GEN-FORTNIGHT.  UNLIKE THE
115200* OTHER FOUR GENERATORS, THE FORTNIGHTLY SCHEDULE IS
115300* NOT ANCHORED TO THE EMPLOYEE AT ALL - IT IS ANCHORED
115400* TO THE EMPLOYER'S FNIGHT-START DATE, WHICH MUST BE
115500* ROLLED BACKWARD (CC410) IN 14-DAY STEPS UNTIL IT
115600* LANDS ON OR BEFORE THE EMPLOYEE'S ADJUSTED START, SO
115700* EVERY EMPLOYEE UNDER THE SAME EMPLOYER SHARES THE
115800* SAME 14-DAY CYCLE BOUNDARIES REGARDLESS OF HIRE DATE.
115900* IF THE ADJUSTED START HAPPENS TO LAND EXACTLY ON AN
116000* ANCHOR BOUNDARY THE FIRST CYCLE IS A ONE-DAY STUB;
116100* OTHERWISE CC420 WALKS FULL FORTNIGHTS FORWARD FROM
116200* THE ANCHOR (TRIMMING THE FIRST ONE TO START ON THE
116300* ACTUAL HIRE DATE) UNTIL THE ENROLMENT DEADLINE IS
116400* COVERED.  MORE-PERIODS ARE THEN APPENDED (CC430) AS
116500* ADDITIONAL FULL FORTNIGHTS PAST THAT POINT.
116600*****************************************************
116700*
116800 CC400-GEN-FORTNIGHT.
116900*
117000* THE SCHEDULE CANNOT START BEFORE THE LATER OF THE
117100* HIRE DATE AND THE 18TH BIRTHDAY (SAME RULE AS THE
117200* OTHER FOUR GENERATORS, EXPRESSED HERE VIA AA160
117300* RATHER THAN THE CC205/CC305/CC505-STYLE IF-TEST SINCE
117400* THERE IS NO MONTH-BOUNDARY SNAPPING TO DO FIRST).
117500*
117600     MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-1.
117700     MOVE WS-BIRTH-18 TO WS-TEMP-DATE-2.
117800     PERFORM AA160-LARGER-DATE THRU AA160-EXIT.
117900     MOVE WS-TEMP-DATE-3 TO WS-ADJ-START.
118000     MOVE FNIGHT-START TO WS-ANCHOR-DATE.
118100     PERFORM CC410-ROLL-ANCHOR-BACK THRU CC410-EXIT
118200         UNTIL WS-ANCHOR-DATE <= WS-ADJ-START.
118300     MOVE ZERO TO WS-MORE-GEN-COUNT.
118400     IF WS-ANCHOR-DATE = WS-ADJ-START
118500         MOVE WS-ADJ-START TO WS-CUR-START
118600         MOVE WS-ANCHOR-DATE TO WS-CUR-END
118700         PERFORM CC130-APPEND-PAY THRU CC130-EXIT
118800     ELSE
118900         MOVE WS-ANCHOR-DATE TO WS-CUR-START
119000         MOVE WS-ANCHOR-DATE TO WS-CUR-END
119100         PERFORM CC420-FNIGHT-LOOP-STEP THRU CC420-EXIT
119200             UNTIL WS-CUR-END >= WS-ENROL-DEADLINE
119300     END-IF.
119400*
119500* MORE-PERIODS FOR THE FORTNIGHTLY SCHEDULE ARE A
119600* STRAIGHT COUNTED LOOP OF MORE-PERIODS FULL FORTNIGHTS
119700* - THERE IS NO EXEMPTION-WINDOW OVERLAP TEST HERE (U6
119800* DOES NOT CARRY ONE) THE WAY CC210/CC310/CC510 DO.
119900*
120000     PERFORM CC430-FNIGHT-APPEND-MORE THRU CC430-EXIT
120100         VARYING WS-SCAN-SUB FROM 1 BY 1
120200         UNTIL WS-SCAN-SUB > MORE-PERIODS.
120300 CC400-EXIT.
120400     EXIT.
120500*
120600* CC410 - STEP THE EMPLOYER'S FORTNIGHT ANCHOR BACK ONE
120700* 14-DAY CYCLE.  CALLED REPEATEDLY BY CC400 AND CC460
120800* UNTIL THE ANCHOR REACHES OR PASSES THE TARGET DATE.
120900*
121000 CC410-ROLL-ANCHOR-BACK.
121100     MOVE WS-ANCHOR-DATE TO WS-WORK-DATE-A.
121200     MOVE 14 TO WS-ADD-N.
121300     PERFORM AA118-SUBTRACT-DAYS THRU AA118-EXIT.
121400     MOVE WS-WORK-DATE-A TO WS-ANCHOR-DATE.
121500 CC410-EXIT.
121600     EXIT.
121700*
121800* CC420 - ONE FORTNIGHT CYCLE STEP ON THE EMPLOYER'S
121900* ANCHOR GRID.  IF THIS IS THE EMPLOYEE'S VERY FIRST
122000* CYCLE AND THE HIRE DATE FALLS AFTER THE ANCHOR, THE
122100* CYCLE START IS TRIMMED FORWARD TO THE ACTUAL HIRE
122200* DATE SO THE EMPLOYEE IS NOT CREDITED CONTRIBUTION DAYS
122300* BEFORE THEY WERE EMPLOYED.  THE TRAILING IF HANDLES
122400* THE HOLIDAY-ON-DEADLINE EDGE CASE FIXED 02/22/09 BELOW
122500* (AA210) - WHEN THE CYCLE THAT WOULD OTHERWISE END
122600* EXACTLY ON THE ENROLMENT DEADLINE ENDS ON A HOLIDAY,
122700* AN EXTRA FULL FORTNIGHT IS APPENDED SO THE DEADLINE
122800* ITSELF IS STILL COVERED BY AN ORDINARY PAY PERIOD.
122900*
123000 CC420-FNIGHT-LOOP-STEP.
123100     MOVE WS-CUR-START TO WS-WORK-DATE-A.
123200     MOVE 13 TO WS-ADD-N.
123300     PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
123400     MOVE WS-WORK-DATE-A TO WS-CUR-END.
123500     IF WS-PAY-COUNT = 0 AND DATE-OF-EMPLOY >= WS-ANCHOR-DATE
123600         MOVE DATE-OF-EMPLOY TO WS-CUR-START
123700     END-IF.
123800     PERFORM CC130-APPEND-PAY THRU CC130-EXIT.
123900     MOVE WS-CUR-END TO WS-WORK-DATE-A.
124000     MOVE 1 TO WS-ADD-N.
124100     PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
124200     MOVE WS-WORK-DATE-A TO WS-CUR-START.
124300     IF WS-CUR-END = WS-ENROL-DEADLINE
124400         MOVE WS-ENROL-DEADLINE TO WS-TEMP-DATE-3
124500         PERFORM AA210-IS-HOLIDAY THRU AA210-EXIT
124600         IF WS-DATE-IS-HOLIDAY
124700             MOVE WS-CUR-START TO WS-WORK-DATE-A
124800             MOVE 13 TO WS-ADD-N
124900             PERFORM AA110-ADD-DAYS THRU AA110-EXIT
125000             MOVE WS-WORK-DATE-A TO WS-CUR-END
125100             PERFORM CC130-APPEND-PAY THRU CC130-EXIT
125200             MOVE WS-CUR-END TO WS-WORK-DATE-A
125300             MOVE 1 TO WS-ADD-N
125400             PERFORM AA110-ADD-DAYS THRU AA110-EXIT
125500             MOVE WS-WORK-DATE-A TO WS-CUR-START
125600         END-IF
125700     END-IF.
125800 CC420-EXIT.
125900     EXIT.
126000*
126100* CC430 - APPEND ONE MORE-PERIOD FORTNIGHT, THEN ADVANCE
126200* WS-CUR-START/END TO THE NEXT FORTNIGHT FOR THE NEXT
126300* ITERATION OF THE VARYING LOOP IN CC400.
126400*
126500 CC430-FNIGHT-APPEND-MORE.
126600     MOVE WS-CUR-START TO WS-WORK-DATE-A.
126700     MOVE 13 TO WS-ADD-N.
126800     PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
126900     MOVE WS-WORK-DATE-A TO WS-CUR-END.
127000     PERFORM CC120-APPEND-MORE THRU CC120-EXIT.
127100     MOVE WS-CUR-END TO WS-WORK-DATE-A.
127200     MOVE 1 TO WS-ADD-N.
127300     PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
127400     MOVE WS-WORK-DATE-A TO WS-CUR-START.
127500 CC430-EXIT.
127600     EXIT.
127700*
127800*****************************************************
127900* CC460/CC465 - U8's FORTNIGHTLY STUB RULE.  ROLL THE
128000* EMPLOYER'S ANCHOR BACK (CC410) UNTIL IT IS AT OR
128100* BEFORE END-OF-EMPLOY, THEN WALK IT FORWARD FORTNIGHT
128200* BY FORTNIGHT (CC465) UNTIL THE CYCLE THAT WOULD COME
128300* AFTER IT WOULD OVERSHOOT END-OF-EMPLOY - THAT LAST
128400* ANCHOR IS THE STUB'S START, AND END-OF-EMPLOY ITSELF
128500* IS THE STUB'S END.  09/02/22 SGN - CC460/CC465
128600* CORRECTED - WAS ROLLING THE ANCHOR THE WRONG DIRECTION
128700* WHEN END-OF-EMPLOY FELL EXACTLY ON A CYCLE BOUNDARY,
128800* TICKET P-189, PRODUCING A ONE-DAY-SHORT FINAL STUB.
128900*****************************************************
129000*
129100 CC460-STUB-FORTNIGHT.
129200     MOVE FNIGHT-START TO WS-ANCHOR-DATE.
129300     PERFORM CC410-ROLL-ANCHOR-BACK THRU CC410-EXIT
129400         UNTIL WS-ANCHOR-DATE <= END-OF-EMPLOY.
129500     MOVE WS-ANCHOR-DATE TO WS-WORK-DATE-A.
129600     MOVE 13 TO WS-ADD-N.
129700     PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
129800     MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-3.
129900     PERFORM CC465-ROLL-ANCHOR-FORWARD THRU CC465-EXIT
130000         UNTIL WS-TEMP-DATE-3 >= END-OF-EMPLOY.
130100     MOVE WS-ANCHOR-DATE TO WS-STUB-START.
130200     MOVE END-OF-EMPLOY TO WS-STUB-END.
130300 CC460-EXIT.
130400     EXIT.
130500*
130600* CC465 - STEP THE ANCHOR ONE FORTNIGHT FORWARD AND
130700* RECOMPUTE WS-TEMP-DATE-3 AS THAT CYCLE'S END, SO THE
130800* UNTIL TEST IN CC460 CAN TELL WHEN TO STOP.
130900*
131000 CC465-ROLL-ANCHOR-FORWARD.
131100     MOVE WS-ANCHOR-DATE TO WS-WORK-DATE-A.
131200     MOVE 14 TO WS-ADD-N.
131300     PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
131400     MOVE WS-WORK-DATE-A TO WS-ANCHOR-DATE.
131500     MOVE WS-ANCHOR-DATE TO WS-WORK-DATE-A.
131600     MOVE 13 TO WS-ADD-N.
131700     PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
131800     MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-3.
131900 CC465-EXIT.
132000     EXIT.
132100*
132200*****************************************************
132300* CC500-CC555 - U7 PERIOD-GEN-WEEKLY.  WEEKLY-CYCLE
132400* (1=MONDAY ... 7=SUNDAY) NAMES THE WEEKDAY THE PAY
132500* WEEK ENDS ON; CYCLE START IS ALWAYS THE DAY AFTER THE
132600* PRIOR CYCLE'S END, SO THE ONLY REAL WORK IS FINDING
132700* THE NEXT OCCURRENCE OF THAT WEEKDAY (AA190, VIA
132800* CC515).  THE BIRTHDAY ADJUSTMENT (CC505) HAS TO WORK
132900* BACKWARD FROM THE 18TH-BIRTHDAY WEEK RATHER THAN
133000* FORWARD FROM IT, SINCE THE FIRST CYCLE MUST BE THE ONE
133100* THAT *CONTAINS* THE BIRTHDAY, NOT THE ONE AFTER.
133200*****************************************************
133300*
133400 CC500-GEN-WEEKLY.
133500     MOVE DATE-OF-EMPLOY TO WS-ADJ-START.
133600     MOVE ZERO TO WS-TOTAL-DAYS.
133700     MOVE ZERO TO WS-MORE-GEN-COUNT.
133800     PERFORM CC505-WEEKLY-BIRTHDAY-ADJ THRU CC505-EXIT.
133900*
134000* SAME DEADLINE DAY-COUNT / MORE-PERIOD LOOP SHAPE AS
134100* THE OTHER DEADLINE-DRIVEN GENERATORS (CC200, CC300) -
134200* SEE THEIR HEADER COMMENTS FOR THE REASONING.
134300*
134400     MOVE WS-ADJ-START TO WS-TEMP-DATE-1.
134500     MOVE WS-EXEMPT-DEADLINE TO WS-TEMP-DATE-2.
134600     PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT.
134700     MOVE WS-DAY-DIFF TO WS-DAYS-TO-DEADLINE.
134800     PERFORM CC510-WEEKLY-LOOP-STEP THRU CC510-EXIT
134900         UNTIL WS-MORE-GEN-COUNT >= MORE-PERIODS
135000            AND WS-TOTAL-DAYS >= WS-DAYS-TO-DEADLINE.
135100 CC500-EXIT.
135200     EXIT.
135300*
135400* CC505 - WEEKLY BIRTHDAY ADJUSTMENT.  BACK UP 7 DAYS
135500* FROM THE 18TH BIRTHDAY, THEN RUN AA190 FORWARD TO THE
135600* NEXT WEEKLY-CYCLE WEEKDAY - THAT LANDS ON THE END OF
135700* THE CYCLE WEEK THE BIRTHDAY FALLS WITHIN (NOT THE
135800* FOLLOWING WEEK), WHICH IS WHAT MAKES THE BACK-UP-7
135900* TRICK WORK.  THE LARGER-DATE CALL THEN GUARDS AGAINST
136000* AN EMPLOYEE HIRED WELL PAST THEIR 18TH BIRTHDAY.
136100*
136200 CC505-WEEKLY-BIRTHDAY-ADJ.
136300     IF WS-BIRTH-18 > WS-ADJ-START
136400         MOVE WS-BIRTH-18 TO WS-WORK-DATE-A
136500         MOVE 7 TO WS-ADD-N
136600         PERFORM AA118-SUBTRACT-DAYS THRU AA118-EXIT
136700         MOVE WS-WORK-DATE-A TO WS-TEMP-DATE-1
136800         MOVE WEEKLY-CYCLE TO WS-NDW-TARGET
136900         PERFORM AA190-NEXT-DATE-BY-WEEKDAY THRU AA190-EXIT
137000         MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-1
137100         MOVE WS-TEMP-DATE-3 TO WS-TEMP-DATE-2
137200         PERFORM AA160-LARGER-DATE THRU AA160-EXIT
137300         IF WS-TEMP-DATE-3 > WS-ADJ-START
137400             MOVE WS-TEMP-DATE-3 TO WS-TEMP-DATE-1
137500             MOVE WS-ADJ-START TO WS-TEMP-DATE-2
137600             PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT
137700             ADD WS-DAY-DIFF TO WS-TOTAL-DAYS
137800         END-IF
137900         MOVE WS-TEMP-DATE-3 TO WS-ADJ-START
138000     END-IF.
138100 CC505-EXIT.
138200     EXIT.
138300*
138400* CC515 - WEEKLY CYCLE END: THE NEXT OCCURRENCE OF
138500* WEEKLY-CYCLE'S WEEKDAY ON OR AFTER THE CYCLE START,
138600* VIA THE AA190 PRIMITIVE SHARED WITH CC505 ABOVE.
138700*
138800 CC515-WEEKLY-CYCLE-END.
138900     MOVE WS-CUR-START TO WS-TEMP-DATE-1.
139000     MOVE WEEKLY-CYCLE TO WS-NDW-TARGET.
139100     PERFORM AA190-NEXT-DATE-BY-WEEKDAY THRU AA190-EXIT.
139200     MOVE WS-TEMP-DATE-3 TO WS-CUR-END.
139300 CC515-EXIT.
139400     EXIT.
139500*
139600* CC510 - ONE WEEKLY CYCLE STEP.  SAME OVERALL PATTERN
139700* AS CC210/CC310 - SEE CC210's COMMENTS FOR THE
139800* MORE-PERIOD-VERSUS-ORDINARY-PERIOD TEST.
139900*
140000 CC510-WEEKLY-LOOP-STEP.
140100     MOVE WS-ADJ-START TO WS-CUR-START.
140200     PERFORM CC515-WEEKLY-CYCLE-END THRU CC515-EXIT.
140300     MOVE WS-CUR-START TO WS-TEMP-DATE-1.
140400     MOVE WS-CUR-END TO WS-TEMP-DATE-2.
140500     PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT.
140600     ADD WS-DAY-DIFF TO WS-TOTAL-DAYS.
140700     MOVE WS-CUR-END TO WS-WORK-DATE-A.
140800     MOVE 1 TO WS-ADD-N.
140900     PERFORM AA110-ADD-DAYS THRU AA110-EXIT.
141000     MOVE WS-WORK-DATE-A TO WS-ADJ-START.
141100     IF WS-MORE-GEN-COUNT < MORE-PERIODS
141200             AND WS-TOTAL-DAYS >= WS-DAYS-TO-DEADLINE
141300             AND NOT (WS-EXEMPT-DEADLINE >= WS-CUR-START
141400                  AND WS-EXEMPT-DEADLINE <= WS-CUR-END)
141500         PERFORM CC120-APPEND-MORE THRU CC120-EXIT
141600         ADD 1 TO WS-MORE-GEN-COUNT
141700     ELSE
141800         PERFORM CC130-APPEND-PAY THRU CC130-EXIT
141900     END-IF.
142000 CC510-EXIT.
142100     EXIT.
142200*
142300* CC550/CC555 - U8's WEEKLY STUB RULE.  THE STUB RUNS
142400* FROM THE DAY AFTER THE PRECEDING WEEKLY-CYCLE WEEKDAY
142500* THROUGH END-OF-EMPLOY, SO THE START IS FOUND BY
142600* STEPPING BACKWARD ONE DAY AT A TIME (CC555) FROM
142700* END-OF-EMPLOY UNTIL LANDING ON THE WEEKDAY IMMEDIATELY
142800* AFTER WEEKLY-CYCLE'S WEEKDAY (WS-NDW-TARGET, WRAPPED
142900* FROM 7 BACK TO 1 FOR A SUNDAY CYCLE).
143000*
143100 CC550-STUB-WEEKLY.
143200     IF WEEKLY-CYCLE = 7
143300         MOVE 1 TO WS-NDW-TARGET
143400     ELSE
143500         COMPUTE WS-NDW-TARGET = WEEKLY-CYCLE + 1
143600     END-IF.
143700     MOVE END-OF-EMPLOY TO WS-STUB-START.
143800     MOVE END-OF-EMPLOY TO WS-DC-DATE.
143900     PERFORM AA135-DAY-OF-WEEK-OF THRU AA135-EXIT.
144000     PERFORM CC555-WEEKLY-STUB-BACK THRU CC555-EXIT
144100         UNTIL WS-DAY-OF-WEEK = WS-NDW-TARGET.
144200     MOVE END-OF-EMPLOY TO WS-STUB-END.
144300 CC550-EXIT.
144400     EXIT.
144500*
144600 CC555-WEEKLY-STUB-BACK.
144700     MOVE WS-STUB-START TO WS-WORK-DATE-A.
144800     MOVE 1 TO WS-ADD-N.
144900     PERFORM AA119-SUBTRACT-ONE-DAY THRU AA119-EXIT.
145000     MOVE WS-WORK-DATE-A TO WS-STUB-START.
145100     MOVE WS-STUB-START TO WS-DC-DATE.
145200     PERFORM AA135-DAY-OF-WEEK-OF THRU AA135-EXIT.
145300 CC555-EXIT.
145400     EXIT.
145500*
145600*****************************************************
145700*  DD000 SERIES - U8 PERIOD-RECTIFY                  *
145800*****************************************************
145900*
146000* 17/06/05 DWP - SCANS THE MORE LIST FROM THE TOP DOWN
146100* FOR THE FIRST PERIOD THAT STRICTLY STRADDLES THE
146200* LEAVING DATE, TRUNCATES THE LIST THERE AND REPLACES
146300* THE TAIL WITH THE FREQUENCY STUB.  IF NOTHING
146400* STRADDLES (LEAVER RAN PAST THE WHOLE SCHEDULE) THE
146500* WHOLE MORE LIST IS DROPPED - THIS IS A KNOWN QUIRK
146600* CARRIED FORWARD FROM THE ORIGINAL LOGIC, NOT A BUG.
146700*
146800 DD000-RECTIFY-SCHEDULE.
146900     MOVE ZERO TO WS-RECTIFY-IDX.
147000     PERFORM DD010-SCAN-MORE-FOR-EOE THRU DD010-EXIT
147100         VARYING WS-SCAN-SUB FROM WS-MORE-COUNT BY -1
147200         UNTIL WS-SCAN-SUB < 1 OR WS-RECTIFY-IDX > ZERO.
147300     IF WS-RECTIFY-IDX > ZERO
147400         COMPUTE WS-MORE-COUNT = WS-RECTIFY-IDX - 1
147500     ELSE
147600         MOVE ZERO TO WS-MORE-COUNT
147700     END-IF.
147800     PERFORM DD100-STUB-DISPATCH THRU DD100-EXIT.
147900     ADD 1 TO WS-MORE-COUNT.
148000     SET WS-MORE-IDX TO WS-MORE-COUNT.
148100     MOVE WS-STUB-START TO WS-MORE-START (WS-MORE-IDX).
148200     MOVE WS-STUB-END TO WS-MORE-END (WS-MORE-IDX).
148300 DD000-EXIT.
148400     EXIT.
148500*
148600 DD010-SCAN-MORE-FOR-EOE.
148700     SET WS-MORE-IDX TO WS-SCAN-SUB.
148800     IF WS-MORE-START (WS-MORE-IDX) < END-OF-EMPLOY
148900             AND WS-MORE-END (WS-MORE-IDX) > END-OF-EMPLOY
149000         MOVE WS-SCAN-SUB TO WS-RECTIFY-IDX
149100     END-IF.
149200 DD010-EXIT.
149300     EXIT.
149400*
149500 DD100-STUB-DISPATCH.
149600     EVALUATE TRUE
149700         WHEN FREQ-CAL-MONTH
149800             PERFORM CC150-STUB-MONTHLY THRU CC150-EXIT
149900         WHEN FREQ-NONCAL-MONTH
150000             PERFORM CC250-STUB-NONCAL THRU CC250-EXIT
150100         WHEN FREQ-SEMI-MONTHLY
150200             PERFORM CC350-STUB-SEMIMON THRU CC350-EXIT
150300         WHEN FREQ-FORTNIGHTLY
150400             PERFORM CC460-STUB-FORTNIGHT THRU CC460-EXIT
150500         WHEN FREQ-WEEKLY
150600             PERFORM CC550-STUB-WEEKLY THRU CC550-EXIT
150700     END-EVALUATE.
150800 DD100-EXIT.
150900     EXIT.
151000*
151100*****************************************************
151200*  EE000 SERIES - U9 PERIOD-VALIDATE                 *
151300*****************************************************
151400*
151500* EE000 - U9 PERIOD-VALIDATE, THE INPUT-PRECONDITION HALF.
151600* CHECKED ONCE PER REQUEST BEFORE BB100/CC000 TOUCH IT -
151700* A BAD FREQUENCY-SPECIFIC FIELD HERE WOULD OTHERWISE
151800* SEND THE GENERATORS INTO NONSENSE DATE ARITHMETIC.
151900* 02/11/07 PFL - REWRITTEN AS A GO-TO SHORT-CIRCUIT CHAIN,
152000* BUREAU STYLE - THE FIRST FAILING CHECK DROPS STRAIGHT TO
152100* EE000-EXIT WITH WRL-TEXT ALREADY SET, SO THE CALLER
152200* NEVER SEES A CHECK OVERWRITE AN EARLIER ONE'S MESSAGE.
152300*
152400 EE000-VALIDATE-REQUEST.
152500     MOVE "Y" TO WS-VALID-SWITCH.
152600     MOVE SPACES TO WRL-TEXT.
152700     MOVE EMP-ID TO WRL-EMP-ID.
152800*
152900* NO EMPLOYEE CAN BE BORN AFTER TODAY'S RUN DATE - CATCHES
153000* A TRANSPOSED CCYYMMDD ON THE INCOMING FEED.
153100*
153200     IF DATE-OF-BIRTH > WS-RUN-DATE
153300         MOVE "N" TO WS-VALID-SWITCH
153400         MOVE "DATE OF BIRTH IS IN THE FUTURE" TO WRL-TEXT
153500         GO TO EE000-EXIT
153600     END-IF.
153700*
153800* NON-CAL-MONTH REQUESTS MUST CARRY A VALID DAY-OF-MONTH
153900* CYCLE START (1-31) - NONCAL-START-DAY DRIVES CC200/CC205/
154000* CC215/CC250 BELOW AND AN OUT-OF-RANGE VALUE WOULD MOVE
154100* AN ILLEGAL DAY NUMBER INTO A WORKING DATE.
154200*
154300     IF FREQ-NONCAL-MONTH
154400         IF NONCAL-START-DAY < 1 OR NONCAL-START-DAY > 31
154500             MOVE "N" TO WS-VALID-SWITCH
154600             MOVE "NON-CAL START DAY OUT OF RANGE" TO WRL-TEXT
154700             GO TO EE000-EXIT
154800         END-IF
154900     END-IF.
155000*
155100* FORTNIGHTLY REQUESTS MUST CARRY THE EMPLOYER'S 14-DAY
155200* CYCLE ANCHOR DATE (FNIGHT-START) - CC400/CC410 ROLL THIS
155300* BACK TO FIND THE CYCLE CONTAINING DATE-OF-EMPLOY AND
155400* CANNOT DO SO FROM A ZERO DATE.
155500*
155600     IF FREQ-FORTNIGHTLY
155700         IF FNIGHT-START = ZERO
155800             MOVE "N" TO WS-VALID-SWITCH
155900             MOVE "FORTNIGHT ANCHOR DATE MISSING" TO WRL-TEXT
156000             GO TO EE000-EXIT
156100         END-IF
156200     END-IF.
156300*
156400* WEEKLY REQUESTS MUST CARRY A VALID PAY-WEEK CYCLE DAY
156500* (1=MONDAY..7=SUNDAY) - FEEDS WS-NDW-TARGET AT CC505/
156600* CC515/CC550.
156700*
156800     IF FREQ-WEEKLY
156900         IF WEEKLY-CYCLE < 1 OR WEEKLY-CYCLE > 7
157000             MOVE "N" TO WS-VALID-SWITCH
157100             MOVE "WEEKLY CYCLE DAY OUT OF RANGE" TO WRL-TEXT
157200             GO TO EE000-EXIT
157300         END-IF
157400     END-IF.
157500*
157600* MORE-PERIODS IS OPTIONAL (ZERO MEANS "NO MORE PERIODS
157700* REQUESTED") BUT WHEN PRESENT MUST BE A SANE COUNT - THE
157800* SALARY-TABLE IN FDMPFREQ ONLY HOLDS 24 ENTRIES.
157900*
158000     IF MORE-PERIODS NOT = ZERO
158100         IF MORE-PERIODS < 1 OR MORE-PERIODS > 30
158200             MOVE "N" TO WS-VALID-SWITCH
158300             MOVE "MORE-PERIODS OUT OF RANGE" TO WRL-TEXT
158400             GO TO EE000-EXIT
158500         END-IF
158600     END-IF.
158700 EE000-EXIT.
158800     EXIT.
158900*
159000* 02/11/07 PFL - EE050 ADDED AFTER BAD SALARY-COUNT
159100* VALUES WERE GETTING THROUGH TO THE AMOUNT CALCULATION
159200* UNCHECKED.
159300*
159400 EE050-VALIDATE-SALARY-COUNT.
159500     COMPUTE WS-COMBINED-COUNT = WS-PAY-COUNT + WS-MORE-COUNT.
159600     IF SALARY-COUNT NOT = WS-COMBINED-COUNT
159700         MOVE "N" TO WS-VALID-SWITCH
159800         MOVE "SALARY COUNT DOES NOT MATCH SCHEDULE"
159900             TO WRL-TEXT
160000         MOVE EMP-ID TO WRL-EMP-ID
160100     END-IF.
160200 EE050-EXIT.
160300     EXIT.
160400*
160500* 19/08/13 PFL - EE100 STRUCTURAL CHECK, NON-STRICT -
160600* A GAP OR OVERLAP PRINTS A WARNING BUT DOES NOT STOP
160700* THE EMPLOYEE BEING PROCESSED.
160800*
160900 EE100-VALIDATE-SCHEDULE.
161000     MOVE "N" TO WS-SCHED-WARN-SWITCH.
161100     IF WS-PAY-COUNT > ZERO
161200         PERFORM EE110-CHECK-ONE-PAY THRU EE110-EXIT
161300             VARYING WS-SCAN-SUB FROM 1 BY 1
161400             UNTIL WS-SCAN-SUB > WS-PAY-COUNT
161500     END-IF.
161600     IF WS-MORE-COUNT > ZERO
161700         PERFORM EE120-CHECK-ONE-MORE THRU EE120-EXIT
161800             VARYING WS-SCAN-SUB FROM 1 BY 1
161900             UNTIL WS-SCAN-SUB > WS-MORE-COUNT
162000     END-IF.
162100 EE100-EXIT.
162200     EXIT.
162300*
162400* EE110 - ONE PAY-TABLE ENTRY'S STRUCTURAL CHECK, CALLED
162500* ONCE PER OCCURRENCE BY THE EE100 VARYING LOOP ABOVE.
162600* TWO INDEPENDENT TESTS, EITHER ONE TRIPS THE WARNING
162700* SWITCH BUT NEITHER STOPS THE SCAN: (1) THE ENTRY'S OWN
162800* START IS AFTER ITS OWN END (A GENERATOR DEFECT), AND
162900* (2) THIS ENTRY DOES NOT BEGIN THE DAY AFTER THE
163000* PREVIOUS ENTRY ENDED (A GAP OR OVERLAP BETWEEN
163100* CONSECUTIVE CYCLES).  THE SECOND TEST IS SKIPPED ON
163200* THE FIRST OCCURRENCE SINCE THERE IS NO PRIOR ENTRY.
163300*
163400 EE110-CHECK-ONE-PAY.
163500     SET WS-PAY-IDX TO WS-SCAN-SUB.
163600     IF WS-PAY-START (WS-PAY-IDX) > WS-PAY-END (WS-PAY-IDX)
163700         MOVE "Y" TO WS-SCHED-WARN-SWITCH
163800         PERFORM HH910-PRINT-WARNING THRU HH910-EXIT
163900     END-IF.
164000     IF WS-SCAN-SUB > 1
164100         IF WS-PAY-START (WS-PAY-IDX) NOT =
164200                 WS-PAY-END (WS-PAY-IDX - 1) + 1
164300             MOVE "Y" TO WS-SCHED-WARN-SWITCH
164400             PERFORM HH910-PRINT-WARNING THRU HH910-EXIT
164500         END-IF
164600     END-IF.
164700 EE110-EXIT.
164800     EXIT.
164900*
165000* EE120 - THE SAME STRUCTURAL CHECK AS EE110, RUN
165100* AGAINST THE MORE-CONTRIBUTION TABLE INSTEAD OF THE
165200* ORDINARY PAY TABLE - KEPT AS A SEPARATE PARAGRAPH
165300* RATHER THAN A SHARED ONE BECAUSE THE TWO TABLES ARE
165400* DISTINCT OCCURS AREAS WITH THEIR OWN SUBSCRIPTS.
165500*
165600 EE120-CHECK-ONE-MORE.
165700     SET WS-MORE-IDX TO WS-SCAN-SUB.
165800     IF WS-MORE-START (WS-MORE-IDX) > WS-MORE-END (WS-MORE-IDX)
165900         MOVE "Y" TO WS-SCHED-WARN-SWITCH
166000         PERFORM HH910-PRINT-WARNING THRU HH910-EXIT
166100     END-IF.
166200     IF WS-SCAN-SUB > 1
166300         IF WS-MORE-START (WS-MORE-IDX) NOT =
166400                 WS-MORE-END (WS-MORE-IDX - 1) + 1
166500             MOVE "Y" TO WS-SCHED-WARN-SWITCH
166600             PERFORM HH910-PRINT-WARNING THRU HH910-EXIT
166700         END-IF
166800     END-IF.
166900 EE120-EXIT.
167000     EXIT.
167100*
167200*****************************************************
167300*  FF000 SERIES - U10 CONTR-DAYS, RESULT WRITE        *
167400*  WALKS THE FINISHED PAY AND MORE TABLES IN ORDER,     *
167500*  RENUMBERING BOTH INTO ONE CONTINUOUS PERIOD-SEQUENCE *
167600*  (WS-PERIOD-SUB) THAT ALSO KEYS THE SALARY-TABLE       *
167700*  OCCURRENCE FOR THAT PERIOD, THEN WRITES ONE MPF-RES   *
167800*  RECORD PER PERIOD AND ROLLS UP THE EMPLOYEE/GRAND     *
167900*  TOTALS USED BY THE HH060/ZZ900 REPORT PARAGRAPHS.     *
168000*****************************************************
168100*
168200 FF000-COMPUTE-AND-WRITE.
168300     MOVE ZERO TO WS-ER-COUNT.
168400     MOVE ZERO TO WS-PERIOD-SUB.
168500     MOVE ZERO TO WS-EMP-PERIOD-COUNT.
168600     MOVE ZERO TO WS-EMP-AMOUNT.
168700     IF WS-PAY-COUNT > ZERO
168800         PERFORM FF010-PROCESS-ONE-PAY THRU FF010-EXIT
168900             VARYING WS-SCAN-SUB FROM 1 BY 1
169000             UNTIL WS-SCAN-SUB > WS-PAY-COUNT
169100     END-IF.
169200*
169300* MORE-CONTRIBUTION PERIODS ARE ALWAYS WRITTEN AFTER
169400* ALL ORDINARY PAY PERIODS, REGARDLESS OF DATE ORDER -
169500* THIS MATCHES THE ORDER THE GENERATORS BUILD THE TWO
169600* TABLES IN, AND THE SALARY-TABLE ENTRIES SUPPLIED BY
169700* THE INPUT RECORD ARE EXPECTED IN THAT SAME ORDER.
169800*
169900     IF WS-MORE-COUNT > ZERO
170000         PERFORM FF020-PROCESS-ONE-MORE THRU FF020-EXIT
170100             VARYING WS-SCAN-SUB FROM 1 BY 1
170200             UNTIL WS-SCAN-SUB > WS-MORE-COUNT
170300     END-IF.
170400 FF000-EXIT.
170500     EXIT.
170600*
170700* FF010 - ONE ORDINARY PAY-TABLE ENTRY.  RES-PERIOD-KIND
170800* "PAY " AND THE AFTER-EXEMPT SWITCH "N" MARK THIS AS A
170900* NORMAL CONTRIBUTION PERIOD FOR GG000's RATE LOOKUP.
171000*
171100 FF010-PROCESS-ONE-PAY.
171200     SET WS-PAY-IDX TO WS-SCAN-SUB.
171300     ADD 1 TO WS-PERIOD-SUB.
171400     MOVE WS-PAY-START (WS-PAY-IDX) TO WS-CUR-START.
171500     MOVE WS-PAY-END (WS-PAY-IDX) TO WS-CUR-END.
171600     MOVE "PAY " TO RES-PERIOD-KIND.
171700     MOVE "N" TO WS-AFTER-EXEMPT-SWITCH.
171800     PERFORM FF100-BUILD-AND-WRITE-RESULT THRU FF100-EXIT.
171900 FF010-EXIT.
172000     EXIT.
172100*
172200* FF020 - ONE MORE-CONTRIBUTION-TABLE ENTRY.
172300* RES-PERIOD-KIND "MORE" AND THE AFTER-EXEMPT SWITCH "Y"
172400* FLAG THIS PERIOD AS PAST THE EMPLOYEE'S
172500* EXEMPT/ENROLMENT WINDOW, WHICH GG000 NEEDS TO KNOW
172600* SINCE U11's MIN-LEVY FLOOR DOES NOT APPLY TO THESE.
172700*
172800 FF020-PROCESS-ONE-MORE.
172900     SET WS-MORE-IDX TO WS-SCAN-SUB.
173000     ADD 1 TO WS-PERIOD-SUB.
173100     MOVE WS-MORE-START (WS-MORE-IDX) TO WS-CUR-START.
173200     MOVE WS-MORE-END (WS-MORE-IDX) TO WS-CUR-END.
173300     MOVE "MORE" TO RES-PERIOD-KIND.
173400     MOVE "Y" TO WS-AFTER-EXEMPT-SWITCH.
173500     PERFORM FF100-BUILD-AND-WRITE-RESULT THRU FF100-EXIT.
173600 FF020-EXIT.
173700     EXIT.
173800*
173900* FF100 - COMMON RESULT-RECORD BUILD/WRITE FOR BOTH
174000* FF010 AND FF020.  SALARY-TABLE (WS-PERIOD-SUB) ASSUMES
174100* THE INPUT RECORD SUPPLIED EXACTLY ONE SALARY ENTRY PER
174200* GENERATED PERIOD, IN PERIOD ORDER - EE050 ABOVE IS
174300* WHAT GUARANTEES THE COUNTS LINE UP BEFORE THIS
174400* PARAGRAPH EVER RUNS.  WS-ER-xxx (WS-ER-IDX) BUILDS THE
174500* PER-PERIOD TABLE THAT HH020/HH030 PRINT FROM LATER.
174600*
174700 FF100-BUILD-AND-WRITE-RESULT.
174800     MOVE EMP-ID TO RES-EMP-ID.
174900     MOVE WS-PERIOD-SUB TO RES-PERIOD-SEQ.
175000     MOVE WS-CUR-START TO RES-PERIOD-START.
175100     MOVE WS-CUR-END TO RES-PERIOD-END.
175200     MOVE SALARY-TABLE (WS-PERIOD-SUB) TO RES-SALARY.
175300     PERFORM FF200-CONTR-DAYS THRU FF200-EXIT.
175400     PERFORM GG000-CALC-AMOUNT THRU GG000-EXIT.
175500     WRITE RESULT-RECORD.
175600     ADD 1 TO WS-RESULTS-WRITTEN.
175700     ADD 1 TO WS-EMP-PERIOD-COUNT.
175800     ADD RES-AMOUNT TO WS-EMP-AMOUNT.
175900     ADD RES-AMOUNT TO WS-GRAND-AMOUNT.
176000     ADD 1 TO WS-ER-COUNT.
176100     SET WS-ER-IDX TO WS-PERIOD-SUB.
176200     MOVE RES-EE-DAYS TO WS-ER-EE-DAYS (WS-ER-IDX).
176300     MOVE RES-ER-DAYS TO WS-ER-ER-DAYS (WS-ER-IDX).
176400     MOVE RES-SALARY TO WS-ER-SALARY (WS-ER-IDX).
176500     MOVE RES-AMOUNT TO WS-ER-AMOUNT (WS-ER-IDX).
176600 FF100-EXIT.
176700     EXIT.
176800*
176900* FF200 - U10 CONTR-DAYS FOR THE PERIOD [WS-CUR-START,
177000* WS-CUR-END].  COMMENCE = LATER OF DATE-OF-EMPLOY AND
177100* THE PERIOD START.  ZERO FOR BOTH VIEWS ONCE THE 65TH
177200* BIRTHDAY HAS PASSED OR FALLS WITHIN THE PERIOD.
177300*
177400 FF200-CONTR-DAYS.
177500     MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-1.
177600     MOVE WS-CUR-START TO WS-TEMP-DATE-2.
177700     PERFORM AA160-LARGER-DATE THRU AA160-EXIT.
177800     MOVE WS-TEMP-DATE-3 TO WS-CANDIDATE.
177900     IF WS-CUR-END > WS-BIRTH-65
178000             OR (WS-BIRTH-65 >= WS-CUR-START
178100                 AND WS-BIRTH-65 <= WS-CUR-END)
178200         MOVE ZERO TO RES-EE-DAYS
178300         MOVE ZERO TO RES-ER-DAYS
178400     ELSE
178500         IF WS-CANDIDATE <= WS-CUR-END
178600             MOVE WS-CANDIDATE TO WS-TEMP-DATE-1
178700             MOVE WS-CUR-END TO WS-TEMP-DATE-2
178800             PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT
178900             MOVE WS-DAY-DIFF TO RES-EE-DAYS
179000             MOVE WS-DAY-DIFF TO RES-ER-DAYS
179100         ELSE
179200             MOVE ZERO TO RES-EE-DAYS
179300             MOVE WS-CUR-START TO WS-TEMP-DATE-1
179400             MOVE WS-CUR-END TO WS-TEMP-DATE-2
179500             PERFORM AA140-INCLUSIVE-DAY-COUNT THRU AA140-EXIT
179600             MOVE WS-DAY-DIFF TO RES-ER-DAYS
179700         END-IF
179800     END-IF.
179900 FF200-EXIT.
180000     EXIT.
180100*
180200*****************************************************
180300*  GG000 SERIES - U11 AMT-CALC.  TWO DISTINCT BASES,
180400*  PICKED BY WHETHER THIS EMPLOYEE'S CONTRIBUTION
180500*  FREQUENCY IS CALENDAR-MONTH OR NOT: THE MONTHLY BASE
180600*  (GG100) APPLIES THE MIN/MAX DIRECTLY TO THE PERIOD
180700*  SALARY FIGURE, WHILE EVERY OTHER FREQUENCY (GG200)
180800*  MUST FIRST PRORATE THE MIN/MAX DAILY FIGURE BY THE
180900*  ACTUAL CONTRIBUTION-DAY COUNT FOR THE PERIOD (FROM
181000*  FF200) BEFORE THE SAME MIN/MAX/RATE LOGIC APPLIES.
181100*  WS-PROD-4DEC IS COMP-3 WITH 4 DECIMAL PLACES; THE
181200*  MOVE TO RES-AMOUNT (2 DECIMALS) TRUNCATES RATHER THAN
181300*  ROUNDS, PER MPFA PRACTICE NOTE - DO NOT ADD ROUNDED
181400*  HERE.
181500*****************************************************
181600*
181700* 28/04/10 PFL - MIN/MAX LEVELS UPDATED PER MPFA
181800* NOTICE.  03/03/16 SGN - REVISED AGAIN, SAME NOTICE
181900* SERIES.  SEE WSMPFCON FOR THE CURRENT FIGURES.
182000*
182100 GG000-CALC-AMOUNT.
182200     IF FREQ-CAL-MONTH
182300         PERFORM GG100-MONTH-BASE THRU GG100-EXIT
182400     ELSE
182500         PERFORM GG200-DAY-BASE THRU GG200-EXIT
182600     END-IF.
182700 GG000-EXIT.
182800     EXIT.
182900*
183000* GG100 - MONTHLY-BASIS AMOUNT.  AN EMPLOYEE-SIDE
183100* CONTRIBUTION FOR A PERIOD NOT YET PAST THE EXEMPTION
183200* WINDOW (WS-AFTER-EXEMPT-SWITCH = "N") IS ZERO - THIS
183300* IS THE 30/60-DAY EXEMPTION ITSELF, NOT A SALARY TEST.
183400* BELOW THE MONTHLY MIN LEVEL THE EMPLOYEE CONTRIBUTES
183500* NOTHING (THE EMPLOYER SIDE STILL DOES - THIS PARAGRAPH
183600* IS CALLED ONCE PER SIDE VIA USER-IS-EMPLOYEE); ABOVE
183700* THE MONTHLY MAX THE SALARY USED IS CAPPED AT THE MAX
183800* RATHER THAN THE ACTUAL FIGURE.
183900*
184000 GG100-MONTH-BASE.
184100     IF USER-IS-EMPLOYEE AND WS-AFTER-EXEMPT-SWITCH = "N"
184200         MOVE ZERO TO RES-AMOUNT
184300     ELSE
184400         IF RES-SALARY < WS-MONTHLY-MIN
184500             MOVE ZERO TO RES-AMOUNT
184600         ELSE
184700             IF RES-SALARY > WS-MONTHLY-MAX
184800                 COMPUTE WS-PROD-4DEC = WS-MONTHLY-MAX * WS-RATE
184900             ELSE
185000                 COMPUTE WS-PROD-4DEC = RES-SALARY * WS-RATE
185100             END-IF
185200             MOVE WS-PROD-4DEC TO RES-AMOUNT
185300         END-IF
185400     END-IF.
185500 GG100-EXIT.
185600     EXIT.
185700*
185800* GG200 - NON-MONTHLY (NON-CAL/SEMI/FORTNIGHT/WEEKLY)
185900* BASIS.  WS-EE-OR-ER-DAYS PICKS UP RES-EE-DAYS OR
186000* RES-ER-DAYS FROM FF200 ACCORDING TO WHICH SIDE IS
186100* BEING CALCULATED - THE TWO CAN DIFFER ONLY WHEN THE
186200* 65TH BIRTHDAY CUTS THE EMPLOYEE SIDE SHORT WITHIN A
186300* PERIOD THE EMPLOYER SIDE STILL COVERS IN FULL.  THE
186400* DAILY MIN/MAX ARE THEN SCALED BY THAT DAY COUNT BEFORE
186500* BEING COMPARED AGAINST AND APPLIED TO RES-SALARY -
186600* OTHERWISE IDENTICAL IN SHAPE TO GG100.
186700*
186800 GG200-DAY-BASE.
186900     IF USER-IS-EMPLOYEE
187000         MOVE RES-EE-DAYS TO WS-EE-OR-ER-DAYS
187100     ELSE
187200         MOVE RES-ER-DAYS TO WS-EE-OR-ER-DAYS
187300     END-IF.
187400     IF USER-IS-EMPLOYEE AND WS-AFTER-EXEMPT-SWITCH = "N"
187500         MOVE ZERO TO RES-AMOUNT
187600     ELSE
187700         COMPUTE WS-DAY-LIMIT-AMT =
187800             WS-DAILY-MIN * WS-EE-OR-ER-DAYS
187900         IF RES-SALARY < WS-DAY-LIMIT-AMT
188000             MOVE ZERO TO RES-AMOUNT
188100         ELSE
188200             COMPUTE WS-DAY-LIMIT-AMT =
188300                 WS-DAILY-MAX * WS-EE-OR-ER-DAYS
188400             IF RES-SALARY > WS-DAY-LIMIT-AMT
188500                 COMPUTE WS-PROD-4DEC =
188600                     WS-DAY-LIMIT-AMT * WS-RATE
188700             ELSE
188800                 COMPUTE WS-PROD-4DEC = RES-SALARY * WS-RATE
188900             END-IF
189000             MOVE WS-PROD-4DEC TO RES-AMOUNT
189100         END-IF
189200     END-IF.
189300 GG200-EXIT.
189400     EXIT.
189500*
189600*****************************************************
189700*  HH000/ZZ000 SERIES - U12 REPORT                   *
189800*****************************************************
189900*
190000* HH000 - ONE EMPLOYEE'S FULL PRINTED SECTION, CALLED
190100* ONCE PER INPUT RECORD AFTER THE SCHEDULE/AMOUNT WORK
190200* (CC/DD/EE/FF/GG) HAS ALL COMPLETED.  THE FIVE
190300* SUB-PARAGRAPHS RUN IN THE ORDER THE REPORT LAYS OUT:
190400* HEADER, ORDINARY PERIODS, MORE-CONTRIBUTION PERIODS,
190500* PER-PERIOD AMOUNTS, THEN THE KEY-DATES/TOTALS BANNER.
190600*
190700 HH000-PRINT-EMPLOYEE-REPORT.
190800     PERFORM HH010-PRINT-EMP-HEADER THRU HH010-EXIT.
190900     PERFORM HH020-PRINT-PAY-PERIODS THRU HH020-EXIT.
191000     PERFORM HH030-PRINT-MORE-PERIODS THRU HH030-EXIT.
191100     PERFORM HH040-PRINT-AMOUNTS THRU HH040-EXIT.
191200     PERFORM HH050-PRINT-KEY-DATES THRU HH050-EXIT.
191300 HH000-EXIT.
191400     EXIT.
191500*
191600* HH010 - ONE-LINE EMPLOYEE/FREQUENCY/USER-TYPE HEADER.
191700* USER-TYPE HERE IS ECHOED STRAIGHT FROM THE INPUT
191800* RECORD RATHER THAN LOOPED OVER - THE EMPLOYEE/EMPLOYER
191900* SIDE DISTINCTION ONLY MATTERS TO GG000's RATE LOOKUP,
192000* NOT TO WHAT GETS PRINTED HERE.
192100*
192200 HH010-PRINT-EMP-HEADER.
192300     MOVE SPACES TO WS-PL-TEXT.
192400     STRING "EMPLOYEE: " EMP-ID "   FREQ: " PAY-FREQ
192500         "   USER: " USER-TYPE
192600         DELIMITED BY SIZE INTO WS-PL-TEXT.
192700     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
192800 HH010-EXIT.
192900     EXIT.
193000*
193100* HH020 - PRINTS THE ORDINARY PAY-PERIOD TABLE BUILT BY
193200* WHICHEVER CC-SERIES GENERATOR RAN FOR THIS EMPLOYEE'S
193300* FREQUENCY, ONE LINE PER OCCURRENCE (HH022) PLUS A
193400* TRAILING PERIOD-COUNT LINE.
193500*
193600 HH020-PRINT-PAY-PERIODS.
193700     IF WS-PAY-COUNT > ZERO
193800         PERFORM HH022-PRINT-ONE-PAY THRU HH022-EXIT
193900             VARYING WS-SCAN-SUB FROM 1 BY 1
194000             UNTIL WS-SCAN-SUB > WS-PAY-COUNT
194100     END-IF.
194200     MOVE WS-PAY-COUNT TO WS-ED-COUNT.
194300     MOVE SPACES TO WS-PL-TEXT.
194400     STRING "TOTAL PERIODS: " WS-ED-COUNT
194500         DELIMITED BY SIZE INTO WS-PL-TEXT.
194600     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
194700 HH020-EXIT.
194800     EXIT.
194900*
195000* HH022 - ONE PAY-PERIOD LINE, DATES FORMATTED VIA THE
195100* SHARED ZZ700 PRIMITIVE BELOW.
195200*
195300 HH022-PRINT-ONE-PAY.
195400     SET WS-PAY-IDX TO WS-SCAN-SUB.
195500     MOVE WS-SCAN-SUB TO WS-ED-SEQ.
195600     MOVE WS-PAY-START (WS-PAY-IDX) TO WS-TEMP-DATE-1.
195700     PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
195800     MOVE WS-DATE-DISPLAY TO WS-DATE-TEXT-1.
195900     MOVE WS-PAY-END (WS-PAY-IDX) TO WS-TEMP-DATE-1.
196000     PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
196100     MOVE WS-DATE-DISPLAY TO WS-DATE-TEXT-2.
196200     MOVE SPACES TO WS-PL-TEXT.
196300     STRING "PERIOD " WS-ED-SEQ ": " WS-DATE-TEXT-1
196400         " TO " WS-DATE-TEXT-2
196500         DELIMITED BY SIZE INTO WS-PL-TEXT.
196600     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
196700 HH022-EXIT.
196800     EXIT.
196900*
197000* HH030 - PRINTS THE MORE-CONTRIBUTION TABLE, SAME
197100* SHAPE AS HH020/HH022 BUT AGAINST THE SEPARATE
197200* WS-MORE-START/END OCCURS AREA.
197300*
197400 HH030-PRINT-MORE-PERIODS.
197500     IF WS-MORE-COUNT > ZERO
197600         PERFORM HH032-PRINT-ONE-MORE THRU HH032-EXIT
197700             VARYING WS-SCAN-SUB FROM 1 BY 1
197800             UNTIL WS-SCAN-SUB > WS-MORE-COUNT
197900     END-IF.
198000     MOVE WS-MORE-COUNT TO WS-ED-COUNT.
198100     MOVE SPACES TO WS-PL-TEXT.
198200     STRING "TOTAL MORE PERIODS: " WS-ED-COUNT
198300         DELIMITED BY SIZE INTO WS-PL-TEXT.
198400     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
198500 HH030-EXIT.
198600     EXIT.
198700*
198800 HH032-PRINT-ONE-MORE.
198900     SET WS-MORE-IDX TO WS-SCAN-SUB.
199000     MOVE WS-SCAN-SUB TO WS-ED-SEQ.
199100     MOVE WS-MORE-START (WS-MORE-IDX) TO WS-TEMP-DATE-1.
199200     PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
199300     MOVE WS-DATE-DISPLAY TO WS-DATE-TEXT-1.
199400     MOVE WS-MORE-END (WS-MORE-IDX) TO WS-TEMP-DATE-1.
199500     PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
199600     MOVE WS-DATE-DISPLAY TO WS-DATE-TEXT-2.
199700     MOVE SPACES TO WS-PL-TEXT.
199800     STRING "MORE PERIOD " WS-ED-SEQ ": " WS-DATE-TEXT-1
199900         " TO " WS-DATE-TEXT-2
200000         DELIMITED BY SIZE INTO WS-PL-TEXT.
200100     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
200200 HH032-EXIT.
200300     EXIT.
200400*
200500* HH040 - PRINTS THE PER-PERIOD CONTRIBUTION-DAYS AND
200600* AMOUNT LINES FROM THE WS-ER-xxx TABLE THAT FF100
200700* BUILT, IN THE SAME PAY-THEN-MORE PERIOD-SEQUENCE
200800* ORDER THE RESULT RECORDS WERE WRITTEN IN.
200900*
201000 HH040-PRINT-AMOUNTS.
201100     IF WS-ER-COUNT > ZERO
201200         PERFORM HH042-PRINT-ONE-AMOUNT THRU HH042-EXIT
201300             VARYING WS-SCAN-SUB FROM 1 BY 1
201400             UNTIL WS-SCAN-SUB > WS-ER-COUNT
201500     END-IF.
201600 HH040-EXIT.
201700     EXIT.
201800*
201900* HH042 - ONE CONTRIBUTION-DAYS/AMOUNT LINE.
202000*
202100 HH042-PRINT-ONE-AMOUNT.
202200     SET WS-ER-IDX TO WS-SCAN-SUB.
202300     MOVE WS-SCAN-SUB TO WS-ED-SEQ.
202400     MOVE WS-ER-EE-DAYS (WS-ER-IDX) TO WS-ED-DAYS1.
202500     MOVE WS-ER-ER-DAYS (WS-ER-IDX) TO WS-ED-DAYS2.
202600     MOVE WS-ER-SALARY (WS-ER-IDX) TO WS-ED-AMT1.
202700     MOVE WS-ER-AMOUNT (WS-ER-IDX) TO WS-ED-AMT2.
202800     MOVE SPACES TO WS-PL-TEXT.
202900     STRING "PERIOD " WS-ED-SEQ "  EE DAYS" WS-ED-DAYS1
203000         "  ER DAYS" WS-ED-DAYS2 "  SALARY " WS-ED-AMT1
203100         "  AMOUNT " WS-ED-AMT2
203200         DELIMITED BY SIZE INTO WS-PL-TEXT.
203300     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
203400 HH042-EXIT.
203500     EXIT.
203600*
203700*****************************************************
203800* HH050 - PRINTS THE SEVEN KEY DATES CARRIED IN
203900* WORKING-STORAGE FOR THIS EMPLOYEE (HIRE, BIRTH, 18TH
204000* AND 65TH BIRTHDAYS, THE THREE 30/31/60-DAY
204100* EMPLOYMENT-ANNIVERSARY MARKERS, AND THE ENROLMENT
204200* DEADLINE) SO A BUREAU CLERK CAN VERIFY THE GENERATOR'S
204300* WORK BY EYE AGAINST THE DATES OF BIRTH/EMPLOY ON THE
204400* SOURCE DOCUMENT, THEN THE EMPLOYEE GRAND TOTAL LINE.
204500* 21/07/19 SGN - KEY-DATES BANNER RE-FORMATTED TO THE
204600* CURRENT BUREAU HOUSE STYLE.
204700*****************************************************
204800*
204900 HH050-PRINT-KEY-DATES.
205000     MOVE SPACES TO WS-PL-TEXT.
205100     STRING "=== IMPORTANT DATES ===" DELIMITED BY SIZE
205200         INTO WS-PL-TEXT.
205300     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
205400     MOVE DATE-OF-EMPLOY TO WS-TEMP-DATE-1.
205500     PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
205600     MOVE SPACES TO WS-PL-TEXT.
205700     STRING "EMPLOYMENT DATE:      " WS-DATE-DISPLAY
205800         DELIMITED BY SIZE INTO WS-PL-TEXT.
205900     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
206000     MOVE DATE-OF-BIRTH TO WS-TEMP-DATE-1.
206100     PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
206200     MOVE SPACES TO WS-PL-TEXT.
206300     STRING "BIRTH DATE:           " WS-DATE-DISPLAY
206400         DELIMITED BY SIZE INTO WS-PL-TEXT.
206500     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
206600     MOVE WS-BIRTH-18 TO WS-TEMP-DATE-1.
206700     PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
206800     MOVE SPACES TO WS-PL-TEXT.
206900     STRING "18TH BIRTHDAY:        " WS-DATE-DISPLAY
207000         DELIMITED BY SIZE INTO WS-PL-TEXT.
207100     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
207200     MOVE WS-BIRTH-65 TO WS-TEMP-DATE-1.
207300     PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
207400     MOVE SPACES TO WS-PL-TEXT.
207500     STRING "65TH BIRTHDAY:        " WS-DATE-DISPLAY
207600         DELIMITED BY SIZE INTO WS-PL-TEXT.
207700     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
207800     MOVE WS-DOE-60TH TO WS-TEMP-DATE-1.
207900     PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
208000     MOVE SPACES TO WS-PL-TEXT.
208100     STRING "60TH DAY OF EMPLOY:   " WS-DATE-DISPLAY
208200         DELIMITED BY SIZE INTO WS-PL-TEXT.
208300     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
208400     MOVE WS-DOE-30TH TO WS-TEMP-DATE-1.
208500     PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
208600     MOVE SPACES TO WS-PL-TEXT.
208700     STRING "30TH DAY OF EMPLOY:   " WS-DATE-DISPLAY
208800         DELIMITED BY SIZE INTO WS-PL-TEXT.
208900     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
209000     MOVE WS-DOE-31ST TO WS-TEMP-DATE-1.
209100     PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
209200     MOVE SPACES TO WS-PL-TEXT.
209300     STRING "31ST DAY OF EMPLOY:   " WS-DATE-DISPLAY
209400         DELIMITED BY SIZE INTO WS-PL-TEXT.
209500     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
209600     MOVE WS-ENROL-DEADLINE TO WS-TEMP-DATE-1.
209700     PERFORM ZZ700-FORMAT-DATE THRU ZZ700-EXIT.
209800     MOVE SPACES TO WS-PL-TEXT.
209900     STRING "ENROLMENT DEADLINE:   " WS-DATE-DISPLAY
210000         DELIMITED BY SIZE INTO WS-PL-TEXT.
210100     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
210200     PERFORM HH060-PRINT-EMP-TOTAL THRU HH060-EXIT.
210300 HH050-EXIT.
210400     EXIT.
210500*
210600* HH060 - EMPLOYEE GRAND-TOTAL LINE (PERIOD COUNT AND
210700* TOTAL AMOUNT ACCUMULATED BY FF100 ACROSS BOTH THE PAY
210800* AND MORE TABLES), FOLLOWED BY A BLANK SEPARATOR LINE
210900* BEFORE THE NEXT EMPLOYEE'S SECTION BEGINS.
211000*
211100 HH060-PRINT-EMP-TOTAL.
211200     MOVE WS-EMP-PERIOD-COUNT TO WS-ED-COUNT.
211300     MOVE WS-EMP-AMOUNT TO WS-ED-AMT1.
211400     MOVE SPACES TO WS-PL-TEXT.
211500     STRING "EMPLOYEE TOTAL PERIODS: " WS-ED-COUNT
211600         "   EMPLOYEE TOTAL AMOUNT: " WS-ED-AMT1
211700         DELIMITED BY SIZE INTO WS-PL-TEXT.
211800     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
211900     MOVE SPACES TO WS-PL-TEXT.
212000     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
212100 HH060-EXIT.
212200     EXIT.
212300*
212400* HH900 - U9's PRECONDITION-FAILURE LINE, CALLED FOR
212500* EVERY EMPLOYEE EE000 REJECTED BEFORE SCHEDULE
212600* GENERATION WAS EVEN ATTEMPTED - WRL-EMP-ID/WRL-TEXT
212700* WERE SET BY WHICHEVER EE000 CHECK FAILED FIRST.
212800*
212900 HH900-PRINT-ERROR-LINE.
213000     MOVE SPACES TO WS-PL-TEXT.
213100     STRING "ERROR: " WRL-EMP-ID "  " WRL-TEXT
213200         DELIMITED BY SIZE INTO WS-PL-TEXT.
213300     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
213400 HH900-EXIT.
213500     EXIT.
213600*
213700* HH910 - U9's POST-GENERATION WARNING LINE, CALLED BY
213800* EE110/EE120 WHEN A GAP OR OVERLAP TURNS UP IN THE
213900* FINISHED SCHEDULE.  UNLIKE HH900 THIS DOES NOT STOP
214000* THE EMPLOYEE BEING PROCESSED - THE RESULT RECORDS ARE
214100* STILL WRITTEN, THE WARNING IS INFORMATIONAL ONLY.
214200*
214300 HH910-PRINT-WARNING.
214400     MOVE SPACES TO WS-PL-TEXT.
214500     STRING "WARNING: " EMP-ID
214600         "  SCHEDULE GAP OR OVERLAP DETECTED"
214700         DELIMITED BY SIZE INTO WS-PL-TEXT.
214800     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
214900 HH910-EXIT.
215000     EXIT.
215100*
215200* HH990 - THE ONE PLACE IN THE PROGRAM THAT ACTUALLY
215300* WRITES TO THE REPORT FILE - EVERY OTHER HH/ZZ
215400* PARAGRAPH BUILDS ITS LINE INTO WS-PL-TEXT AND PERFORMS
215500* THIS TO PUT IT OUT, SO PAGE-CONTROL OR SPACING CHANGES
215600* ONLY EVER HAVE TO BE MADE IN ONE PARAGRAPH.
215700*
215800 HH990-WRITE-LINE.
215900     MOVE WS-PL-TEXT TO RL-TEXT.
216000     WRITE REPORT-LINE.
216100 HH990-EXIT.
216200     EXIT.
216300*
216400* ZZ700 - SHARED CCYY-MM-DD TO PRINTABLE-DATE FORMATTER,
216500* USED BY EVERY HH PARAGRAPH THAT PRINTS A DATE.  GOES
216600* THROUGH WS-WORK-DATE-A/WDD-DD/WDD-MM/WDD-CCYY RATHER
216700* THAN A DIRECT MOVE SINCE WS-DATE-DISPLAY'S EDITED
216800* PICTURE IS DEFINED VIA REDEFINES OF THE WDD GROUP.
216900*
217000 ZZ700-FORMAT-DATE.
217100     MOVE WS-TEMP-DATE-1 TO WS-WORK-DATE-A.
217200     MOVE WS-WDA-DD TO WDD-DD.
217300     MOVE WS-WDA-MM TO WDD-MM.
217400     MOVE WS-WDA-CCYY TO WDD-CCYY.
217500 ZZ700-EXIT.
217600     EXIT.
217700*
217800* ZZ800 - REPORT TITLE BANNER, CALLED ONCE AT THE TOP OF
217900* THE RUN BEFORE THE FIRST EMPLOYEE'S SECTION PRINTS.
218000*
218100 ZZ800-PRINT-HEADING.
218200     MOVE SPACES TO WS-PL-TEXT.
218300     STRING "MPF CONTRIBUTION SCHEDULE REPORT"
218400         DELIMITED BY SIZE INTO WS-PL-TEXT.
218500     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
218600     MOVE SPACES TO WS-PL-TEXT.
218700     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
218800 ZZ800-EXIT.
218900     EXIT.
219000*
219100* ZZ900 - RUN-LEVEL GRAND TOTALS, WRITTEN ONCE AT
219200* END-OF-JOB AFTER THE LAST EMPLOYEE'S SECTION - COUNTS
219300* PROCESSED VS. REJECTED EMPLOYEES, RESULT RECORDS
219400* WRITTEN AND THE TOTAL CONTRIBUTION AMOUNT ACROSS THE
219500* WHOLE RUN, FOR BUREAU RECONCILIATION AGAINST THE
219600* CONTROL TOTALS ON THE INPUT JOB TICKET.
219700*
219800 ZZ900-GRAND-TOTALS.
219900     MOVE WS-EMP-PROCESSED TO WS-ED-GRAND-CNT.
220000     MOVE SPACES TO WS-PL-TEXT.
220100     STRING "EMPLOYEES PROCESSED: " WS-ED-GRAND-CNT
220200         DELIMITED BY SIZE INTO WS-PL-TEXT.
220300     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
220400     MOVE WS-EMP-REJECTED TO WS-ED-GRAND-CNT.
220500     MOVE SPACES TO WS-PL-TEXT.
220600     STRING "EMPLOYEES REJECTED: " WS-ED-GRAND-CNT
220700         DELIMITED BY SIZE INTO WS-PL-TEXT.
220800     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
220900     MOVE WS-RESULTS-WRITTEN TO WS-ED-GRAND-CNT.
221000     MOVE SPACES TO WS-PL-TEXT.
221100     STRING "RESULT RECORDS WRITTEN: " WS-ED-GRAND-CNT
221200         DELIMITED BY SIZE INTO WS-PL-TEXT.
221300     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
221400     MOVE WS-GRAND-AMOUNT TO WS-ED-GRAND-AMT.
221500     MOVE SPACES TO WS-PL-TEXT.
221600     STRING "TOTAL CONTRIBUTION AMOUNT: " WS-ED-GRAND-AMT
221700         DELIMITED BY SIZE INTO WS-PL-TEXT.
221800     PERFORM HH990-WRITE-LINE THRU HH990-EXIT.
221900 ZZ900-EXIT.
222000     EXIT.
