000100*---------------------------------------------------
000200* FILE-CONTROL ENTRY FOR THE RESULT OUTPUT FILE.
000300* 14/01/26 VBC - CREATED.
000400*---------------------------------------------------
000500 SELECT RESULT-FILE ASSIGN TO "RESULTS"
000600         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS MP-RES-STATUS.
