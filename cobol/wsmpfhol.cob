000100*****************************************************
000200*  IN-MEMORY HOLIDAY TABLE - LOADED ONCE AT AA010   *
000300*  FROM THE HOLIDAYS FEED, HELD FOR THE LIFE OF RUN *
000400*  AND USED BY AA190-ROLL-PAST-HOLIDAY.             *
000500*****************************************************
000600* 14/01/26 VBC - CREATED.
000700* 22/01/26 VBC - BUMPED 60 -> 100 ENTRIES, LABOUR DEPT
000800*                GAZETTES MORE DAYS THAN WE ALLOWED FOR.
000900*
001000 01  WS-HOLIDAY-TABLE.
001100     03  WS-HOLIDAY-COUNT      PIC 9(03) COMP.
001200     03  WS-HOLIDAY-ENTRY OCCURS 100 TIMES
001300             INDEXED BY WS-HOL-IDX.
001400         05  WS-HOLIDAY-DATE   PIC 9(08).
001500     03  WS-HOL-FOUND-SWITCH   PIC X     VALUE "N".
001600         88  WS-DATE-IS-HOLIDAY       VALUE "Y".
001700     03  FILLER                PIC X(04).
