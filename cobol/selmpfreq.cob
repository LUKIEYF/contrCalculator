000100*---------------------------------------------------
000200* FILE-CONTROL ENTRY FOR THE EMPLOYEE REQUEST FEED.
000300* 14/01/26 VBC - CREATED.
000400*---------------------------------------------------
000500 SELECT EMP-REQUEST-FILE ASSIGN TO "EMPREQ"
000600         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS MP-REQ-STATUS.
