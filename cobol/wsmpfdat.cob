000100*****************************************************
000200*  KEY-DATES BLOCK (U2) AND DATE-ARITHMETIC SCRATCH *
000300*  FIELDS (U1) FOR MPF010.                          *
000400*****************************************************
000500* 14/01/26 VBC - CREATED.
000600* 18/01/26 VBC - ADDED WS-EXEMPT-DEADLINE, SPLIT OUT
000700*                FROM WS-DOE-31ST ONCE WE REALISED THE
000800*                TWO ARE THE SAME VALUE BUT USED FOR
000900*                DIFFERENT PURPOSES IN DIFFERENT FREQS.
001000*
001100 01  WS-KEY-DATES.
001200     03  WS-BIRTH-18           PIC 9(08).
001300     03  WS-BIRTH-65           PIC 9(08).
001400     03  WS-DOE-30TH           PIC 9(08).
001500     03  WS-DOE-31ST           PIC 9(08).
001600     03  WS-DOE-60TH           PIC 9(08).
001700     03  WS-ENROL-DEADLINE     PIC 9(08).
001800     03  WS-EXEMPT-DEADLINE    PIC 9(08).
001900     03  FILLER                PIC X(08).
002000*
002100* SCRATCH DATE-WORK AREA FOR U1 DATE-UTILS.  THE TWO
002200* YMD REDEFINES LET AA110/AA120/AA130 PICK OFF
002300* MONTH/DAY WITHOUT DIVIDE-REMAINDER ARITHMETIC.
002400*
002500 01  WS-DATE-WORK.
002600     03  WS-WORK-DATE-A        PIC 9(08).
002700     03  WS-WDA-YMD REDEFINES WS-WORK-DATE-A.
002800         05  WS-WDA-CCYY       PIC 9(04).
002900         05  WS-WDA-MM         PIC 9(02).
003000         05  WS-WDA-DD         PIC 9(02).
003100     03  WS-WORK-DATE-B        PIC 9(08).
003200     03  WS-WDB-YMD REDEFINES WS-WORK-DATE-B.
003300         05  WS-WDB-CCYY       PIC 9(04).
003400         05  WS-WDB-MM         PIC 9(02).
003500         05  WS-WDB-DD         PIC 9(02).
003600     03  WS-DAY-NUMBER-A       PIC 9(07) COMP.
003700     03  WS-DAY-NUMBER-B       PIC 9(07) COMP.
003800     03  WS-DAY-DIFF           PIC 9(07) COMP.
003900     03  WS-LAST-DAY-OF-MTH    PIC 9(02) COMP.
004000     03  WS-DAY-OF-WEEK        PIC 9(01) COMP.
004100     03  WS-AGE-YEARS          PIC 9(03) COMP.
004200     03  WS-DC-DATE            PIC 9(08).
004300     03  WS-DC-DAYNUM          PIC 9(07) COMP.
004400     03  WS-JDN-A              PIC 9(01) COMP.
004500     03  WS-JDN-Y              PIC 9(06) COMP.
004600     03  WS-JDN-M              PIC 9(02) COMP.
004700     03  WS-JDN-T1             PIC 9(07) COMP.
004800     03  WS-DIV-QUOT           PIC 9(07) COMP.
004900     03  WS-DIV-REM            PIC 9(03) COMP.
005000     03  WS-NDW-TARGET         PIC 9(01) COMP.
005100     03  WS-NDW-TRY            PIC 9(01) COMP.
005200     03  WS-ADD-N              PIC 9(05) COMP.
005300     03  WS-YEAR-DIFF          PIC S9(05) COMP.
005400     03  WS-KD-18-CAND         PIC 9(08).
005500     03  WS-MONTH-LEN-TABLE.
005600         05  FILLER            PIC 9(02) VALUE 31.
005700         05  FILLER            PIC 9(02) VALUE 28.
005800         05  FILLER            PIC 9(02) VALUE 31.
005900         05  FILLER            PIC 9(02) VALUE 30.
006000         05  FILLER            PIC 9(02) VALUE 31.
006100         05  FILLER            PIC 9(02) VALUE 30.
006200         05  FILLER            PIC 9(02) VALUE 31.
006300         05  FILLER            PIC 9(02) VALUE 31.
006400         05  FILLER            PIC 9(02) VALUE 30.
006500         05  FILLER            PIC 9(02) VALUE 31.
006600         05  FILLER            PIC 9(02) VALUE 30.
006700         05  FILLER            PIC 9(02) VALUE 31.
006800     03  WS-MONTH-LEN REDEFINES WS-MONTH-LEN-TABLE
006900             OCCURS 12 TIMES PIC 9(02).
007000     03  FILLER                PIC X(04).
