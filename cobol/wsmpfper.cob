000100*****************************************************
000200*  CONTRIBUTION PERIOD SCHEDULE WORKING STORAGE     *
000300*  PAY-PERIODS (INSIDE EXEMPTION) AND MORE-PERIODS  *
000400*  (AFTER IT) BUILT BY THE CC1NN/CC5NN GENERATORS,  *
000500*  TRIMMED BY DD000, WALKED BY THE FF000/GG000/     *
000600*  HH000 PARAGRAPHS.                                *
000700*****************************************************
000800* 14/01/26 VBC - CREATED.
000900* 27/01/26 VBC - SPLIT PAY/MORE INTO SEPARATE TABLES
001000*                INSTEAD OF ONE FLAGGED TABLE - EASIER
001100*                TO TRUNCATE THE MORE LIST AT DD000.
001200* 19/02/26 VBC - WS-TEMP-LEN-1/WS-TEMP-LEN-2 DROPPED,
001300*                LEFT OVER FROM AN EARLIER DRAFT OF THE
001400*                CC215/CC250 MONTH-LENGTH LOGIC - NEVER
001500*                SET OR TESTED, WS-LAST-DAY-OF-MTH AND
001600*                WS-TEMP-END-1/2 DO THE JOB NOW.
001700*
001800 01  WS-SCHEDULE.
001900     03  WS-PAY-COUNT          PIC 9(02) COMP.
002000     03  WS-PAY-PERIOD OCCURS 24 TIMES
002100             INDEXED BY WS-PAY-IDX.
002200         05  WS-PAY-START      PIC 9(08).
002300         05  WS-PAY-END        PIC 9(08).
002400     03  WS-MORE-COUNT         PIC 9(02) COMP.
002500     03  WS-MORE-PERIOD OCCURS 24 TIMES
002600             INDEXED BY WS-MORE-IDX.
002700         05  WS-MORE-START     PIC 9(08).
002800         05  WS-MORE-END       PIC 9(08).
002900     03  FILLER                PIC X(04).
003000*
003100* SCRATCH FIELDS SHARED BY THE CC1NN..CC5NN GENERATORS
003200* AND DD000-RECTIFY-SCHEDULE.  NOT PRESERVED ACROSS
003300* EMPLOYEES - RESET AT THE TOP OF BB000.
003400*
003500 01  WS-PERIOD-GEN-WORK.
003600     03  WS-ADJ-START          PIC 9(08).
003700     03  WS-TOTAL-DAYS         PIC 9(05) COMP.
003800     03  WS-MORE-GEN-COUNT     PIC 9(02) COMP.
003900     03  WS-DAYS-TO-DEADLINE   PIC 9(05) COMP.
004000     03  WS-CUR-START          PIC 9(08).
004100     03  WS-CUR-END            PIC 9(08).
004200     03  WS-STUB-START         PIC 9(08).
004300     03  WS-STUB-END           PIC 9(08).
004400     03  WS-ANCHOR-DATE        PIC 9(08).
004500     03  WS-CYCLE-DAY          PIC 9(02) COMP.
004600     03  WS-RECTIFY-IDX        PIC 9(02) COMP.
004700     03  WS-COMBINED-COUNT     PIC 9(02) COMP.
004800     03  WS-SCAN-SUB           PIC 9(02) COMP.
004900     03  WS-CANDIDATE          PIC 9(08).
005000     03  WS-TEMP-DATE-1        PIC 9(08).
005100     03  WS-TEMP-DATE-2        PIC 9(08).
005200     03  WS-TEMP-DATE-3        PIC 9(08).
005300     03  WS-TEMP-CCYY          PIC 9(04) COMP.
005400     03  WS-TEMP-MM            PIC 9(02) COMP.
005500     03  WS-TEMP-END-1         PIC 9(02) COMP.
005600     03  WS-TEMP-END-2         PIC 9(02) COMP.
005700     03  FILLER                PIC X(04).
005800*
005900* PER-EMPLOYEE RESULT SHADOW TABLE - HOLDS THE DAYS/SALARY/
006000* AMOUNT FIGURES FF000/GG000 WORK OUT FOR THE CURRENT
006100* EMPLOYEE, SO HH040 CAN PRINT THE AMOUNT BLOCK AFTER ALL
006200* RESULT RECORDS FOR THE EMPLOYEE HAVE BEEN WRITTEN.
006300*
006400 01  WS-EMP-RESULTS.
006500     03  WS-ER-COUNT           PIC 9(02) COMP.
006600     03  WS-ER-ENTRY OCCURS 24 TIMES
006700             INDEXED BY WS-ER-IDX.
006800         05  WS-ER-EE-DAYS     PIC 9(03).
006900         05  WS-ER-ER-DAYS     PIC 9(03).
007000         05  WS-ER-SALARY      PIC S9(07)V99.
007100         05  WS-ER-AMOUNT      PIC S9(07)V99.
007200     03  FILLER                PIC X(04).
